000100***************************************************************** 00000100
000200* ERRREC    -  MAINTENANCE ERROR / AUDIT LOG LINE                 00000200
000300*                                                                 00000300
000400* ONE LINE PER REJECTED MAINTENANCE TRANSACTION.  SHARED LAYOUT   00000400
000500* FOR DSHMAINT, SMLMAINT AND CRTMAINT SO A SINGLE SORT/REVIEW     00000500
000600* STEP CAN FOLLOW ANY OF THE THREE MAINTENANCE RUNS.              00000600
000700*                                                                 00000700
000800* 2003-10-06  LCH  TK-5540  ORIGINAL COPYBOOK, BATCH CATALOG TOOL 00000800
000900***************************************************************** 00000900
001000 01  ERR-LOG-LINE.                                                00001000
001100     05  ERR-ACTION-CD              PIC XX.                       00001100
001200     05  FILLER                     PIC X(2)  VALUE SPACES.       00001200
001300     05  ERR-ID-1                   PIC 9(10).                    00001300
001400     05  FILLER                     PIC X(2)  VALUE SPACES.       00001400
001500     05  ERR-ID-2                   PIC 9(10).                    00001500
001600     05  FILLER                     PIC X(2)  VALUE SPACES.       00001600
001700     05  ERR-REASON                 PIC X(30).                    00001700
001800     05  FILLER                     PIC X(20) VALUE SPACES.       00001800
