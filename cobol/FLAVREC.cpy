000100***************************************************************** 00000100
000200* FLAVREC   -  DISH FLAVOR MASTER RECORD                          00000200
000300*                                                                 00000300
000400* ONE ROW PER FLAVOR GROUP OFFERED ON A DISH (E.G. SPICINESS,     00000400
000500* SUGAR LEVEL).  SORTED ASCENDING BY FLAVOR-DISH-ID SO ALL        00000500
000600* ROWS FOR A DISH ARE CONTIGUOUS.  OWNING DISH ID IS ALWAYS       00000600
000700* SET BY DSHMAINT -- NEVER TRUSTED FROM THE INBOUND TRANSACTION.  00000700
000800*                                                                 00000800
000900* 1998-11-03  RWK  TK-4401  ORIGINAL COPYBOOK FOR CATALOG REWRITE 00000900
001000* 2000-05-22  JFM  TK-4802  FLAVOR-VALUE WIDENED TO 60 CHARACTERS 00001000
001100***************************************************************** 00001100
001200 01  FLAVOR-RECORD.                                               00001200
001300     05  FLAVOR-ID                  PIC 9(10).                    00001300
001400     05  FLAVOR-DISH-ID             PIC 9(10).                    00001400
001500     05  FLAVOR-NAME                PIC X(20).                    00001500
001600     05  FLAVOR-VALUE               PIC X(60).                    00001600
001700     05  FILLER                     PIC X(10).                    00001700
