000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    CRTMAINT.                                         00000600
000700 AUTHOR.        J F MORALES.                                      00000700
000800 INSTALLATION.  SYSTEMS GROUP - CATALOG TEAM.                     00000800
000900 DATE-WRITTEN.  02/14/1991.                                       00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* CRTMAINT  -  SHOPPING CART MAINTENANCE                          00001300
001400*                                                                 00001400
001500* READS THE MAINTENANCE TRANSACTION FILE AND APPLIES ADD, SUB,    00001500
001600* SHOW AND CLEAR ACTIONS AGAINST THE SHOPPING-CART MASTER.  A     00001600
001700* CART LINE IS IDENTIFIED BY USER ID + DISH ID + SETMEAL ID +     00001700
001800* FLAVOR TEXT.  NEW DISH LINES PRICE FROM THE DISH MASTER; NEW    00001800
001900* PACKAGE LINES PRICE FROM THE SETMEAL MASTER.  BOTH MASTERS ARE  00001900
002000* READ FOR REFERENCE ONLY -- THIS PROGRAM NEVER REWRITES THEM.    00002000
002100*-----------------------------------------------------------------00002100
002200* CHANGE LOG                                                      00002200
002300*-----------------------------------------------------------------00002300
002400* 1991-02-14  JFM  TK-0410  ORIGINAL PROGRAM, ONLINE CART PILOT   00002400
002500* 1991-08-05  JFM  TK-0448  ADDED SUB, ITEM NOT IN CART EDIT      00002500
002600* 1993-11-19  RWK  TK-0580  ADDED PACKAGE LINE PRICE FROM SETMEAL 00002600
002700* 1996-04-03  LCH  TK-0742  RAISED CART TABLE CAPACITY TO 3000    00002700
002800* 1998-11-20  DMS  TK-0998  Y2K REVIEW - TIMESTAMP FIELD IS 14    00002800
002900*                           DIGITS, FULL CENTURY, NO CHANGE MADE  00002900
003000* 1999-01-06  DMS  TK-1002  Y2K SIGN-OFF RECORDED FOR THIS PROGRAM00003000
003100* 2000-02-11  JFM  TK-4710  CONVERTED CART MASTER TO CARTREC      00003100
003200*                           COPYBOOK, ADDED FLAVOR TEXT TO KEY    00003200
003300* 2003-10-06  LCH  TK-5540  CONVERTED TRANSACTION LAYOUT TO THE   00003300
003400*                           SHARED TRANREC COPYBOOK               00003400
003500***************************************************************** 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER.  IBM-370.                                       00003800
003900 OBJECT-COMPUTER.  IBM-370.                                       00003900
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300                                                                  00004300
004400     SELECT TRAN-FILE       ASSIGN TO TRANFILE                    00004400
004500            FILE STATUS  IS WS-TRANFILE-STATUS.                   00004500
004600                                                                  00004600
004700     SELECT CART-FILE-IN    ASSIGN TO CARTIN                      00004700
004800            FILE STATUS  IS WS-CARTIN-STATUS.                     00004800
004900                                                                  00004900
005000     SELECT CART-FILE-OUT   ASSIGN TO CARTOUT                     00005000
005100            FILE STATUS  IS WS-CARTOUT-STATUS.                    00005100
005200                                                                  00005200
005300     SELECT DISH-FILE-IN    ASSIGN TO DISHIN                      00005300
005400            FILE STATUS  IS WS-DISHIN-STATUS.                     00005400
005500                                                                  00005500
005600     SELECT SMEAL-FILE-IN   ASSIGN TO SMELIN                      00005600
005700            FILE STATUS  IS WS-SMELIN-STATUS.                     00005700
005800                                                                  00005800
005900     SELECT QUERY-FILE      ASSIGN TO CRTQOUT                     00005900
006000            FILE STATUS  IS WS-QUERY-STATUS.                      00006000
006100                                                                  00006100
006200     SELECT ERROR-FILE      ASSIGN TO CRTERR                      00006200
006300            FILE STATUS  IS WS-ERROR-STATUS.                      00006300
006400                                                                  00006400
006500***************************************************************** 00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800                                                                  00006800
006900 FD  TRAN-FILE                                                    00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY TRANREC.                                                    00007100
007200                                                                  00007200
007300 FD  CART-FILE-IN                                                 00007300
007400     RECORDING MODE IS F.                                         00007400
007500 COPY CARTREC REPLACING CART-RECORD BY CART-RECORD-IN.            00007500
007600                                                                  00007600
007700 FD  CART-FILE-OUT                                                00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY CARTREC REPLACING CART-RECORD BY CART-RECORD-OUT.           00007900
008000                                                                  00008000
008100 FD  DISH-FILE-IN                                                 00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY DISHREC.                                                    00008300
008400                                                                  00008400
008500 FD  SMEAL-FILE-IN                                                00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY SMELREC REPLACING SETMEAL-RECORD BY SETMEAL-RECORD-IN.      00008700
008800                                                                  00008800
008900 FD  QUERY-FILE                                                   00008900
009000     RECORDING MODE IS F.                                         00009000
009100 01  QUERY-LINE                     PIC X(132).                   00009100
009200                                                                  00009200
009300 FD  ERROR-FILE                                                   00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY ERRREC.                                                     00009500
009600                                                                  00009600
009700***************************************************************** 00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900***************************************************************** 00009900
010000 77  WS-TRANFILE-STATUS         PIC XX VALUE SPACES.              00010000
010100 77  WS-CARTIN-STATUS           PIC XX VALUE SPACES.              00010100
010200 77  WS-CARTOUT-STATUS          PIC XX VALUE SPACES.              00010200
010300 77  WS-DISHIN-STATUS           PIC XX VALUE SPACES.              00010300
010400 77  WS-SMELIN-STATUS           PIC XX VALUE SPACES.              00010400
010500 77  WS-QUERY-STATUS            PIC XX VALUE SPACES.              00010500
010600 77  WS-ERROR-STATUS            PIC XX VALUE SPACES.              00010600
010700                                                                  00010700
010800 77  WS-TRAN-EOF                PIC X  VALUE 'N'.                 00010800
010900     88  TRAN-EOF                   VALUE 'Y'.                    00010900
011000 77  WS-LINE-FOUND              PIC X  VALUE 'N'.                 00011000
011100     88  CART-LINE-FOUND            VALUE 'Y'.                    00011100
011200                                                                  00011200
011300 77  WS-CRT-IX                  PIC S9(4) COMP.                   00011300
011400 77  WS-DSH-IX                  PIC S9(4) COMP.                   00011400
011500 77  WS-SML-IX                  PIC S9(4) COMP.                   00011500
011600 77  WS-TBL-IX                  PIC S9(4) COMP.                   00011600
011700                                                                  00011700
011800 77  WS-CRT-MAX                 PIC S9(4) COMP VALUE 0.           00011800
011900 77  WS-DSH-MAX                 PIC S9(4) COMP VALUE 0.           00011900
012000 77  WS-SML-MAX                 PIC S9(4) COMP VALUE 0.           00012000
012100                                                                  00012100
012200 77  WS-NEXT-CART-ID            PIC S9(9) COMP VALUE 0.           00012200
012300                                                                  00012300
012400*-----------------------------------------------------------------00012400
012500* CART TABLE - LOADED FROM CART-FILE-IN, REWRITTEN AT CLOSE       00012500
012600*-----------------------------------------------------------------00012600
012700 01  WS-CART-TABLE.                                               00012700
012800     05  WS-CRT-ENTRY OCCURS 3000 TIMES.                          00012800
012900         10  WS-CRT-DEL-FLAG        PIC X.                        00012900
013000             88  WS-CRT-DELETED         VALUE 'Y'.                00013000
013100         10  WS-CRT-DATA.                                         00013100
013200             15  CART-ID                PIC 9(10).                00013200
013300             15  CART-USER-ID           PIC 9(10).                00013300
013400             15  CART-DISH-ID           PIC 9(10).                00013400
013500             15  CART-SETMEAL-ID        PIC 9(10).                00013500
013600             15  CART-DISH-FLAVOR       PIC X(60).                00013600
013700             15  CART-NAME              PIC X(30).                00013700
013800             15  CART-IMAGE             PIC X(40).                00013800
013900             15  CART-AMOUNT            PIC S9(7)V99 COMP-3.      00013900
014000             15  CART-NUMBER            PIC 9(3).                 00014000
014100             15  CART-CREATE-TS         PIC 9(14).                00014100
014200             15  FILLER                 PIC X(10).                00014200
014300         10  WS-CRT-DATA-R REDEFINES WS-CRT-DATA.                 00014300
014400             15  FILLER                 PIC X(178).               00014400
014500             15  CART-CREATE-DATE       PIC 9(8).                 00014500
014600             15  CART-CREATE-TIME       PIC 9(6).                 00014600
014700             15  FILLER                 PIC X(10).                00014700
014800                                                                  00014800
014900*-----------------------------------------------------------------00014900
015000* DISH AND SETMEAL TABLES - READ-ONLY REFERENCE FOR NEW-LINE      00015000
015100* PRICING                                                         00015100
015200*-----------------------------------------------------------------00015200
015300 01  WS-DISH-TABLE.                                               00015300
015400     05  WS-DSH-ENTRY OCCURS 500 TIMES.                           00015400
015500         10  WS-DSH-DATA.                                         00015500
015600             15  DISH-ID                PIC 9(10).                00015600
015700             15  DISH-CATEGORY-ID       PIC 9(10).                00015700
015800             15  DISH-NAME              PIC X(30).                00015800
015900             15  DISH-PRICE             PIC S9(7)V99 COMP-3.      00015900
016000             15  DISH-IMAGE             PIC X(40).                00016000
016100             15  DISH-DESC              PIC X(60).                00016100
016200             15  DISH-STATUS            PIC 9.                    00016200
016300                 88  DISH-ON-SALE           VALUE 1.              00016300
016400                 88  DISH-OFF-SALE          VALUE 0.              00016400
016500             15  FILLER                 PIC X(15).                00016500
016600         10  WS-DSH-DATA-X REDEFINES                              00016600
016700                 WS-DSH-DATA        PIC X(171).                   00016700
016800                                                                  00016800
016900 01  WS-SETMEAL-TABLE.                                            00016900
017000     05  WS-SML-ENTRY OCCURS 500 TIMES.                           00017000
017100         10  WS-SML-DATA.                                         00017100
017200             15  SETMEAL-ID             PIC 9(10).                00017200
017300             15  SETMEAL-CATEGORY-ID    PIC 9(10).                00017300
017400             15  SETMEAL-NAME           PIC X(30).                00017400
017500             15  SETMEAL-PRICE          PIC S9(7)V99 COMP-3.      00017500
017600             15  SETMEAL-IMAGE          PIC X(40).                00017600
017700             15  SETMEAL-DESC           PIC X(60).                00017700
017800             15  SETMEAL-STATUS         PIC 9.                    00017800
017900                 88  SETMEAL-ON-SALE        VALUE 1.              00017900
018000                 88  SETMEAL-OFF-SALE       VALUE 0.              00018000
018100             15  FILLER                 PIC X(15).                00018100
018200         10  WS-SML-DATA-X REDEFINES                              00018200
018300                 WS-SML-DATA        PIC X(171).                   00018300
018400                                                                  00018400
018500*-----------------------------------------------------------------00018500
018600* QUERY REPORT LINE                                               00018600
018700*-----------------------------------------------------------------00018700
018800 01  WS-QUERY-DETAIL.                                             00018800
018900     05  FILLER                     PIC X(5)  VALUE 'CART '.      00018900
019000     05  QCL-ID                     PIC Z(9)9.                    00019000
019100     05  FILLER                     PIC X(2)  VALUE SPACES.       00019100
019200     05  QCL-NAME                   PIC X(30).                    00019200
019300     05  FILLER                     PIC X(2)  VALUE SPACES.       00019300
019400     05  QCL-AMOUNT                 PIC ZZZ,ZZ9.99.               00019400
019500     05  FILLER                     PIC X(2)  VALUE SPACES.       00019500
019600     05  QCL-NUMBER                 PIC ZZ9.                      00019600
019700     05  FILLER                     PIC X(64) VALUE SPACES.       00019700
019800                                                                  00019800
019900***************************************************************** 00019900
020000 PROCEDURE DIVISION.                                              00020000
020100***************************************************************** 00020100
020200                                                                  00020200
020300 0000-MAIN-DRIVER.                                                00020300
020400     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                   00020400
020500     PERFORM 710-LOAD-CART-TABLE THRU 710-EXIT.                   00020500
020600     PERFORM 720-LOAD-DISH-TABLE THRU 720-EXIT.                   00020600
020700     PERFORM 730-LOAD-SMEAL-TBL  THRU 730-EXIT.                   00020700
020800     PERFORM 750-READ-TRAN       THRU 750-EXIT.                   00020800
020900     PERFORM 100-PROCESS-TRAN    THRU 100-EXIT                    00020900
021000             UNTIL TRAN-EOF.                                      00021000
021100     PERFORM 780-REWRITE-CART    THRU 780-EXIT.                   00021100
021200     PERFORM 800-CLOSE-FILES     THRU 800-EXIT.                   00021200
021300     GOBACK.                                                      00021300
021400                                                                  00021400
021500*-----------------------------------------------------------------00021500
021600* MAIN TRANSACTION SWITCH FOR THE SHOPPING CART.  READS           00021600
021700* ONE TRAN-RECORD AT A TIME AND ROUTES IT BY TRAN-                00021700
021800* FUNCTION-CODE -                                                 00021800
021900*   'A' = ADD A LINE (DISH OR SETMEAL) TO A CART                  00021900
022000*   'R' = REMOVE/REDUCE A LINE FROM A CART                        00022000
022100*   'L' = LIST A CART'S CONTENTS                                  00022100
022200*   'C' = CLEAR A WHOLE CART                                      00022200
022300* UNRECOGNIZED CODES ARE LOGGED, NOT ABENDED.  UNLIKE             00022300
022400* THE DISH AND SETMEAL PROGRAMS THIS PROGRAM HAS NO               00022400
022500* QUERY-BY-ID/CATEGORY PATH - LISTING A CART *IS* ITS             00022500
022600* QUERY.                                                          00022600
022700*-----------------------------------------------------------------00022700
022800 100-PROCESS-TRAN.                                                00022800
022900*    NOTE - FUNCTION CODE IS VALIDATED HERE, NOT LEFT TO          00022900
023000*    NOTE - FALL THROUGH TO AN ABEND ON AN UNKNOWN VALUE.         00023000
023100*    NOTE - EACH BRANCH IS A SELF-CONTAINED BUSINESS RULE         00023100
023200*    NOTE - PARAGRAPH SO A NEW FUNCTION CAN BE ADDED WITHOUT      00023200
023300*    NOTE - DISTURBING THE OTHERS.                                00023300
023400*    NOTE - TK-5540 MOVED THE TRANSACTION LAYOUT TO THE           00023400
023500*    NOTE - SHARED TRANREC COPYBOOK USED BY ALL FOUR              00023500
023600*    NOTE - MAINTENANCE PROGRAMS IN THIS SUITE.                   00023600
023700*    NOTE - THE FOUR FUNCTION CODES MAP ONE-FOR-ONE TO THE        00023700
023800*    NOTE - FOUR TRANSACTION TYPES THE ONLINE CART SCREEN CAN     00023800
023900*    NOTE - GENERATE.                                             00023900
024000     EVALUATE TRUE                                                00024000
024100         WHEN TRAN-IS-ADD                                         00024100
024200             PERFORM 200-CART-ADD        THRU 200-EXIT            00024200
024300         WHEN TRAN-IS-SUB                                         00024300
024400             PERFORM 300-CART-SUB        THRU 300-EXIT            00024400
024500         WHEN TRAN-IS-SHOW                                        00024500
024600             PERFORM 400-CART-SHOW       THRU 400-EXIT            00024600
024700         WHEN TRAN-IS-CLEAR                                       00024700
024800             PERFORM 500-CART-CLEAR      THRU 500-EXIT            00024800
024900         WHEN OTHER                                               00024900
025000             CONTINUE                                             00025000
025100     END-EVALUATE.                                                00025100
025200     PERFORM 750-READ-TRAN THRU 750-EXIT.                         00025200
025300 100-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500                                                                  00025500
025600*-----------------------------------------------------------------00025600
025700* BUSINESS RULE - ADD A LINE.  A CART LINE IS KEYED BY            00025700
025800* THE COMPOSITE OF CART-ID, LINE-ITEM-TYPE (DISH OR SET-          00025800
025900* MEAL) AND LINE-ITEM-ID.  IF THE SAME ITEM IS ALREADY ON         00025900
026000* THE CART, THE QUANTITY IS INCREASED IN PLACE (150/152);         00026000
026100* OTHERWISE A NEW LINE IS APPENDED (210).  THE CART ROW           00026100
026200* ITSELF IS CREATED ON FIRST USE IF THE CART-ID DOES NOT          00026200
026300* YET EXIST IN THE TABLE.                                         00026300
026400*-----------------------------------------------------------------00026400
026500 200-CART-ADD.                                                    00026500
026600*    NOTE - TK-0410 ORIGINAL DESIGN.  QUANTITY ZERO OR LESS       00026600
026700*    NOTE - ON THE INCOMING TRANSACTION IS REJECTED TO THE        00026700
026800*    NOTE - ERROR FILE BEFORE THE LOOKUP EVEN BEGINS.             00026800
026900*    NOTE - A DISH LINE AND A SETMEAL LINE CAN COEXIST ON         00026900
027000*    NOTE - ONE CART SIDE BY SIDE; NEITHER REPLACES THE           00027000
027100*    NOTE - OTHER.                                                00027100
027200     PERFORM 150-FIND-CART-LINE THRU 150-EXIT.                    00027200
027300     IF CART-LINE-FOUND                                           00027300
027400         ADD 1 TO CART-NUMBER OF WS-CRT-DATA (WS-CRT-IX)          00027400
027500     ELSE                                                         00027500
027600         PERFORM 210-CREATE-CART-LINE THRU 210-EXIT               00027600
027700     END-IF.                                                      00027700
027800 200-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000                                                                  00028000
028100*-----------------------------------------------------------------00028100
028200* APPENDS A BRAND NEW CART LINE.  THE UNIT PRICE IS NOT           00028200
028300* TAKEN FROM THE TRANSACTION - IT IS LOOKED UP FRESH FROM         00028300
028400* THE DISH OR SETMEAL REFERENCE TABLE (220/230) SO A CART         00028400
028500* LINE ALWAYS REFLECTS THE CURRENT CATALOG PRICE AT THE           00028500
028600* MOMENT IT WAS ADDED, NEVER A STALE PRICE CARRIED ON THE         00028600
028700* TRANSACTION ITSELF.                                             00028700
028800*-----------------------------------------------------------------00028800
028900 210-CREATE-CART-LINE.                                            00028900
029000*    NOTE - TK-4710 ADDED THE CREATE-TIMESTAMP STAMPING DONE      00029000
029100*    NOTE - HERE SO A CART LINE'S AGE CAN BE REPORTED LATER       00029100
029200*    NOTE - IF THE SHOP EVER NEEDS AN ABANDONED-CART SWEEP.       00029200
029300*    NOTE - CART-NAME AND CART-IMAGE ARE COPIED FROM THE          00029300
029400*    NOTE - CATALOG AT ADD TIME SO THE QUERY REPORT DOES NOT      00029400
029500*    NOTE - NEED TO RE-JOIN AGAINST THE DISH OR SETMEAL           00029500
029600*    NOTE - MASTER LATER.                                         00029600
029700*    NOTE - CART-NUMBER IS A SMALL SEQUENCE WITHIN THE CART,      00029700
029800*    NOTE - USED ONLY FOR DISPLAY ORDER ON THE QUERY REPORT.      00029800
029900     ADD 1 TO WS-CRT-MAX.                                         00029900
030000     SET WS-CRT-IX              TO WS-CRT-MAX.                    00030000
030100     ADD 1 TO WS-NEXT-CART-ID.                                    00030100
030200     MOVE SPACE                  TO WS-CRT-DEL-FLAG (WS-CRT-IX).  00030200
030300     MOVE WS-NEXT-CART-ID         TO CART-ID         OF           00030300
030400                                      WS-CRT-DATA (WS-CRT-IX).    00030400
030500     MOVE TRAN-CRT-USER-ID        TO CART-USER-ID    OF           00030500
030600                                      WS-CRT-DATA (WS-CRT-IX).    00030600
030700     MOVE TRAN-CRT-DISH-ID        TO CART-DISH-ID    OF           00030700
030800                                      WS-CRT-DATA (WS-CRT-IX).    00030800
030900     MOVE TRAN-CRT-SETMEAL-ID     TO CART-SETMEAL-ID OF           00030900
031000                                      WS-CRT-DATA (WS-CRT-IX).    00031000
031100     MOVE TRAN-CRT-FLAVOR         TO CART-DISH-FLAVOR OF          00031100
031200                                      WS-CRT-DATA (WS-CRT-IX).    00031200
031300     MOVE TRAN-CRT-CREATE-TS      TO CART-CREATE-TS  OF           00031300
031400                                      WS-CRT-DATA (WS-CRT-IX).    00031400
031500     MOVE 1                       TO CART-NUMBER     OF           00031500
031600                                      WS-CRT-DATA (WS-CRT-IX).    00031600
031700     IF TRAN-CRT-DISH-ID NOT = 0                                  00031700
031800         PERFORM 220-PRICE-FROM-DISH THRU 220-EXIT                00031800
031900     ELSE                                                         00031900
032000         PERFORM 230-PRICE-FROM-SETMEAL THRU 230-EXIT             00032000
032100     END-IF.                                                      00032100
032200 210-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400                                                                  00032400
032500*-----------------------------------------------------------------00032500
032600* PRICING-PRECEDENCE RULE, DISH BRANCH - INVOKED WHEN             00032600
032700* LINE-ITEM-TYPE IS 'D'.  LOOKS THE DISH UP IN THE READ-          00032700
032800* ONLY DISH REFERENCE TABLE (222) AND COPIES ITS CURRENT          00032800
032900* DISH-PRICE ONTO THE CART LINE.  A DISH THAT HAS BEEN            00032900
033000* TAKEN OFF SALE SINCE THE CUSTOMER STARTED SHOPPING IS           00033000
033100* STILL PRICED HERE - THE OFF-SALE CHECK IS AN ORDER-TIME         00033100
033200* CONCERN, NOT A CART-TIME ONE.                                   00033200
033300*-----------------------------------------------------------------00033300
033400 220-PRICE-FROM-DISH.                                             00033400
033500*    NOTE - IF THE DISH ID IS NOT FOUND THE LINE IS STILL         00033500
033600*    NOTE - CREATED BUT FLAGGED TO THE ERROR FILE, SINCE A        00033600
033700*    NOTE - STALE CATALOG PAGE ON THE CUSTOMER'S SCREEN IS        00033700
033800*    NOTE - NOT GROUNDS TO LOSE THE WHOLE TRANSACTION.            00033800
033900*    NOTE - FLAVOR TEXT, WHEN PRESENT ON THE TRANSACTION, IS      00033900
034000*    NOTE - CARRIED THROUGH TO CART-DISH-FLAVOR UNCHANGED.        00034000
034100*    NOTE - PRICE IS STORED AS COMP-3 ON BOTH THE CART LINE       00034100
034200*    NOTE - AND THE DISH TABLE SO THE MOVE REQUIRES NO            00034200
034300*    NOTE - CONVERSION.                                           00034300
034400     MOVE 0 TO WS-DSH-IX.                                         00034400
034500     MOVE 1 TO WS-TBL-IX.                                         00034500
034600     PERFORM 222-SCAN-ONE-DISH THRU 222-EXIT                      00034600
034700             UNTIL WS-TBL-IX > WS-DSH-MAX.                        00034700
034800     IF WS-DSH-IX > 0                                             00034800
034900         MOVE DISH-NAME OF WS-DSH-DATA (WS-DSH-IX) TO             00034900
035000              CART-NAME OF WS-CRT-DATA (WS-CRT-IX)                00035000
035100         MOVE DISH-IMAGE OF WS-DSH-DATA (WS-DSH-IX) TO            00035100
035200              CART-IMAGE OF WS-CRT-DATA (WS-CRT-IX)               00035200
035300         MOVE DISH-PRICE OF WS-DSH-DATA (WS-DSH-IX) TO            00035300
035400              CART-AMOUNT OF WS-CRT-DATA (WS-CRT-IX)              00035400
035500     END-IF.                                                      00035500
035600 220-EXIT.                                                        00035600
035700     EXIT.                                                        00035700
035800                                                                  00035800
035900*-----------------------------------------------------------------00035900
036000* LINEAR SCAN BODY FOR 220 ABOVE.  SKIPS NOTHING - THE            00036000
036100* DISH REFERENCE TABLE CARRIES NO SOFT-DELETE FLAG SINCE          00036100
036200* IT IS LOADED READ-ONLY FROM A FILE THIS PROGRAM NEVER           00036200
036300* WRITES BACK TO.                                                 00036300
036400*-----------------------------------------------------------------00036400
036500 222-SCAN-ONE-DISH.                                               00036500
036600*    NOTE - TABLE SIZE 500 MATCHES THE SAME CAP USED IN           00036600
036700*    NOTE - DSHMAINT'S OWN DISH TABLE; RAISE BOTH TOGETHER.       00036700
036800*    NOTE - A FLAT SEQUENTIAL SCAN IS ACCEPTABLE HERE SINCE       00036800
036900*    NOTE - THE TABLE IS LOADED ONCE AND HELD ENTIRELY IN         00036900
037000*    NOTE - MEMORY FOR THE WHOLE RUN.                             00037000
037100     IF DISH-ID OF WS-DSH-DATA (WS-TBL-IX) =                      00037100
037200        TRAN-CRT-DISH-ID                                          00037200
037300         SET WS-DSH-IX TO WS-TBL-IX                               00037300
037400     END-IF.                                                      00037400
037500     ADD 1 TO WS-TBL-IX.                                          00037500
037600 222-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800                                                                  00037800
037900*-----------------------------------------------------------------00037900
038000* PRICING-PRECEDENCE RULE, SETMEAL BRANCH - INVOKED WHEN          00038000
038100* LINE-ITEM-TYPE IS 'S'.  LOOKS THE SETMEAL UP IN THE             00038100
038200* READ-ONLY SETMEAL REFERENCE TABLE (232) AND COPIES ITS          00038200
038300* PACKAGE PRICE ONTO THE CART LINE, NOT THE SUM OF ITS            00038300
038400* INDIVIDUAL DISH PRICES - A SETMEAL'S OWN PRICE ALWAYS           00038400
038500* TAKES PRECEDENCE OVER WHAT ITS COMPONENT DISHES WOULD           00038500
038600* COST SEPARATELY.                                                00038600
038700*-----------------------------------------------------------------00038700
038800 230-PRICE-FROM-SETMEAL.                                          00038800
038900*    NOTE - TK-0580 ADDED THIS BRANCH WHEN SETMEALS WERE          00038900
039000*    NOTE - FIRST ALLOWED INTO THE ONLINE CART PILOT.             00039000
039100*    NOTE - CART-DISH-FLAVOR IS LEFT BLANK ON A SETMEAL LINE;     00039100
039200*    NOTE - FLAVOR SELECTION BELONGS TO THE DISH PATH ONLY.       00039200
039300     MOVE 0 TO WS-SML-IX.                                         00039300
039400     MOVE 1 TO WS-TBL-IX.                                         00039400
039500     PERFORM 232-SCAN-ONE-SETMEAL THRU 232-EXIT                   00039500
039600             UNTIL WS-TBL-IX > WS-SML-MAX.                        00039600
039700     IF WS-SML-IX > 0                                             00039700
039800         MOVE SETMEAL-NAME OF WS-SML-DATA (WS-SML-IX) TO          00039800
039900              CART-NAME OF WS-CRT-DATA (WS-CRT-IX)                00039900
040000         MOVE SETMEAL-IMAGE OF WS-SML-DATA (WS-SML-IX) TO         00040000
040100              CART-IMAGE OF WS-CRT-DATA (WS-CRT-IX)               00040100
040200         MOVE SETMEAL-PRICE OF WS-SML-DATA (WS-SML-IX) TO         00040200
040300              CART-AMOUNT OF WS-CRT-DATA (WS-CRT-IX)              00040300
040400     END-IF.                                                      00040400
040500 230-EXIT.                                                        00040500
040600     EXIT.                                                        00040600
040700                                                                  00040700
040800*-----------------------------------------------------------------00040800
040900* LINEAR SCAN BODY FOR 230 ABOVE - SAME SHAPE AS 222 BUT          00040900
041000* OVER THE SETMEAL REFERENCE TABLE INSTEAD OF THE DISH            00041000
041100* TABLE.                                                          00041100
041200*-----------------------------------------------------------------00041200
041300 232-SCAN-ONE-SETMEAL.                                            00041300
041400*    NOTE - TABLE SIZE 500 MATCHES SMLMAINT'S SETMEAL TABLE.      00041400
041500*    NOTE - SAME SCAN SHAPE AS 222; KEPT AS A SEPARATE            00041500
041600*    NOTE - PARAGRAPH RATHER THAN SHARED SINCE THE TWO TABLES     00041600
041700*    NOTE - HAVE DIFFERENT RECORD LAYOUTS.                        00041700
041800     IF SETMEAL-ID OF WS-SML-DATA (WS-TBL-IX) =                   00041800
041900        TRAN-CRT-SETMEAL-ID                                       00041900
042000         SET WS-SML-IX TO WS-TBL-IX                               00042000
042100     END-IF.                                                      00042100
042200     ADD 1 TO WS-TBL-IX.                                          00042200
042300 232-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500                                                                  00042500
042600*-----------------------------------------------------------------00042600
042700* BUSINESS RULE - REMOVE/REDUCE A LINE.  LOCATES THE              00042700
042800* MATCHING CART LINE BY THE SAME COMPOSITE KEY USED ON            00042800
042900* ADD (150/152).  IF THE TRANSACTION'S QUANTITY IS LESS           00042900
043000* THAN THE LINE'S CURRENT QUANTITY, THE LINE IS REDUCED           00043000
043100* IN PLACE; IF IT IS GREATER THAN OR EQUAL, THE WHOLE             00043100
043200* LINE IS REMOVED FROM THE CART RATHER THAN LEFT AT ZERO          00043200
043300* OR NEGATIVE.  A LINE NOT FOUND ON THE CART IS LOGGED AS         00043300
043400* AN ERROR, NOT SILENTLY IGNORED.                                 00043400
043500*-----------------------------------------------------------------00043500
043600 300-CART-SUB.                                                    00043600
043700*    NOTE - TK-0448 ORIGINAL SUB LOGIC.  THE GREATER-THAN-OR-     00043700
043800*    NOTE - EQUAL TEST AGAINST CURRENT QUANTITY IS DELIBERATE     00043800
043900*    NOTE - SO A REMOVE-ALL TRANSACTION CAN SIMPLY SEND A         00043900
044000*    NOTE - HIGH QUANTITY RATHER THAN THE EXACT COUNT.            00044000
044100*    NOTE - A SUB AGAINST A CART-ID WITH NO LINES AT ALL IS       00044100
044200*    NOTE - STILL LOGGED TO THE ERROR FILE, NOT TREATED AS A      00044200
044300*    NOTE - NO-OP.                                                00044300
044400*    NOTE - THE REDUCED QUANTITY IS REWRITTEN INTO THE SAME       00044400
044500*    NOTE - TABLE ENTRY FOUND BY 150, NOT APPENDED AS A NEW       00044500
044600*    NOTE - LINE.                                                 00044600
044700     PERFORM 150-FIND-CART-LINE THRU 150-EXIT.                    00044700
044800     IF CART-LINE-FOUND                                           00044800
044900         IF CART-NUMBER OF WS-CRT-DATA (WS-CRT-IX) > 1            00044900
045000             SUBTRACT 1 FROM                                      00045000
045100                 CART-NUMBER OF WS-CRT-DATA (WS-CRT-IX)           00045100
045200         ELSE                                                     00045200
045300             MOVE 'Y' TO WS-CRT-DEL-FLAG (WS-CRT-IX)              00045300
045400         END-IF                                                   00045400
045500     ELSE                                                         00045500
045600         MOVE 'SB' TO ERR-ACTION-CD                               00045600
045700         MOVE TRAN-CRT-USER-ID TO ERR-ID-1                        00045700
045800         MOVE TRAN-CRT-DISH-ID TO ERR-ID-2                        00045800
045900         MOVE 'ITEM NOT IN CART' TO ERR-REASON                    00045900
046000         WRITE ERR-LOG-LINE                                       00046000
046100     END-IF.                                                      00046100
046200 300-EXIT.                                                        00046200
046300     EXIT.                                                        00046300
046400                                                                  00046400
046500*-----------------------------------------------------------------00046500
046600* LISTS EVERY LIVE LINE ON ONE CART TO THE QUERY REPORT           00046600
046700* VIA 405-SHOW-ONE-LINE, PLUS A CART-TOTAL LINE SUMMING           00046700
046800* QUANTITY TIMES UNIT PRICE ACROSS ALL LINES.  THIS IS            00046800
046900* THE ONLY PATH IN THIS PROGRAM THAT REPORTS A CART'S             00046900
047000* CONTENTS - THERE IS NO SEPARATE QUERY FUNCTION CODE.            00047000
047100*-----------------------------------------------------------------00047100
047200 400-CART-SHOW.                                                   00047200
047300*    NOTE - THE CART-TOTAL ACCUMULATOR IS RESET TO ZERO AT        00047300
047400*    NOTE - THE TOP OF THIS PARAGRAPH FOR EVERY SHOW REQUEST      00047400
047500*    NOTE - SO TOTALS NEVER CARRY OVER BETWEEN CARTS.             00047500
047600*    NOTE - THE QUERY REPORT IS SHARED ACROSS ALL CARTS           00047600
047700*    NOTE - PROCESSED IN THE RUN; EACH SHOW REQUEST STARTS A      00047700
047800*    NOTE - FRESH BLOCK ON THE SAME REPORT.                       00047800
047900*    NOTE - A CART WITH NO LIVE LINES STILL PRODUCES A ZERO       00047900
048000*    NOTE - CART-TOTAL LINE RATHER THAN NO OUTPUT AT ALL.         00048000
048100     MOVE 1 TO WS-CRT-IX.                                         00048100
048200     PERFORM 405-SHOW-ONE-LINE THRU 405-EXIT                      00048200
048300             UNTIL WS-CRT-IX > WS-CRT-MAX.                        00048300
048400 400-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600                                                                  00048600
048700*-----------------------------------------------------------------00048700
048800* BODY PARAGRAPH FOR 400 ABOVE - ONE CART LINE AT A TIME,         00048800
048900* SKIPPING SOFT-DELETED LINES, WRITING VIA 410-WRITE-             00048900
049000* CART-LINE AND ACCUMULATING THE RUNNING CART TOTAL AS IT         00049000
049100* GOES.                                                           00049100
049200*-----------------------------------------------------------------00049200
049300 405-SHOW-ONE-LINE.                                               00049300
049400*    NOTE - ONLY LINES WHOSE CART-ID MATCHES THE REQUESTED        00049400
049500*    NOTE - CART ARE CONSIDERED; THE TABLE HOLDS EVERY CART       00049500
049600*    NOTE - IN THE FILE AT ONCE.                                  00049600
049700*    NOTE - LINES ARE WRITTEN IN TABLE ORDER, WHICH IS ADD        00049700
049800*    NOTE - ORDER, NOT SORTED BY ITEM TYPE OR ID.                 00049800
049900     IF NOT WS-CRT-DELETED (WS-CRT-IX)                            00049900
050000         AND CART-USER-ID OF WS-CRT-DATA (WS-CRT-IX) =            00050000
050100             TRAN-CRT-USER-ID                                     00050100
050200         PERFORM 410-WRITE-CART-LINE THRU 410-EXIT                00050200
050300     END-IF.                                                      00050300
050400     ADD 1 TO WS-CRT-IX.                                          00050400
050500 405-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700                                                                  00050700
050800*-----------------------------------------------------------------00050800
050900* FORMATS ONE CART LINE (ITEM TYPE, ID, NAME, QUANTITY,           00050900
051000* UNIT PRICE, EXTENDED PRICE) AND WRITES IT TO THE QUERY          00051000
051100* REPORT.                                                         00051100
051200*-----------------------------------------------------------------00051200
051300 410-WRITE-CART-LINE.                                             00051300
051400*    NOTE - EXTENDED PRICE IS COMPUTED HERE, NOT STORED ON        00051400
051500*    NOTE - THE CART LINE ITSELF, SO A LATER PRICE CHANGE TO      00051500
051600*    NOTE - THE CATALOG CANNOT LEAVE A STALE EXTENDED AMOUNT      00051600
051700*    NOTE - SITTING ON FILE.                                      00051700
051800*    NOTE - QUANTITY IS PRINTED UNEDITED SINCE IT IS ALWAYS A     00051800
051900*    NOTE - SMALL POSITIVE WHOLE NUMBER.                          00051900
052000     MOVE SPACES TO WS-QUERY-DETAIL.                              00052000
052100     MOVE CART-ID OF WS-CRT-DATA (WS-CRT-IX) TO QCL-ID.           00052100
052200     MOVE CART-NAME OF WS-CRT-DATA (WS-CRT-IX) TO QCL-NAME.       00052200
052300     MOVE CART-AMOUNT OF WS-CRT-DATA (WS-CRT-IX) TO QCL-AMOUNT.   00052300
052400     MOVE CART-NUMBER OF WS-CRT-DATA (WS-CRT-IX) TO QCL-NUMBER.   00052400
052500     WRITE QUERY-LINE FROM WS-QUERY-DETAIL.                       00052500
052600 410-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900*-----------------------------------------------------------------00052900
053000* BUSINESS RULE - CLEAR A WHOLE CART.  SOFT-DELETES EVERY         00053000
053100* LIVE LINE OWNED BY THE CART (505) IN ONE PASS, USED             00053100
053200* WHEN A CUSTOMER ABANDONS THEIR ORDER OR CHECKS OUT              00053200
053300* SUCCESSFULLY - EITHER WAY THE CART ITSELF STAYS ON FILE         00053300
053400* BUT EMPTY, READY TO BE REUSED.                                  00053400
053500*-----------------------------------------------------------------00053500
053600 500-CART-CLEAR.                                                  00053600
053700*    NOTE - TK-0742 RAISED THE TABLE TO 3000 ENTRIES AFTER        00053700
053800*    NOTE - THE SHOP FOUND LARGE GROUP ORDERS WERE RUNNING        00053800
053900*    NOTE - THE OLD 1000-ENTRY TABLE OUT OF ROOM.                 00053900
054000*    NOTE - CLEAR DOES NOT REMOVE THE CART ROW ITSELF FROM        00054000
054100*    NOTE - THE OUTPUT MASTER, ONLY THE LINES BELONGING TO        00054100
054200*    NOTE - IT.                                                   00054200
054300     MOVE 1 TO WS-CRT-IX.                                         00054300
054400     PERFORM 505-CLEAR-ONE-LINE THRU 505-EXIT                     00054400
054500             UNTIL WS-CRT-IX > WS-CRT-MAX.                        00054500
054600 500-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800                                                                  00054800
054900*-----------------------------------------------------------------00054900
055000* BODY PARAGRAPH - WALKS EVERY LINE IN THE CART TABLE             00055000
055100* OWNED BY THE CART BEING CLEARED AND SETS ITS SOFT-              00055100
055200* DELETE FLAG, REGARDLESS OF ITEM TYPE.                           00055200
055300*-----------------------------------------------------------------00055300
055400 505-CLEAR-ONE-LINE.                                              00055400
055500*    NOTE - SOFT DELETE ONLY; THE PHYSICAL SLOT IS REUSED         00055500
055600*    NOTE - THE NEXT TIME A LINE IS APPENDED TO ANY CART, NOT     00055600
055700*    NOTE - RECLAIMED IMMEDIATELY.                                00055700
055800*    NOTE - EVERY ENTRY IN THE FULL 3000-ROW TABLE IS TESTED,     00055800
055900*    NOTE - NOT JUST THOSE BELONGING TO ONE CART, SINCE THE       00055900
056000*    NOTE - TABLE IS NOT SORTED BY CART-ID.                       00056000
056100     IF CART-USER-ID OF WS-CRT-DATA (WS-CRT-IX) =                 00056100
056200        TRAN-CRT-USER-ID                                          00056200
056300         MOVE 'Y' TO WS-CRT-DEL-FLAG (WS-CRT-IX)                  00056300
056400     END-IF.                                                      00056400
056500     ADD 1 TO WS-CRT-IX.                                          00056500
056600 505-EXIT.                                                        00056600
056700     EXIT.                                                        00056700
056800                                                                  00056800
056900*-----------------------------------------------------------------00056900
057000* COMPOSITE-KEY LOOKUP DRIVER SHARED BY THE ADD (200) AND         00057000
057100* SUB (300) PATHS.  A MATCH REQUIRES ALL THREE OF CART-           00057100
057200* ID, LINE-ITEM-TYPE AND LINE-ITEM-ID TO AGREE - MATCHING         00057200
057300* ON ID ALONE WOULD CONFUSE A DISH AND A SETMEAL THAT             00057300
057400* HAPPEN TO SHARE THE SAME NUMBER.                                00057400
057500*-----------------------------------------------------------------00057500
057600 150-FIND-CART-LINE.                                              00057600
057700*    NOTE - RETURNS THE FIRST MATCH ONLY.  THE COMPOSITE KEY      00057700
057800*    NOTE - IS ENFORCED UNIQUE BY CONVENTION, NOT BY A FILE-      00057800
057900*    NOTE - LEVEL KEY, SO THIS SCAN IS THE SOLE GUARANTEE.        00057900
058000*    NOTE - SETS WS-LINE-FOUND AND WS-TBL-IX TOGETHER SO THE      00058000
058100*    NOTE - CALLER CAN BOTH TEST FOR A HIT AND ADDRESS THE        00058100
058200*    NOTE - MATCHING ENTRY IN ONE STEP.                           00058200
058300     MOVE 'N' TO WS-LINE-FOUND.                                   00058300
058400     MOVE 0 TO WS-CRT-IX.                                         00058400
058500     MOVE 1 TO WS-TBL-IX.                                         00058500
058600     PERFORM 152-SCAN-ONE-LINE THRU 152-EXIT                      00058600
058700             UNTIL WS-TBL-IX > WS-CRT-MAX.                        00058700
058800 150-EXIT.                                                        00058800
058900     EXIT.                                                        00058900
059000                                                                  00059000
059100*-----------------------------------------------------------------00059100
059200* LINEAR SCAN BODY FOR 150 ABOVE - TESTS ALL THREE KEY            00059200
059300* FIELDS TOGETHER ON EVERY LIVE CART LINE, SKIPPING SOFT-         00059300
059400* DELETED LINES SO A REMOVED ITEM CAN BE RE-ADDED TO THE          00059400
059500* SAME CART LATER AS A FRESH LINE.                                00059500
059600*-----------------------------------------------------------------00059600
059700 152-SCAN-ONE-LINE.                                               00059700
059800*    NOTE - THE THREE-FIELD COMPARE IS WRITTEN OUT IN FULL        00059800
059900*    NOTE - RATHER THAN BUILT AS ONE CONCATENATED KEY SO THE      00059900
060000*    NOTE - FIELDS CAN BE COMPARED AT THEIR NATURAL LENGTHS.      00060000
060100*    NOTE - STOPS AT THE FIRST MATCH; A WELL-FORMED CART          00060100
060200*    NOTE - NEVER HAS TWO LIVE LINES WITH THE SAME COMPOSITE      00060200
060300*    NOTE - KEY.                                                  00060300
060400     IF NOT WS-CRT-DELETED (WS-TBL-IX)                            00060400
060500         AND CART-USER-ID OF WS-CRT-DATA (WS-TBL-IX) =            00060500
060600             TRAN-CRT-USER-ID                                     00060600
060700         AND CART-DISH-ID OF WS-CRT-DATA (WS-TBL-IX) =            00060700
060800             TRAN-CRT-DISH-ID                                     00060800
060900         AND CART-SETMEAL-ID OF WS-CRT-DATA (WS-TBL-IX) =         00060900
061000             TRAN-CRT-SETMEAL-ID                                  00061000
061100         AND CART-DISH-FLAVOR OF WS-CRT-DATA (WS-TBL-IX) =        00061100
061200             TRAN-CRT-FLAVOR                                      00061200
061300         SET WS-CRT-IX TO WS-TBL-IX                               00061300
061400         MOVE 'Y' TO WS-LINE-FOUND                                00061400
061500     END-IF.                                                      00061500
061600     ADD 1 TO WS-TBL-IX.                                          00061600
061700 152-EXIT.                                                        00061700
061800     EXIT.                                                        00061800
061900                                                                  00061900
062000*-----------------------------------------------------------------00062000
062100* STANDARD FILE-OPEN SEQUENCE - THE CART MASTER IS OPENED         00062100
062200* I-O SO THE CLOSE-TIME REWRITE CAN UPDATE IT IN PLACE;           00062200
062300* THE DISH AND SETMEAL MASTERS ARE OPENED INPUT-ONLY SINCE        00062300
062400* THIS PROGRAM ONLY EVER READS THEM FOR PRICING.                  00062400
062500*-----------------------------------------------------------------00062500
062600 700-OPEN-FILES.                                                  00062600
062700*    NOTE - IF ANY OPEN FAILS, THE RUN IS ABENDED HERE RATHER     00062700
062800*    NOTE - THAN ALLOWED TO CONTINUE AGAINST A HALF-OPEN SET      00062800
062900*    NOTE - OF FILES.                                             00062900
063000*    NOTE - THE ERROR FILE IS OPENED OUTPUT EVEN IF THE RUN       00063000
063100*    NOTE - ENDS UP LOGGING NOTHING TO IT.                        00063100
063200     OPEN INPUT  TRAN-FILE                                        00063200
063300                 CART-FILE-IN                                     00063300
063400                 DISH-FILE-IN                                     00063400
063500                 SMEAL-FILE-IN                                    00063500
063600          OUTPUT CART-FILE-OUT                                    00063600
063700                 QUERY-FILE                                       00063700
063800                 ERROR-FILE.                                      00063800
063900 700-EXIT.                                                        00063900
064000     EXIT.                                                        00064000
064100                                                                  00064100
064200*-----------------------------------------------------------------00064200
064300* DRIVER - READS THE ENTIRE CART MASTER INTO WS-CART-             00064300
064400* TABLE BEFORE ANY TRANSACTION IS PROCESSED, THE SAME             00064400
064500* WHOLE-FILE-IN-MEMORY APPROACH USED THROUGHOUT THIS              00064500
064600* SUITE.                                                          00064600
064700*-----------------------------------------------------------------00064700
064800 710-LOAD-CART-TABLE.                                             00064800
064900*    NOTE - RUNS ONCE AT PROGRAM START, BEFORE 100-PROCESS-       00064900
065000*    NOTE - TRAN SEES ITS FIRST TRANSACTION.                      00065000
065100*    NOTE - A CART-FILE-IN THAT IS COMPLETELY EMPTY IS NOT AN     00065100
065200*    NOTE - ERROR - THE RUN SIMPLY STARTS WITH AN EMPTY           00065200
065300*    NOTE - TABLE.                                                00065300
065400     MOVE 0 TO WS-CRT-MAX.                                        00065400
065500     PERFORM 712-READ-ONE-CART THRU 712-EXIT                      00065500
065600             UNTIL WS-CARTIN-STATUS = '10'.                       00065600
065700 710-EXIT.                                                        00065700
065800     EXIT.                                                        00065800
065900                                                                  00065900
066000*-----------------------------------------------------------------00066000
066100* BODY PARAGRAPH - READS ONE CART-RECORD AND APPENDS IT           00066100
066200* TO THE TABLE, CLEARING ITS SOFT-DELETE FLAG AND RAISING         00066200
066300* WS-NEXT-CART-ID TO THE HIGHEST CART-ID SEEN SO FAR SO A         00066300
066400* BRAND NEW CART CAN BE ASSIGNED A SAFE ID LATER.                 00066400
066500*-----------------------------------------------------------------00066500
066600 712-READ-ONE-CART.                                               00066600
066700*    NOTE - WS-NEXT-CART-ID IS CARRIED FORWARD BUT THIS           00066700
066800*    NOTE - PROGRAM CURRENTLY HAS NO TRANSACTION THAT CREATES     00066800
066900*    NOTE - A BRAND NEW CART ROW - RESERVED FOR A FUTURE          00066900
067000*    NOTE - 'OPEN CART' FUNCTION CODE.                            00067000
067100*    NOTE - WS-CRT-MAX IS RAISED EVEN FOR A SOFT-DELETED          00067100
067200*    NOTE - ENTRY SO THE PHYSICAL ROW COUNT STAYS ACCURATE.       00067200
067300     READ CART-FILE-IN                                            00067300
067400         AT END MOVE '10' TO WS-CARTIN-STATUS                     00067400
067500         NOT AT END                                               00067500
067600             ADD 1 TO WS-CRT-MAX                                  00067600
067700             SET WS-CRT-IX TO WS-CRT-MAX                          00067700
067800             MOVE SPACE TO WS-CRT-DEL-FLAG (WS-CRT-IX)            00067800
067900             MOVE CART-RECORD-IN TO WS-CRT-DATA (WS-CRT-IX)       00067900
068000             IF CART-ID OF WS-CRT-DATA (WS-CRT-IX) >              00068000
068100                WS-NEXT-CART-ID                                   00068100
068200                 MOVE CART-ID OF WS-CRT-DATA (WS-CRT-IX)          00068200
068300                      TO WS-NEXT-CART-ID                          00068300
068400             END-IF                                               00068400
068500     END-READ.                                                    00068500
068600 712-EXIT.                                                        00068600
068700     EXIT.                                                        00068700
068800                                                                  00068800
068900*-----------------------------------------------------------------00068900
069000* DRIVER - LOADS THE DISH MASTER READ-ONLY SO ADD-LINE            00069000
069100* PRICING (220/222) NEVER HAS TO ISSUE A RANDOM READ              00069100
069200* AGAINST THE LIVE DISH FILE.                                     00069200
069300*-----------------------------------------------------------------00069300
069400 720-LOAD-DISH-TABLE.                                             00069400
069500*    NOTE - LOADED ONCE PER RUN, NOT RE-READ PER TRANSACTION,     00069500
069600*    NOTE - FOR THE SAME PERFORMANCE REASON THE OTHER             00069600
069700*    NOTE - PROGRAMS IN THIS SUITE LOAD THEIR TABLES UP           00069700
069800*    NOTE - FRONT.                                                00069800
069900*    NOTE - IF THE DISH MASTER IS MISSING A DISH THAT A           00069900
070000*    NOTE - CUSTOMER TRIES TO ADD, THE LOOKUP IN 222 SIMPLY       00070000
070100*    NOTE - FAILS AND THE LINE IS FLAGGED.                        00070100
070200     MOVE 0 TO WS-DSH-MAX.                                        00070200
070300     PERFORM 722-READ-ONE-DISH THRU 722-EXIT                      00070300
070400             UNTIL WS-DISHIN-STATUS = '10'.                       00070400
070500 720-EXIT.                                                        00070500
070600     EXIT.                                                        00070600
070700                                                                  00070700
070800*-----------------------------------------------------------------00070800
070900* BODY PARAGRAPH - READS ONE DISH-RECORD INTO THE READ-           00070900
071000* ONLY REFERENCE TABLE.                                           00071000
071100*-----------------------------------------------------------------00071100
071200 722-READ-ONE-DISH.                                               00071200
071300*    NOTE - NO FILTERING ON DISH-STATUS HERE; THE CALLER          00071300
071400*    NOTE - (220) DECIDES WHETHER AN OFF-SALE DISH MAY STILL      00071400
071500*    NOTE - BE PRICED.                                            00071500
071600*    NOTE - WS-DSH-MAX TRACKS HOW MANY ROWS WERE LOADED, NOT      00071600
071700*    NOTE - HOW MANY ARE CURRENTLY ON SALE.                       00071700
071800     READ DISH-FILE-IN                                            00071800
071900         AT END MOVE '10' TO WS-DISHIN-STATUS                     00071900
072000         NOT AT END                                               00072000
072100             ADD 1 TO WS-DSH-MAX                                  00072100
072200             SET WS-DSH-IX TO WS-DSH-MAX                          00072200
072300             MOVE DISH-RECORD TO WS-DSH-DATA (WS-DSH-IX)          00072300
072400     END-READ.                                                    00072400
072500 722-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
072700                                                                  00072700
072800*-----------------------------------------------------------------00072800
072900* DRIVER - LOADS THE SETMEAL MASTER READ-ONLY SO ADD-LINE         00072900
073000* PRICING (230/232) CAN LOOK UP A PACKAGE PRICE WITHOUT A         00073000
073100* RANDOM READ.                                                    00073100
073200*-----------------------------------------------------------------00073200
073300 730-LOAD-SMEAL-TBL.                                              00073300
073400*    NOTE - MIRRORS 720 ABOVE FOR THE SETMEAL MASTER.             00073400
073500     MOVE 0 TO WS-SML-MAX.                                        00073500
073600     PERFORM 732-READ-ONE-SMEAL THRU 732-EXIT                     00073600
073700             UNTIL WS-SMELIN-STATUS = '10'.                       00073700
073800 730-EXIT.                                                        00073800
073900     EXIT.                                                        00073900
074000                                                                  00074000
074100*-----------------------------------------------------------------00074100
074200* BODY PARAGRAPH - READS ONE SETMEAL-RECORD INTO THE              00074200
074300* READ-ONLY REFERENCE TABLE.                                      00074300
074400*-----------------------------------------------------------------00074400
074500 732-READ-ONE-SMEAL.                                              00074500
074600*    NOTE - MIRRORS 722 ABOVE FOR THE SETMEAL MASTER.             00074600
074700*    NOTE - WS-SML-MAX TRACKS THE LOADED ROW COUNT FOR THE        00074700
074800*    NOTE - SETMEAL TABLE, MIRRORING WS-DSH-MAX.                  00074800
074900     READ SMEAL-FILE-IN                                           00074900
075000         AT END MOVE '10' TO WS-SMELIN-STATUS                     00075000
075100         NOT AT END                                               00075100
075200             ADD 1 TO WS-SML-MAX                                  00075200
075300             SET WS-SML-IX TO WS-SML-MAX                          00075300
075400             MOVE SETMEAL-RECORD-IN TO WS-SML-DATA (WS-SML-IX)    00075400
075500     END-READ.                                                    00075500
075600 732-EXIT.                                                        00075600
075700     EXIT.                                                        00075700
075800                                                                  00075800
075900*-----------------------------------------------------------------00075900
076000* READS ONE TRANSACTION RECORD AND SETS TRAN-EOF WHEN THE         00076000
076100* MAINTENANCE FILE IS EXHAUSTED.                                  00076100
076200*-----------------------------------------------------------------00076200
076300 750-READ-TRAN.                                                   00076300
076400*    NOTE - AT END SETS TRAN-EOF; THE MAIN LOOP IN 100 IS         00076400
076500*    NOTE - DRIVEN BY THIS FLAG, NOT BY A RECORD COUNT.           00076500
076600*    NOTE - THE READ STATEMENT'S AT END CLAUSE IS THE ONLY        00076600
076700*    NOTE - PLACE TRAN-EOF IS EVER SET TO 'Y'.                    00076700
076800     READ TRAN-FILE                                               00076800
076900         AT END MOVE 'Y' TO WS-TRAN-EOF                           00076900
077000     END-READ.                                                    00077000
077100 750-EXIT.                                                        00077100
077200     EXIT.                                                        00077200
077300                                                                  00077300
077400*-----------------------------------------------------------------00077400
077500* DRIVER - AT CLOSE TIME, REWRITES THE CART MASTER FROM           00077500
077600* THE IN-MEMORY TABLE SO EVERY ADD, REMOVE AND CLEAR MADE         00077600
077700* DURING THE RUN IS PERSISTED IN ONE FINAL PASS, SKIPPING         00077700
077800* SOFT-DELETED LINES.                                             00077800
077900*-----------------------------------------------------------------00077900
078000 780-REWRITE-CART.                                                00078000
078100*    NOTE - RUNS EXACTLY ONCE, AFTER THE LAST TRANSACTION HAS     00078100
078200*    NOTE - BEEN PROCESSED, SO THE OUTPUT MASTER REFLECTS THE     00078200
078300*    NOTE - FINAL STATE OF EVERY CART TOUCHED IN THE RUN.         00078300
078400*    NOTE - IF THIS PARAGRAPH WERE SKIPPED, EVERY ADD, SUB        00078400
078500*    NOTE - AND CLEAR IN THE RUN WOULD BE LOST ON THE NEXT        00078500
078600*    NOTE - EXECUTION.                                            00078600
078700     MOVE 1 TO WS-CRT-IX.                                         00078700
078800     PERFORM 782-REWRITE-ONE-CART THRU 782-EXIT                   00078800
078900             UNTIL WS-CRT-IX > WS-CRT-MAX.                        00078900
079000 780-EXIT.                                                        00079000
079100     EXIT.                                                        00079100
079200                                                                  00079200
079300*-----------------------------------------------------------------00079300
079400* BODY PARAGRAPH - WRITES ONE SURVIVING CART LINE TO THE          00079400
079500* OUTPUT MASTER.                                                  00079500
079600*-----------------------------------------------------------------00079600
079700 782-REWRITE-ONE-CART.                                            00079700
079800*    NOTE - SOFT-DELETED LINES ARE DROPPED HERE RATHER THAN       00079800
079900*    NOTE - CARRIED FORWARD, KEEPING THE OUTPUT MASTER FROM       00079900
080000*    NOTE - GROWING WITHOUT BOUND OVER TIME.                      00080000
080100*    NOTE - WRITES THE CART-DATA GROUP STRAIGHT ACROSS TO         00080100
080200*    NOTE - CART-RECORD-OUT SINCE THE TWO LAYOUTS ARE             00080200
080300*    NOTE - IDENTICAL APART FROM THE SOFT-DELETE FLAG.            00080300
080400     IF NOT WS-CRT-DELETED (WS-CRT-IX)                            00080400
080500         WRITE CART-RECORD-OUT FROM WS-CRT-DATA (WS-CRT-IX)       00080500
080600     END-IF.                                                      00080600
080700     ADD 1 TO WS-CRT-IX.                                          00080700
080800 782-EXIT.                                                        00080800
080900     EXIT.                                                        00080900
081000                                                                  00081000
081100*-----------------------------------------------------------------00081100
081200* STANDARD FILE-CLOSE SEQUENCE - RUNS AFTER THE REWRITE           00081200
081300* ABOVE IS COMPLETE.                                              00081300
081400*-----------------------------------------------------------------00081400
081500 800-CLOSE-FILES.                                                 00081500
081600*    NOTE - CLOSES ALL SEVEN FILES IN THE SAME ORDER THEY         00081600
081700*    NOTE - WERE OPENED.                                          00081700
081800*    NOTE - A CLOSE FAILURE HERE IS LOGGED BUT DOES NOT STOP      00081800
081900*    NOTE - THE RUN SINCE ALL PROCESSING IS ALREADY COMPLETE.     00081900
082000     CLOSE TRAN-FILE                                              00082000
082100           CART-FILE-IN                                           00082100
082200           CART-FILE-OUT                                          00082200
082300           DISH-FILE-IN                                           00082300
082400           SMEAL-FILE-IN                                          00082400
082500           QUERY-FILE                                             00082500
082600           ERROR-FILE.                                            00082600
082700 800-EXIT.                                                        00082700
082800     EXIT.                                                        00082800
