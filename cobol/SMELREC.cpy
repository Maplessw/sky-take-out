000100***************************************************************** 00000100
000200* SMELREC   -  MEAL PACKAGE (SETMEAL) MASTER RECORD               00000200
000300*                                                                 00000300
000400* ONE ROW PER SELLABLE PACKAGE.  MASTER IS MAINTAINED BY SMLMAINT 00000400
000500* AND IS SORTED ASCENDING BY SETMEAL-ID.  DISH LINKS FOR A        00000500
000600* PACKAGE LIVE ON THE SEPARATE SETMEAL-DISH LINK MASTER (SEE      00000600
000700* SMDKREC).  A PACKAGE'S STATUS IS ALSO REWRITTEN HERE BY         00000700
000800* DSHMAINT WHEN A MEMBER DISH IS DISABLED (CASCADE).              00000800
000900*                                                                 00000900
001000* 1999-01-14  RWK  TK-4455  ORIGINAL COPYBOOK, PACKAGE REWRITE    00001000
001100* 2001-07-09  LCH  TK-5120  ADDED SETMEAL-STATUS 88-LEVELS        00001100
001200***************************************************************** 00001200
001300 01  SETMEAL-RECORD.                                              00001300
001400     05  SETMEAL-ID                 PIC 9(10).                    00001400
001500     05  SETMEAL-CATEGORY-ID        PIC 9(10).                    00001500
001600     05  SETMEAL-NAME               PIC X(30).                    00001600
001700     05  SETMEAL-PRICE              PIC S9(7)V99 COMP-3.          00001700
001800     05  SETMEAL-IMAGE              PIC X(40).                    00001800
001900     05  SETMEAL-DESC               PIC X(60).                    00001900
002000     05  SETMEAL-STATUS             PIC 9.                        00002000
002100         88  SETMEAL-ON-SALE            VALUE 1.                  00002100
002200         88  SETMEAL-OFF-SALE           VALUE 0.                  00002200
002300     05  FILLER                     PIC X(15).                    00002300
