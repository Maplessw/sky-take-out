000100***************************************************************** 00000100
000200* DISHREC   -  DISH CATALOG MASTER RECORD                         00000200
000300*                                                                 00000300
000400* ONE ROW PER SELLABLE DISH.  MASTER IS MAINTAINED BY DSHMAINT    00000400
000500* AND IS SORTED ASCENDING BY DISH-ID.  FLAVOR ROWS FOR A DISH     00000500
000600* LIVE ON THE SEPARATE DISH-FLAVOR MASTER (SEE FLAVREC).          00000600
000700*                                                                 00000700
000800* 1998-11-03  RWK  TK-4401  ORIGINAL COPYBOOK FOR CATALOG REWRITE 00000800
000900* 1999-02-18  RWK  TK-4477  WIDENED DISH-DESC TO 60 FOR MENU COPY 00000900
001000* 2001-07-09  LCH  TK-5120  ADDED DISH-STATUS 88-LEVELS           00001000
001100***************************************************************** 00001100
001200 01  DISH-RECORD.                                                 00001200
001300     05  DISH-ID                    PIC 9(10).                    00001300
001400     05  DISH-CATEGORY-ID           PIC 9(10).                    00001400
001500     05  DISH-NAME                  PIC X(30).                    00001500
001600     05  DISH-PRICE                 PIC S9(7)V99 COMP-3.          00001600
001700     05  DISH-IMAGE                 PIC X(40).                    00001700
001800     05  DISH-DESC                  PIC X(60).                    00001800
001900     05  DISH-STATUS                PIC 9.                        00001900
002000         88  DISH-ON-SALE               VALUE 1.                  00002000
002100         88  DISH-OFF-SALE              VALUE 0.                  00002100
002200     05  FILLER                     PIC X(15).                    00002200
