000100***************************************************************** 00000100
000200* TRANREC   -  CATALOG / CART MAINTENANCE TRANSACTION RECORD      00000200
000300*                                                                 00000300
000400* ONE PHYSICAL TRANSACTION LAYOUT FEEDS ALL THREE MAINTENANCE     00000400
000500* RUNS (DSHMAINT, SMLMAINT, CRTMAINT).  TRAN-ENTITY-CD SAYS WHICH 00000500
000600* OF THE THREE REDEFINED GROUPS BELOW IS LIVE ON A GIVEN RECORD;  00000600
000700* TRAN-ACTION-CD SAYS WHAT TO DO WITH IT.  DISH-DATA IS THE       00000700
000800* WIDEST GROUP AND CARRIES THE PHYSICAL LENGTH OF THE RECORD --   00000800
000900* SETMEAL-DATA AND CART-DATA REDEFINE IT AND DO NOT USE ALL OF IT.00000900
001000*                                                                 00001000
001100* 2003-10-06  LCH  TK-5540  ORIGINAL COPYBOOK, BATCH CATALOG TOOL 00001100
001200* 2004-01-29  LCH  TK-5588  ADDED CART-DATA REDEFINE FOR CRTMAINT 00001200
001300* 2005-06-15  DMS  TK-5901  WIDENED DELETE-BATCH TABLES TO 15     00001300
001400***************************************************************** 00001400
001500 01  TRAN-RECORD.                                                 00001500
001600     05  TRAN-ACTION-CD             PIC XX.                       00001600
001700         88  TRAN-IS-ADD                VALUE 'AD'.               00001700
001800         88  TRAN-IS-DELETE             VALUE 'DL'.               00001800
001900         88  TRAN-IS-UPDATE             VALUE 'UP'.               00001900
002000         88  TRAN-IS-STATUS             VALUE 'ST'.               00002000
002100         88  TRAN-IS-QUERY-ID           VALUE 'QI'.               00002100
002200         88  TRAN-IS-QUERY-NAME         VALUE 'QN'.               00002200
002300         88  TRAN-IS-SUB                VALUE 'SB'.               00002300
002400         88  TRAN-IS-SHOW               VALUE 'SH'.               00002400
002500         88  TRAN-IS-CLEAR              VALUE 'CL'.               00002500
002600     05  TRAN-ENTITY-CD             PIC X.                        00002600
002700         88  TRAN-FOR-DISH              VALUE 'D'.                00002700
002800         88  TRAN-FOR-SETMEAL           VALUE 'S'.                00002800
002900         88  TRAN-FOR-CART              VALUE 'C'.                00002900
003000     05  TRAN-KEY-ID                PIC 9(10).                    00003000
003100     05  TRAN-NEW-STATUS            PIC 9.                        00003100
003200     05  TRAN-DISH-DATA.                                          00003200
003300         10  TRAN-DSH-CATEGORY-ID       PIC 9(10).                00003300
003400         10  TRAN-DSH-NAME              PIC X(30).                00003400
003500         10  TRAN-DSH-PRICE             PIC S9(7)V99 COMP-3.      00003500
003600         10  TRAN-DSH-IMAGE             PIC X(40).                00003600
003700         10  TRAN-DSH-DESC              PIC X(60).                00003700
003800         10  TRAN-DSH-FLAVOR-CNT        PIC 9(2) COMP-3.          00003800
003900         10  TRAN-DSH-FLAVOR-TBL        OCCURS 8 TIMES.           00003900
004000             15  TRAN-DSH-FLAVOR-NAME       PIC X(20).            00004000
004100             15  TRAN-DSH-FLAVOR-VALUE      PIC X(60).            00004100
004200         10  TRAN-DSH-DEL-CNT           PIC 9(2) COMP-3.          00004200
004300         10  TRAN-DSH-DEL-ID-TBL        PIC 9(10)                 00004300
004400                                         OCCURS 15 TIMES.         00004400
004500     05  TRAN-SETMEAL-DATA REDEFINES TRAN-DISH-DATA.              00004500
004600         10  TRAN-SM-CATEGORY-ID        PIC 9(10).                00004600
004700         10  TRAN-SM-NAME               PIC X(30).                00004700
004800         10  TRAN-SM-PRICE              PIC S9(7)V99 COMP-3.      00004800
004900         10  TRAN-SM-IMAGE              PIC X(40).                00004900
005000         10  TRAN-SM-DESC               PIC X(60).                00005000
005100         10  TRAN-SM-LINK-CNT           PIC 9(2) COMP-3.          00005100
005200         10  TRAN-SM-LINK-TBL           OCCURS 8 TIMES.           00005200
005300             15  TRAN-SM-LINK-DISH-ID       PIC 9(10).            00005300
005400             15  TRAN-SM-LINK-DISH-NAME     PIC X(30).            00005400
005500             15  TRAN-SM-LINK-DISH-PRICE    PIC S9(7)V99 COMP-3.  00005500
005600             15  TRAN-SM-LINK-COPIES        PIC 9(3).             00005600
005700         10  TRAN-SM-DEL-CNT            PIC 9(2) COMP-3.          00005700
005800         10  TRAN-SM-DEL-ID-TBL         PIC 9(10)                 00005800
005900                                         OCCURS 15 TIMES.         00005900
006000         10  FILLER                     PIC X(256).               00006000
006100     05  TRAN-CART-DATA REDEFINES TRAN-DISH-DATA.                 00006100
006200         10  TRAN-CRT-USER-ID           PIC 9(10).                00006200
006300         10  TRAN-CRT-DISH-ID           PIC 9(10).                00006300
006400         10  TRAN-CRT-SETMEAL-ID        PIC 9(10).                00006400
006500         10  TRAN-CRT-FLAVOR            PIC X(60).                00006500
006600         10  TRAN-CRT-CREATE-TS         PIC 9(14).                00006600
006700         10  FILLER                     PIC X(700).               00006700
