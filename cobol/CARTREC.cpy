000100***************************************************************** 00000100
000200* CARTREC   -  SHOPPING-CART LINE MASTER RECORD                   00000200
000300*                                                                 00000300
000400* ONE ROW PER DISH OR PACKAGE LINE SITTING IN A CUSTOMER'S CART.  00000400
000500* SORTED ASCENDING BY CART-USER-ID SO ALL LINES FOR ONE CUSTOMER  00000500
000600* ARE CONTIGUOUS.  CART-DISH-ID IS ZERO WHEN THE LINE IS A        00000600
000700* PACKAGE LINE; CART-SETMEAL-ID IS ZERO WHEN THE LINE IS A DISH   00000700
000800* LINE.  NAME/IMAGE/AMOUNT ARE COPIED FROM THE OWNING MASTER AT   00000800
000900* ADD TIME AND ARE NOT REFRESHED LATER.                           00000900
001000*                                                                 00001000
001100* 2000-02-11  JFM  TK-4710  ORIGINAL COPYBOOK, ONLINE CART PILOT  00001100
001200* 2000-06-19  JFM  TK-4830  ADDED CART-DISH-FLAVOR FOR FLAVOR PICK00001200
001300***************************************************************** 00001300
001400 01  CART-RECORD.                                                 00001400
001500     05  CART-ID                    PIC 9(10).                    00001500
001600     05  CART-USER-ID               PIC 9(10).                    00001600
001700     05  CART-DISH-ID               PIC 9(10).                    00001700
001800     05  CART-SETMEAL-ID            PIC 9(10).                    00001800
001900     05  CART-DISH-FLAVOR           PIC X(60).                    00001900
002000     05  CART-NAME                  PIC X(30).                    00002000
002100     05  CART-IMAGE                 PIC X(40).                    00002100
002200     05  CART-AMOUNT                PIC S9(7)V99 COMP-3.          00002200
002300     05  CART-NUMBER                PIC 9(3).                     00002300
002400     05  CART-CREATE-TS             PIC 9(14).                    00002400
002500     05  FILLER                     PIC X(10).                    00002500
