000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    TURNOVER.                                         00000600
000700 AUTHOR.        L C HAUER.                                        00000700
000800 INSTALLATION.  SYSTEMS GROUP - CATALOG TEAM.                     00000800
000900 DATE-WRITTEN.  03/01/1994.                                       00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* TURNOVER  -  DAILY TURNOVER REPORT                              00001300
001400*                                                                 00001400
001500* BUILDS THE CALENDAR-DAY TABLE FOR THE REQUESTED DATE RANGE,     00001500
001600* THEN SCANS THE ORDER FILE ONCE, BUCKETING EACH COMPLETED ORDER  00001600
001700* (ORD-STATUS = 5) INTO ITS DAY BY THE DATE PART OF THE ORDER     00001700
001800* TIMESTAMP.  A DAY WITH NO COMPLETED ORDERS PRINTS 0.00.  THE    00001800
001900* REPORT CARRIES NO CONTROL BREAKS -- ONE LINE PER CALENDAR DAY   00001900
002000* PLUS A GRAND TOTAL.                                             00002000
002100*                                                                 00002100
002200* BEGIN-DATE AND END-DATE ARRIVE ON THE RUN PARAMETER CARD        00002200
002300* (PARMCARD), FORMAT YYYYMMDD, INCLUSIVE OF BOTH ENDPOINTS.       00002300
002400*-----------------------------------------------------------------00002400
002500* CHANGE LOG                                                      00002500
002600*-----------------------------------------------------------------00002600
002700* 1994-03-01  LCH  TK-0605  ORIGINAL PROGRAM, TURNOVER REPORT     00002700
002800* 1994-09-14  LCH  TK-0660  ADDED LEAP-YEAR TEST TO DAY-TABLE BLD 00002800
002900* 1996-07-22  JFM  TK-0788  RAISED DAY-TABLE CAPACITY TO 1100 DAYS00002900
003000* 1998-12-03  DMS  TK-1000  Y2K REVIEW - CENTURY-CARRYING WORK    00003000
003100*                           FIELDS ADDED TO DATE ROLLOVER LOGIC   00003100
003200* 1999-01-11  DMS  TK-1006  Y2K SIGN-OFF RECORDED FOR THIS PGM,   00003200
003300*                           RAN PARALLEL AGAINST 1999-2001 DATA   00003300
003400* 2002-03-04  LCH  TK-5310  CONVERTED ORDER FILE TO ORDREC COPYBK 00003400
003500* 2004-08-19  DMS  TK-5720  ACCUMULATORS WIDENED TO 9 DIGITS TO   00003500
003600*                           AVOID OVERFLOW ON HIGH-VOLUME RANGES  00003600
003700* 2007-05-14  RWK  TK-6104  RPT-DATE RE-EDITED YYYY-MM-DD PER     00003700
003800*                           AUDIT REQUEST, WAS RAW 8-DIGIT        00003800
003900***************************************************************** 00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-370.                                       00004200
004300 OBJECT-COMPUTER.  IBM-370.                                       00004300
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT PARM-FILE       ASSIGN TO PARMCARD                    00004800
004900            FILE STATUS  IS WS-PARM-STATUS.                       00004900
005000                                                                  00005000
005100     SELECT ORDER-FILE      ASSIGN TO ORDRFILE                    00005100
005200            FILE STATUS  IS WS-ORDER-STATUS.                      00005200
005300                                                                  00005300
005400     SELECT REPORT-FILE     ASSIGN TO RPTOUT                      00005400
005500            FILE STATUS  IS WS-REPORT-STATUS.                     00005500
005600                                                                  00005600
005700***************************************************************** 00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000                                                                  00006000
006100 FD  PARM-FILE                                                    00006100
006200     RECORDING MODE IS F.                                         00006200
006300 01  PARM-CARD.                                                   00006300
006400     05  PARM-BEGIN-DATE            PIC 9(8).                     00006400
006500     05  PARM-END-DATE              PIC 9(8).                     00006500
006600     05  FILLER                     PIC X(64).                    00006600
006700                                                                  00006700
006800 FD  ORDER-FILE                                                   00006800
006900     RECORDING MODE IS F.                                         00006900
007000 COPY ORDREC.                                                     00007000
007100                                                                  00007100
007200 FD  REPORT-FILE                                                  00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  RPT-LINE                       PIC X(132).                   00007400
007500                                                                  00007500
007600***************************************************************** 00007600
007700 WORKING-STORAGE SECTION.                                         00007700
007800***************************************************************** 00007800
007900 77  WS-PARM-STATUS             PIC XX VALUE SPACES.              00007900
008000 77  WS-ORDER-STATUS            PIC XX VALUE SPACES.              00008000
008100 77  WS-REPORT-STATUS           PIC XX VALUE SPACES.              00008100
008200                                                                  00008200
008300 77  WS-ORDER-EOF               PIC X  VALUE 'N'.                 00008300
008400     88  ORDER-EOF                  VALUE 'Y'.                    00008400
008500                                                                  00008500
008600 77  WS-DAY-IX                  PIC S9(4) COMP.                   00008600
008700 77  WS-TBL-IX                  PIC S9(4) COMP.                   00008700
008800                                                                  00008800
008900 77  WS-DAY-MAX                 PIC S9(4) COMP VALUE 0.           00008900
009000                                                                  00009000
009100*-----------------------------------------------------------------00009100
009200* CALENDAR WORK AREAS - PARM DATE BROKEN OUT BY REDEFINES FOR     00009200
009300* THE YEAR/MONTH/DAY ROLLOVER ARITHMETIC                          00009300
009400*-----------------------------------------------------------------00009400
009500 01  WS-CURRENT-DATE                PIC 9(8).                     00009500
009600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.                 00009600
009700     05  WS-CUR-YEAR                PIC 9(4).                     00009700
009800     05  WS-CUR-MONTH               PIC 9(2).                     00009800
009900     05  WS-CUR-DAY                 PIC 9(2).                     00009900
010000                                                                  00010000
010100 01  WS-END-DATE                    PIC 9(8).                     00010100
010200 01  WS-END-DATE-R REDEFINES WS-END-DATE.                         00010200
010300     05  WS-END-YEAR                PIC 9(4).                     00010300
010400     05  WS-END-MONTH               PIC 9(2).                     00010400
010500     05  WS-END-DAY                 PIC 9(2).                     00010500
010600                                                                  00010600
010700 77  WS-LEAP-SW                     PIC X  VALUE 'N'.             00010700
010800     88  WS-IS-LEAP-YEAR                VALUE 'Y'.                00010800
010900                                                                  00010900
011000 77  WS-YEAR-MOD-4              PIC S9(4) COMP.                   00011000
011100 77  WS-YEAR-MOD-100            PIC S9(4) COMP.                   00011100
011200 77  WS-YEAR-MOD-400            PIC S9(4) COMP.                   00011200
011300                                                                  00011300
011400 01  WS-MONTH-DAYS-TABLE.                                         00011400
011500     05  FILLER                     PIC 9(2) VALUE 31.            00011500
011600     05  FILLER                     PIC 9(2) VALUE 28.            00011600
011700     05  FILLER                     PIC 9(2) VALUE 31.            00011700
011800     05  FILLER                     PIC 9(2) VALUE 30.            00011800
011900     05  FILLER                     PIC 9(2) VALUE 31.            00011900
012000     05  FILLER                     PIC 9(2) VALUE 30.            00012000
012100     05  FILLER                     PIC 9(2) VALUE 31.            00012100
012200     05  FILLER                     PIC 9(2) VALUE 31.            00012200
012300     05  FILLER                     PIC 9(2) VALUE 30.            00012300
012400     05  FILLER                     PIC 9(2) VALUE 31.            00012400
012500     05  FILLER                     PIC 9(2) VALUE 30.            00012500
012600     05  FILLER                     PIC 9(2) VALUE 31.            00012600
012700 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.               00012700
012800     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(2).                  00012800
012900                                                                  00012900
013000*-----------------------------------------------------------------00013000
013100* DAY TABLE - ONE ENTRY PER CALENDAR DAY IN THE REQUESTED RANGE   00013100
013200*-----------------------------------------------------------------00013200
013300 01  WS-DAY-TABLE.                                                00013300
013400     05  WS-DAY-ENTRY OCCURS 1100 TIMES.                          00013400
013500         10  WS-DAY-DATE            PIC 9(8).                     00013500
013600         10  WS-DAY-TOTAL           PIC S9(9)V99 COMP-3.          00013600
013700         10  FILLER                 PIC X(04).                    00013700
013800                                                                  00013800
013900 01  WS-GRAND-TOTAL                 PIC S9(9)V99 COMP-3 VALUE 0.  00013900
014000                                                                  00014000
014100*-----------------------------------------------------------------00014100
014200* REPORT LINE GROUPS                                              00014200
014300*-----------------------------------------------------------------00014300
014400 01  RPT-TITLE-LINE.                                              00014400
014500     05  FILLER                     PIC X(40) VALUE SPACES.       00014500
014600     05  FILLER                     PIC X(30)                     00014600
014700         VALUE 'DAILY TURNOVER REPORT'.                           00014700
014800     05  FILLER                     PIC X(62) VALUE SPACES.       00014800
014900                                                                  00014900
015000 01  RPT-RANGE-LINE.                                              00015000
015100     05  FILLER                     PIC X(10)                     00015100
015200         VALUE 'FROM DATE '.                                      00015200
015300     05  RNG-BEGIN                  PIC 9(8).                     00015300
015400     05  FILLER                     PIC X(8)                      00015400
015500         VALUE '  TO    '.                                        00015500
015600     05  RNG-END                    PIC 9(8).                     00015600
015700     05  FILLER                     PIC X(98) VALUE SPACES.       00015700
015800                                                                  00015800
015900 01  RPT-HEADING-LINE.                                            00015900
016000     05  FILLER                     PIC X(4)  VALUE 'DATE'.       00016000
016100     05  FILLER                     PIC X(10) VALUE SPACES.       00016100
016200     05  FILLER                     PIC X(8)  VALUE 'TURNOVER'.   00016200
016300     05  FILLER                     PIC X(110) VALUE SPACES.      00016300
016400                                                                  00016400
016500 01  RPT-DETAIL-LINE.                                             00016500
016600     05  RPT-DATE                   PIC 9999-99-99.               00016600
016700     05  FILLER                     PIC X(4)  VALUE SPACES.       00016700
016800     05  RPT-TURNOVER               PIC ZZZ,ZZZ,ZZ9.99.           00016800
016900     05  FILLER                     PIC X(104) VALUE SPACES.      00016900
017000                                                                  00017000
017100 01  RPT-TOTAL-LINE.                                              00017100
017200     05  FILLER                     PIC X(12)                     00017200
017300         VALUE 'GRAND TOTAL '.                                    00017300
017400     05  RPT-GRAND-TURNOVER         PIC ZZZ,ZZZ,ZZ9.99.           00017400
017500     05  FILLER                     PIC X(106) VALUE SPACES.      00017500
017600                                                                  00017600
017700***************************************************************** 00017700
017800 PROCEDURE DIVISION.                                              00017800
017900***************************************************************** 00017900
018000                                                                  00018000
018100 0000-MAIN-DRIVER.                                                00018100
018200     PERFORM 700-OPEN-FILES       THRU 700-EXIT.                  00018200
018300     PERFORM 710-READ-PARM-CARD   THRU 710-EXIT.                  00018300
018400     PERFORM 100-BUILD-DATE-TABLE THRU 100-EXIT.                  00018400
018500     PERFORM 200-ACCUMULATE-ORDERS THRU 200-EXIT.                 00018500
018600     PERFORM 300-PRINT-REPORT     THRU 300-EXIT.                  00018600
018700     PERFORM 800-CLOSE-FILES      THRU 800-EXIT.                  00018700
018800     GOBACK.                                                      00018800
018900                                                                  00018900
019000*-----------------------------------------------------------------00019000
019100* BUSINESS RULE 4 - THE REPORT COVERS EVERY CALENDAR DAY          00019100
019200* FROM PARM-BEGIN-DATE THROUGH PARM-END-DATE INCLUSIVE,           00019200
019300* EVEN A DAY ON WHICH NO ORDER WAS COMPLETED AT ALL - A           00019300
019400* ZERO-TURNOVER DAY MUST STILL APPEAR ON THE REPORT SO            00019400
019500* MANAGEMENT CAN SEE A SLOW DAY, NOT JUST A GAP IN THE            00019500
019600* PRINTOUT.  THE TABLE IS BUILT ONCE, UP FRONT, BEFORE ANY        00019600
019700* ORDER IS READ.                                                  00019700
019800*-----------------------------------------------------------------00019800
019900 100-BUILD-DATE-TABLE.                                            00019900
020000*    NOTE - WS-DAY-MAX IS RESET TO ZERO AT THE TOP OF THIS        00020000
020100*    NOTE - PARAGRAPH SINCE IT RUNS ONLY ONCE PER JOB, BUT        00020100
020200*    NOTE - THE RESET GUARDS AGAINST A STALE VALUE IF THIS        00020200
020300*    NOTE - PARAGRAPH IS EVER RE-ENTERED.                         00020300
020400*    NOTE - THE TABLE IS BUILT BEFORE A SINGLE ORDER RECORD       00020400
020500*    NOTE - IS READ SO 225-POST-TO-DAY ALWAYS HAS A COMPLETE      00020500
020600*    NOTE - SET OF CANDIDATE DAYS TO MATCH AGAINST.               00020600
020700     MOVE 0             TO WS-DAY-MAX.                            00020700
020800     MOVE PARM-BEGIN-DATE TO WS-CURRENT-DATE.                     00020800
020900     MOVE PARM-END-DATE   TO WS-END-DATE.                         00020900
021000     PERFORM 110-STORE-ONE-DAY THRU 110-EXIT                      00021000
021100             UNTIL WS-CURRENT-DATE > WS-END-DATE.                 00021100
021200 100-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400                                                                  00021400
021500*-----------------------------------------------------------------00021500
021600* APPENDS ONE CALENDAR DAY TO THE DATE TABLE WITH ITS             00021600
021700* RUNNING TOTAL PRE-ZEROED, THEN ADVANCES THE WORKING             00021700
021800* DATE TO THE NEXT CALENDAR DAY VIA 120 BELOW.                    00021800
021900*-----------------------------------------------------------------00021900
022000 110-STORE-ONE-DAY.                                               00022000
022100*    NOTE - WS-DAY-TABLE IS SIZED FOR A FULL CALENDAR YEAR        00022100
022200*    NOTE - PLUS MARGIN; A PARM RANGE LONGER THAN THE TABLE       00022200
022300*    NOTE - CAN HOLD WOULD OVERRUN THE SUBSCRIPT - THE SHOP       00022300
022400*    NOTE - RUNS THIS REPORT MONTHLY, NEVER FOR A FULL YEAR       00022400
022500*    NOTE - AT ONCE.                                              00022500
022600     ADD 1 TO WS-DAY-MAX.                                         00022600
022700     SET WS-DAY-IX TO WS-DAY-MAX.                                 00022700
022800     MOVE WS-CURRENT-DATE TO WS-DAY-DATE (WS-DAY-IX).             00022800
022900     MOVE 0 TO WS-DAY-TOTAL (WS-DAY-IX).                          00022900
023000     PERFORM 120-ADVANCE-ONE-DAY THRU 120-EXIT.                   00023000
023100 110-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300                                                                  00023300
023400*-----------------------------------------------------------------00023400
023500* CALENDAR ARITHMETIC - ADVANCES WS-CURRENT-DATE BY               00023500
023600* EXACTLY ONE DAY, HANDLING THREE KINDS OF ROLLOVER -             00023600
023700*   1. ORDINARY DAY-TO-DAY (28/30/31 DAY MONTHS)                  00023700
023800*   2. MONTH-END TO THE FIRST OF THE NEXT MONTH, USING            00023800
023900*      WS-MONTH-DAYS-TABLE FOR THE NON-FEBRUARY MONTHS            00023900
024000*   3. FEBRUARY, WHERE THE LEAP-YEAR TEST IN 130 BELOW            00024000
024100*      DECIDES WHETHER DAY 28 OR DAY 29 IS THE LAST DAY           00024100
024200* DECEMBER 31 ROLLING TO JANUARY 1 ALSO BUMPS THE YEAR -          00024200
024300* HANDLED BY THE MONTH > 12 TEST AT THE BOTTOM OF THIS            00024300
024400* PARAGRAPH.                                                      00024400
024500*-----------------------------------------------------------------00024500
024600 120-ADVANCE-ONE-DAY.                                             00024600
024700*    NOTE - WS-MONTH-DAYS-TABLE HOLDS 31, 28, 31, 30 ... FOR      00024700
024800*    NOTE - JANUARY THROUGH DECEMBER; FEBRUARY'S ENTRY OF 28      00024800
024900*    NOTE - IS DELIBERATELY OVERRIDDEN BY THE LEAP-YEAR CHECK     00024900
025000*    NOTE - ABOVE RATHER THAN CHANGED IN THE TABLE ITSELF.        00025000
025100*    NOTE - THIS PARAGRAPH IS CALLED ONCE FOR EVERY SINGLE        00025100
025200*    NOTE - DAY IN THE REQUESTED RANGE, SO A MONTH-LONG RUN       00025200
025300*    NOTE - CALLS IT ROUGHLY THIRTY TIMES.                        00025300
025400*    NOTE - A RUN REQUESTING A SINGLE DAY (BEGIN = END) STILL     00025400
025500*    NOTE - CALLS THIS PARAGRAPH ONCE, ADVANCING PAST THE         00025500
025600*    NOTE - LAST DAY NEEDED, BUT THE LOOP IN 100 STOPS BEFORE     00025600
025700*    NOTE - THAT EXTRA DAY IS EVER STORED.                        00025700
025800     PERFORM 130-TEST-LEAP-YEAR THRU 130-EXIT.                    00025800
025900     IF WS-CUR-MONTH = 2 AND WS-IS-LEAP-YEAR                      00025900
026000         IF WS-CUR-DAY >= 29                                      00026000
026100             MOVE 1 TO WS-CUR-DAY                                 00026100
026200             ADD 1 TO WS-CUR-MONTH                                00026200
026300         ELSE                                                     00026300
026400             ADD 1 TO WS-CUR-DAY                                  00026400
026500         END-IF                                                   00026500
026600     ELSE                                                         00026600
026700         IF WS-CUR-DAY >=                                         00026700
026800            WS-MONTH-DAYS (WS-CUR-MONTH)                          00026800
026900             MOVE 1 TO WS-CUR-DAY                                 00026900
027000             ADD 1 TO WS-CUR-MONTH                                00027000
027100         ELSE                                                     00027100
027200             ADD 1 TO WS-CUR-DAY                                  00027200
027300         END-IF                                                   00027300
027400     END-IF.                                                      00027400
027500     IF WS-CUR-MONTH > 12                                         00027500
027600         MOVE 1 TO WS-CUR-MONTH                                   00027600
027700         ADD 1 TO WS-CUR-YEAR                                     00027700
027800     END-IF.                                                      00027800
027900 120-EXIT.                                                        00027900
028000     EXIT.                                                        00028000
028100                                                                  00028100
028200*-----------------------------------------------------------------00028200
028300* LEAP-YEAR TEST (BUSINESS RULE 4) - THE STANDARD                 00028300
028400* GREGORIAN RULE -                                                00028400
028500*   DIVISIBLE BY 400          ALWAYS A LEAP YEAR                  00028500
028600*   DIVISIBLE BY 100 BUT NOT 400   NOT A LEAP YEAR                00028600
028700*   DIVISIBLE BY 4 BUT NOT 100     A LEAP YEAR                    00028700
028800*   ALL OTHERS                     NOT A LEAP YEAR                00028800
028900* WITHOUT THIS TEST A RUN SPANNING FEBRUARY IN A CENTURY          00028900
029000* YEAR LIKE 1900 OR 2100 WOULD MISCOUNT THE MONTH BY ONE          00029000
029100* DAY.  THE THREE REMAINDERS ARE TESTED IN THE ORDER              00029100
029200* 400, THEN 100, THEN 4 SO THE MOST SPECIFIC RULE WINS.           00029200
029300*-----------------------------------------------------------------00029300
029400 130-TEST-LEAP-YEAR.                                              00029400
029500*    NOTE - WS-LEAP-SW IS RESET TO 'N' AT THE TOP OF EVERY        00029500
029600*    NOTE - CALL SO A LEAP YEAR TESTED LAST TIME DOES NOT         00029600
029700*    NOTE - LEAK INTO THIS YEAR'S ANSWER.                         00029700
029800*    NOTE - ALL THREE DIVIDE STATEMENTS USE WS-TBL-IX AS A        00029800
029900*    NOTE - THROWAWAY QUOTIENT SINCE ONLY THE REMAINDER           00029900
030000*    NOTE - MATTERS TO THIS TEST.                                 00030000
030100     MOVE 'N' TO WS-LEAP-SW.                                      00030100
030200     DIVIDE WS-CUR-YEAR BY 4   GIVING WS-TBL-IX                   00030200
030300            REMAINDER WS-YEAR-MOD-4.                              00030300
030400     DIVIDE WS-CUR-YEAR BY 100 GIVING WS-TBL-IX                   00030400
030500            REMAINDER WS-YEAR-MOD-100.                            00030500
030600     DIVIDE WS-CUR-YEAR BY 400 GIVING WS-TBL-IX                   00030600
030700            REMAINDER WS-YEAR-MOD-400.                            00030700
030800     IF WS-YEAR-MOD-400 = 0                                       00030800
030900         MOVE 'Y' TO WS-LEAP-SW                                   00030900
031000     ELSE                                                         00031000
031100         IF WS-YEAR-MOD-4 = 0 AND WS-YEAR-MOD-100 NOT = 0         00031100
031200             MOVE 'Y' TO WS-LEAP-SW                               00031200
031300         END-IF                                                   00031300
031400     END-IF.                                                      00031400
031500 130-EXIT.                                                        00031500
031600     EXIT.                                                        00031600
031700                                                                  00031700
031800*-----------------------------------------------------------------00031800
031900* BUSINESS RULES 1, 2, 5 - READS EVERY ORDER ON THE ORDER         00031900
032000* FILE EXACTLY ONCE AND POSTS EACH COMPLETED ORDER'S              00032000
032100* AMOUNT INTO THE CALENDAR DAY IT WAS PLACED ON.  ORDERS          00032100
032200* THAT ARE NOT YET COMPLETE (STILL IN THE CART OR                 00032200
032300* CANCELLED) CONTRIBUTE NOTHING TO TURNOVER - ONLY A              00032300
032400* COMPLETED SALE COUNTS AS REVENUE FOR THIS REPORT.               00032400
032500*-----------------------------------------------------------------00032500
032600 200-ACCUMULATE-ORDERS.                                           00032600
032700*    NOTE - THE FIRST ORDER IS READ BEFORE THE PERFORM UNTIL      00032700
032800*    NOTE - LOOP BEGINS, THE USUAL PRIMING-READ PATTERN USED      00032800
032900*    NOTE - THROUGHOUT THIS SHOP'S BATCH PROGRAMS.                00032900
033000*    NOTE - AN ORDER FILE WITH ZERO RECORDS IS NOT AN ERROR -     00033000
033100*    NOTE - THE LOOP SIMPLY NEVER EXECUTES AND EVERY DAY          00033100
033200*    NOTE - PRINTS WITH A ZERO TOTAL.                             00033200
033300     PERFORM 210-READ-ORDER THRU 210-EXIT.                        00033300
033400     PERFORM 220-POST-ONE-ORDER THRU 220-EXIT                     00033400
033500             UNTIL ORDER-EOF.                                     00033500
033600 200-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800                                                                  00033800
033900*-----------------------------------------------------------------00033900
034000* READS ONE ORDER RECORD AND SETS WS-ORDER-EOF WHEN THE           00034000
034100* ORDER FILE IS EXHAUSTED.                                        00034100
034200*-----------------------------------------------------------------00034200
034300 210-READ-ORDER.                                                  00034300
034400     READ ORDER-FILE                                              00034400
034500         AT END MOVE 'Y' TO WS-ORDER-EOF                          00034500
034600     END-READ.                                                    00034600
034700 210-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900                                                                  00034900
035000*-----------------------------------------------------------------00035000
035100* BUSINESS RULE 1 - ONLY A COMPLETED ORDER IS POSTED.             00035100
035200* THE DAY-TABLE SCAN STARTS FROM THE FIRST ENTRY EVERY            00035200
035300* TIME RATHER THAN A POSITION REMEMBERED FROM THE                 00035300
035400* PREVIOUS ORDER, SINCE THE ORDER FILE IS NOT GUARANTEED          00035400
035500* TO ARRIVE SORTED BY ORDER DATE.                                 00035500
035600*-----------------------------------------------------------------00035600
035700 220-POST-ONE-ORDER.                                              00035700
035800*    NOTE - THE NEXT ORDER IS READ AT THE BOTTOM OF THIS          00035800
035900*    NOTE - PARAGRAPH, NOT THE TOP, SO THE LOOP IN 200 TESTS      00035900
036000*    NOTE - ORDER-EOF IMMEDIATELY AFTER EACH ORDER IS FULLY       00036000
036100*    NOTE - POSTED.                                               00036100
036200*    NOTE - AN ORDER DATED OUTSIDE THE REQUESTED RANGE STILL      00036200
036300*    NOTE - CAUSES A FULL SCAN OF THE DAY TABLE THAT FINDS NO     00036300
036400*    NOTE - MATCH - ACCEPTABLE GIVEN THE SMALL TABLE SIZE.        00036400
036500     IF ORD-COMPLETED                                             00036500
036600         MOVE 1 TO WS-DAY-IX                                      00036600
036700         PERFORM 225-POST-TO-DAY THRU 225-EXIT                    00036700
036800                 UNTIL WS-DAY-IX > WS-DAY-MAX                     00036800
036900     END-IF.                                                      00036900
037000     PERFORM 210-READ-ORDER THRU 210-EXIT.                        00037000
037100 220-EXIT.                                                        00037100
037200     EXIT.                                                        00037200
037300                                                                  00037300
037400*-----------------------------------------------------------------00037400
037500* BUSINESS RULE 5 - POSTS ONE ORDER'S AMOUNT TO THE               00037500
037600* MATCHING CALENDAR DAY'S RUNNING TOTAL AND TO THE                00037600
037700* OVERALL GRAND TOTAL FOR THE WHOLE RUN.  AN ORDER WHOSE          00037700
037800* DATE FALLS OUTSIDE THE REQUESTED PARM-BEGIN-DATE/PARM-          00037800
037900* END-DATE RANGE MATCHES NO ENTRY IN THE TABLE AND IS             00037900
038000* SILENTLY EXCLUDED FROM THIS RUN'S TOTALS.                       00038000
038100*-----------------------------------------------------------------00038100
038200 225-POST-TO-DAY.                                                 00038200
038300*    NOTE - A STRAIGHT EQUAL COMPARE AGAINST WS-DAY-DATE IS       00038300
038400*    NOTE - USED RATHER THAN A BINARY SEARCH SINCE THE DAY        00038400
038500*    NOTE - TABLE IS SMALL ENOUGH THAT A LINEAR SCAN COSTS        00038500
038600*    NOTE - NOTHING NOTICEABLE.                                   00038600
038700*    NOTE - WS-GRAND-TOTAL IS NEVER RESET DURING THE RUN -        00038700
038800*    NOTE - IT ACCUMULATES ACROSS EVERY DAY IN THE TABLE FOR      00038800
038900*    NOTE - THE FINAL TOTAL LINE IN 300.                          00038900
039000     IF WS-DAY-DATE (WS-DAY-IX) = ORD-ORDER-DATE                  00039000
039100         ADD ORD-AMOUNT TO WS-DAY-TOTAL (WS-DAY-IX)               00039100
039200         ADD ORD-AMOUNT TO WS-GRAND-TOTAL                         00039200
039300     END-IF.                                                      00039300
039400     ADD 1 TO WS-DAY-IX.                                          00039400
039500 225-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700                                                                  00039700
039800*-----------------------------------------------------------------00039800
039900* REPORT LAYOUT - TITLE LINE, DATE-RANGE LINE, COLUMN             00039900
040000* HEADING, ONE DETAIL LINE PER CALENDAR DAY IN THE TABLE          00040000
040100* (310), AND A FINAL GRAND-TOTAL LINE SUMMING TURNOVER            00040100
040200* ACROSS THE WHOLE REQUESTED DATE RANGE.                          00040200
040300*-----------------------------------------------------------------00040300
040400 300-PRINT-REPORT.                                                00040400
040500*    NOTE - RNG-BEGIN AND RNG-END ARE EDITED DATE FIELDS          00040500
040600*    NOTE - MOVED FROM THE RAW PARM CARD DATES SOLELY FOR         00040600
040700*    NOTE - DISPLAY ON THE RANGE LINE.                            00040700
040800*    NOTE - THE COLUMN HEADING LINE IS WRITTEN EXACTLY ONCE       00040800
040900*    NOTE - PER RUN; THIS REPORT IS NOT PAGE-BROKEN WITH          00040900
041000*    NOTE - REPEATING HEADINGS.                                   00041000
041100     WRITE RPT-LINE FROM RPT-TITLE-LINE.                          00041100
041200     MOVE PARM-BEGIN-DATE TO RNG-BEGIN.                           00041200
041300     MOVE PARM-END-DATE   TO RNG-END.                             00041300
041400     WRITE RPT-LINE FROM RPT-RANGE-LINE.                          00041400
041500     WRITE RPT-LINE FROM RPT-HEADING-LINE.                        00041500
041600     MOVE 1 TO WS-DAY-IX.                                         00041600
041700     PERFORM 310-PRINT-ONE-DAY THRU 310-EXIT                      00041700
041800             UNTIL WS-DAY-IX > WS-DAY-MAX.                        00041800
041900     MOVE WS-GRAND-TOTAL TO RPT-GRAND-TURNOVER.                   00041900
042000     WRITE RPT-LINE FROM RPT-TOTAL-LINE.                          00042000
042100 300-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300                                                                  00042300
042400*-----------------------------------------------------------------00042400
042500* PRINTS ONE CALENDAR DAY'S TURNOVER LINE, INCLUDING DAYS         00042500
042600* WITH A ZERO TOTAL SO THE REPORT SHOWS A COMPLETE                00042600
042700* UNBROKEN RUN OF DATES WITH NO GAPS.                             00042700
042800*-----------------------------------------------------------------00042800
042900 310-PRINT-ONE-DAY.                                               00042900
043000*    NOTE - RPT-TURNOVER IS A SIGNED EDITED FIELD SO A            00043000
043100*    NOTE - NEGATIVE DAILY TOTAL, WHICH SHOULD NEVER OCCUR,       00043100
043200*    NOTE - WOULD STILL PRINT VISIBLY RATHER THAN WRAP.           00043200
043300     MOVE WS-DAY-DATE (WS-DAY-IX)  TO RPT-DATE.                   00043300
043400     MOVE WS-DAY-TOTAL (WS-DAY-IX) TO RPT-TURNOVER.               00043400
043500     WRITE RPT-LINE FROM RPT-DETAIL-LINE.                         00043500
043600     ADD 1 TO WS-DAY-IX.                                          00043600
043700 310-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000*-----------------------------------------------------------------00044000
044100* STANDARD FILE-OPEN SEQUENCE - THE PARAMETER CARD AND            00044100
044200* ORDER FILE ARE INPUT ONLY; THE REPORT IS OUTPUT ONLY            00044200
044300* SINCE THIS PROGRAM IS PURE READ-AND-REPORT.                     00044300
044400*-----------------------------------------------------------------00044400
044500 700-OPEN-FILES.                                                  00044500
044600*    NOTE - IF ANY FILE FAILS TO OPEN THE JOB ABENDS HERE         00044600
044700*    NOTE - RATHER THAN PRODUCING A PARTIAL OR MISLEADING         00044700
044800*    NOTE - REPORT.                                               00044800
044900*    NOTE - PARM-FILE AND ORDER-FILE ARE BOTH SEQUENTIAL          00044900
045000*    NOTE - INPUT FILES READ EXACTLY ONCE EACH, START TO          00045000
045100*    NOTE - FINISH.                                               00045100
045200     OPEN INPUT  PARM-FILE                                        00045200
045300                 ORDER-FILE                                       00045300
045400          OUTPUT REPORT-FILE.                                     00045400
045500 700-EXIT.                                                        00045500
045600     EXIT.                                                        00045600
045700                                                                  00045700
045800*-----------------------------------------------------------------00045800
045900* READS THE SINGLE PARAMETER CARD CARRYING THE REQUESTED          00045900
046000* BEGIN AND END DATES FOR THE RUN.  A MISSING PARM CARD           00046000
046100* SETS WS-PARM-STATUS TO '10', THE SAME AT-END CONDITION          00046100
046200* CODE USED ELSEWHERE IN THIS SUITE FOR END OF FILE.              00046200
046300*-----------------------------------------------------------------00046300
046400 710-READ-PARM-CARD.                                              00046400
046500*    NOTE - ONLY ONE PARM CARD IS EXPECTED PER RUN; A SECOND      00046500
046600*    NOTE - CARD ON THE FILE, IF ANY, IS NEVER READ.              00046600
046700     READ PARM-FILE                                               00046700
046800         AT END MOVE '10' TO WS-PARM-STATUS                       00046800
046900     END-READ.                                                    00046900
047000 710-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300*-----------------------------------------------------------------00047300
047400* STANDARD FILE-CLOSE SEQUENCE, RUN ONCE AT THE END OF            00047400
047500* THE JOB AFTER THE REPORT HAS BEEN FULLY WRITTEN.                00047500
047600*-----------------------------------------------------------------00047600
047700 800-CLOSE-FILES.                                                 00047700
047800*    NOTE - RUNS EVEN IF THE DAY TABLE ENDED UP EMPTY, SO THE     00047800
047900*    NOTE - REPORT FILE IS ALWAYS PROPERLY CLOSED.                00047900
048000     CLOSE PARM-FILE                                              00048000
048100           ORDER-FILE                                             00048100
048200           REPORT-FILE.                                           00048200
048300 800-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
