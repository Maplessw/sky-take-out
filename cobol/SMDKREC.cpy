000100***************************************************************** 00000100
000200* SMDKREC   -  SETMEAL / DISH LINK MASTER RECORD                  00000200
000300*                                                                 00000300
000400* ONE ROW PER DISH COPY CARRIED INSIDE A MEAL PACKAGE.  SORTED    00000400
000500* ASCENDING BY SMD-SETMEAL-ID SO ALL LINKS FOR A PACKAGE ARE      00000500
000600* CONTIGUOUS; ALSO SCANNED BY SMD-DISH-ID WHEN DSHMAINT CHECKS    00000600
000700* WHETHER A DISH IS RELATED BY A PACKAGE.  NAME AND PRICE ARE A   00000700
000800* SNAPSHOT TAKEN AT LINK TIME -- NOT KEPT IN STEP WITH LATER DISH 00000800
000900* MASTER CHANGES.                                                 00000900
001000*                                                                 00001000
001100* 1999-01-14  RWK  TK-4455  ORIGINAL COPYBOOK, PACKAGE REWRITE    00001100
001200* 1999-09-30  RWK  TK-4601  ADDED SMD-COPIES FOR MULTI-UNIT LINKS 00001200
001300***************************************************************** 00001300
001400 01  SMD-RECORD.                                                  00001400
001500     05  SMD-ID                     PIC 9(10).                    00001500
001600     05  SMD-SETMEAL-ID             PIC 9(10).                    00001600
001700     05  SMD-DISH-ID                PIC 9(10).                    00001700
001800     05  SMD-DISH-NAME              PIC X(30).                    00001800
001900     05  SMD-DISH-PRICE             PIC S9(7)V99 COMP-3.          00001900
002000     05  SMD-COPIES                 PIC 9(3).                     00002000
002100     05  FILLER                     PIC X(10).                    00002100
