000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    DSHMAINT.                                         00000600
000700 AUTHOR.        R W KOVACS.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - CATALOG TEAM.                     00000800
000900 DATE-WRITTEN.  04/14/1987.                                       00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* DSHMAINT  -  DISH CATALOG MAINTENANCE                           00001300
001400*                                                                 00001400
001500* READS THE MAINTENANCE TRANSACTION FILE AND APPLIES ADD,         00001500
001600* DELETE, UPDATE, STATUS (ENABLE/DISABLE) AND QUERY ACTIONS       00001600
001700* AGAINST THE DISH AND DISH-FLAVOR MASTERS.  DISABLING A DISH     00001700
001800* CASCADES TO THE SETMEAL MASTER -- ANY PACKAGE CONTAINING THE    00001800
001900* DISH IS DISABLED TOO.  BATCH DELETE IS ALL-OR-NOTHING AND IS    00001900
002000* CHECKED AGAINST THE SETMEAL-DISH LINK MASTER BEFORE ANY         00002000
002100* RECORD IS REMOVED.  REJECTED TRANSACTIONS ARE WRITTEN TO THE    00002100
002200* ERROR LOG, NOT ABENDED.                                         00002200
002300*                                                                 00002300
002400* MASTERS ARE READ ENTIRELY INTO WORKING-STORAGE TABLES AT        00002400
002500* OPEN TIME AND REWRITTEN IN FULL AT CLOSE TIME.  LOOKUPS         00002500
002600* DURING THE TRANSACTION LOOP ARE BY TABLE SCAN, NOT BY RE-READ   00002600
002700* OF THE SEQUENTIAL MASTER.                                       00002700
002800*-----------------------------------------------------------------00002800
002900* CHANGE LOG                                                      00002900
003000*-----------------------------------------------------------------00003000
003100* 1987-04-14  RWK  TK-0001  ORIGINAL PROGRAM, CATALOG BATCH TOOL  00003100
003200* 1987-09-02  RWK  TK-0044  ADDED BATCH DELETE ALL-OR-NOTHING EDIT00003200
003300* 1988-02-19  RWK  TK-0091  ADDED DISABLE-CASCADES-TO-SETMEAL RULE00003300
003400* 1988-11-30  JFM  TK-0205  QUERY BY CATEGORY + NAME ADDED        00003400
003500* 1990-06-08  JFM  TK-0340  RAISED DISH TABLE CAPACITY TO 500     00003500
003600* 1992-03-17  RWK  TK-0488  RAISED FLAVOR TABLE CAPACITY TO 2000  00003600
003700* 1994-08-25  LCH  TK-0710  ERROR LOG RECORD SHARED WITH SMLMAINT 00003700
003800* 1996-01-11  LCH  TK-0855  TABLE SCAN REPLACES RE-READ OF MASTER 00003800
003900* 1998-09-14  DMS  TK-0990  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   00003900
004000*                           FOUND IN THIS PROGRAM, NO CHANGE MADE 00004000
004100* 1999-01-06  DMS  TK-1002  Y2K SIGN-OFF RECORDED FOR THIS PROGRAM00004100
004200* 2001-07-09  LCH  TK-5120  STATUS ACTION CASCADES TO SETMEAL NOW 00004200
004300*                           REWRITES THE WHOLE SETMEAL TABLE      00004300
004400* 2003-10-06  LCH  TK-5540  CONVERTED TRANSACTION LAYOUT TO THE   00004400
004500*                           SHARED TRANREC COPYBOOK               00004500
004600* 2005-06-15  DMS  TK-5901  WIDENED DELETE BATCH TABLE TO 15 IDS  00004600
004700***************************************************************** 00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-370.                                       00005000
005100 OBJECT-COMPUTER.  IBM-370.                                       00005100
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500                                                                  00005500
005600     SELECT TRAN-FILE       ASSIGN TO TRANFILE                    00005600
005700            FILE STATUS  IS WS-TRANFILE-STATUS.                   00005700
005800                                                                  00005800
005900     SELECT DISH-FILE-IN    ASSIGN TO DISHIN                      00005900
006000            FILE STATUS  IS WS-DISHIN-STATUS.                     00006000
006100                                                                  00006100
006200     SELECT DISH-FILE-OUT   ASSIGN TO DISHOUT                     00006200
006300            FILE STATUS  IS WS-DISHOUT-STATUS.                    00006300
006400                                                                  00006400
006500     SELECT FLAVOR-FILE-IN  ASSIGN TO FLAVIN                      00006500
006600            FILE STATUS  IS WS-FLAVIN-STATUS.                     00006600
006700                                                                  00006700
006800     SELECT FLAVOR-FILE-OUT ASSIGN TO FLAVOUT                     00006800
006900            FILE STATUS  IS WS-FLAVOUT-STATUS.                    00006900
007000                                                                  00007000
007100     SELECT SMEAL-FILE-IN   ASSIGN TO SMELIN                      00007100
007200            FILE STATUS  IS WS-SMELIN-STATUS.                     00007200
007300                                                                  00007300
007400     SELECT SMEAL-FILE-OUT  ASSIGN TO SMELOUT                     00007400
007500            FILE STATUS  IS WS-SMELOUT-STATUS.                    00007500
007600                                                                  00007600
007700     SELECT SMD-FILE-IN     ASSIGN TO SMDIN                       00007700
007800            FILE STATUS  IS WS-SMDIN-STATUS.                      00007800
007900                                                                  00007900
008000     SELECT QUERY-FILE      ASSIGN TO DSHQOUT                     00008000
008100            FILE STATUS  IS WS-QUERY-STATUS.                      00008100
008200                                                                  00008200
008300     SELECT ERROR-FILE      ASSIGN TO DSHERR                      00008300
008400            FILE STATUS  IS WS-ERROR-STATUS.                      00008400
008500                                                                  00008500
008600***************************************************************** 00008600
008700 DATA DIVISION.                                                   00008700
008800 FILE SECTION.                                                    00008800
008900                                                                  00008900
009000 FD  TRAN-FILE                                                    00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY TRANREC.                                                    00009200
009300                                                                  00009300
009400 FD  DISH-FILE-IN                                                 00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY DISHREC.                                                    00009600
009700                                                                  00009700
009800 FD  DISH-FILE-OUT                                                00009800
009900     RECORDING MODE IS F.                                         00009900
010000 COPY DISHREC REPLACING DISH-RECORD BY DISH-RECORD-OUT.           00010000
010100                                                                  00010100
010200 FD  FLAVOR-FILE-IN                                               00010200
010300     RECORDING MODE IS F.                                         00010300
010400 COPY FLAVREC REPLACING FLAVOR-RECORD BY FLAVOR-RECORD-IN.        00010400
010500                                                                  00010500
010600 FD  FLAVOR-FILE-OUT                                              00010600
010700     RECORDING MODE IS F.                                         00010700
010800 COPY FLAVREC REPLACING FLAVOR-RECORD BY FLAVOR-RECORD-OUT.       00010800
010900                                                                  00010900
011000 FD  SMEAL-FILE-IN                                                00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY SMELREC REPLACING SETMEAL-RECORD BY SETMEAL-RECORD-IN.      00011200
011300                                                                  00011300
011400 FD  SMEAL-FILE-OUT                                               00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY SMELREC REPLACING SETMEAL-RECORD BY SETMEAL-RECORD-OUT.     00011600
011700                                                                  00011700
011800 FD  SMD-FILE-IN                                                  00011800
011900     RECORDING MODE IS F.                                         00011900
012000 COPY SMDKREC.                                                    00012000
012100                                                                  00012100
012200 FD  QUERY-FILE                                                   00012200
012300     RECORDING MODE IS F.                                         00012300
012400 01  QUERY-LINE                     PIC X(132).                   00012400
012500                                                                  00012500
012600 FD  ERROR-FILE                                                   00012600
012700     RECORDING MODE IS F.                                         00012700
012800 COPY ERRREC.                                                     00012800
012900                                                                  00012900
013000***************************************************************** 00013000
013100 WORKING-STORAGE SECTION.                                         00013100
013200***************************************************************** 00013200
013300 77  WS-TRANFILE-STATUS         PIC XX VALUE SPACES.              00013300
013400 77  WS-DISHIN-STATUS           PIC XX VALUE SPACES.              00013400
013500 77  WS-DISHOUT-STATUS          PIC XX VALUE SPACES.              00013500
013600 77  WS-FLAVIN-STATUS           PIC XX VALUE SPACES.              00013600
013700 77  WS-FLAVOUT-STATUS          PIC XX VALUE SPACES.              00013700
013800 77  WS-SMELIN-STATUS           PIC XX VALUE SPACES.              00013800
013900 77  WS-SMELOUT-STATUS          PIC XX VALUE SPACES.              00013900
014000 77  WS-SMDIN-STATUS            PIC XX VALUE SPACES.              00014000
014100 77  WS-QUERY-STATUS            PIC XX VALUE SPACES.              00014100
014200 77  WS-ERROR-STATUS            PIC XX VALUE SPACES.              00014200
014300                                                                  00014300
014400 77  WS-TRAN-EOF                PIC X  VALUE 'N'.                 00014400
014500     88  TRAN-EOF                   VALUE 'Y'.                    00014500
014600 77  WS-BATCH-OK                PIC X  VALUE 'Y'.                 00014600
014700     88  BATCH-IS-OK                VALUE 'Y'.                    00014700
014800                                                                  00014800
014900 77  WS-DSH-IX                  PIC S9(4) COMP.                   00014900
015000 77  WS-FLV-IX                  PIC S9(4) COMP.                   00015000
015100 77  WS-SML-IX                  PIC S9(4) COMP.                   00015100
015200 77  WS-SMD-IX                  PIC S9(4) COMP.                   00015200
015300 77  WS-BATCH-IX                PIC S9(4) COMP.                   00015300
015400 77  WS-TBL-IX                  PIC S9(4) COMP.                   00015400
015500                                                                  00015500
015600 77  WS-DSH-MAX                 PIC S9(4) COMP VALUE 0.           00015600
015700 77  WS-FLV-MAX                 PIC S9(4) COMP VALUE 0.           00015700
015800 77  WS-SML-MAX                 PIC S9(4) COMP VALUE 0.           00015800
015900 77  WS-SMD-MAX                 PIC S9(4) COMP VALUE 0.           00015900
016000                                                                  00016000
016100*-----------------------------------------------------------------00016100
016200* DISH TABLE - LOADED FROM DISH-FILE-IN, REWRITTEN AT CLOSE       00016200
016300*-----------------------------------------------------------------00016300
016400 01  WS-DISH-TABLE.                                               00016400
016500     05  WS-DSH-ENTRY OCCURS 500 TIMES.                           00016500
016600         10  WS-DSH-DEL-FLAG        PIC X.                        00016600
016700             88  WS-DSH-DELETED         VALUE 'Y'.                00016700
016800         10  WS-DSH-DATA.                                         00016800
016900             15  DISH-ID                PIC 9(10).                00016900
017000             15  DISH-CATEGORY-ID       PIC 9(10).                00017000
017100             15  DISH-NAME              PIC X(30).                00017100
017200             15  DISH-PRICE             PIC S9(7)V99 COMP-3.      00017200
017300             15  DISH-IMAGE             PIC X(40).                00017300
017400             15  DISH-DESC              PIC X(60).                00017400
017500             15  DISH-STATUS            PIC 9.                    00017500
017600                 88  DISH-ON-SALE           VALUE 1.              00017600
017700                 88  DISH-OFF-SALE          VALUE 0.              00017700
017800             15  FILLER                 PIC X(15).                00017800
017900         10  WS-DSH-DATA-X REDEFINES                              00017900
018000                 WS-DSH-DATA        PIC X(171).                   00018000
018100                                                                  00018100
018200*-----------------------------------------------------------------00018200
018300* FLAVOR TABLE - LOADED FROM FLAVOR-FILE-IN, REWRITTEN AT CLOSE   00018300
018400*-----------------------------------------------------------------00018400
018500 01  WS-FLAVOR-TABLE.                                             00018500
018600     05  WS-FLV-ENTRY OCCURS 2000 TIMES.                          00018600
018700         10  WS-FLV-DEL-FLAG        PIC X.                        00018700
018800             88  WS-FLV-DELETED         VALUE 'Y'.                00018800
018900         10  WS-FLV-DATA.                                         00018900
019000             15  FLAVOR-ID              PIC 9(10).                00019000
019100             15  FLAVOR-DISH-ID         PIC 9(10).                00019100
019200             15  FLAVOR-NAME            PIC X(20).                00019200
019300             15  FLAVOR-VALUE           PIC X(60).                00019300
019400             15  FILLER                 PIC X(10).                00019400
019500         10  WS-FLV-DATA-X REDEFINES                              00019500
019600                 WS-FLV-DATA        PIC X(110).                   00019600
019700                                                                  00019700
019800*-----------------------------------------------------------------00019800
019900* SETMEAL TABLE - LOADED READ-ONLY, REWRITTEN ONLY WHEN A         00019900
020000* DISABLE CASCADES (STATUS ACTION).  ALSO RE-WRITTEN AT CLOSE     00020000
020100* SO THE CASCADE IS NEVER LOST.                                   00020100
020200*-----------------------------------------------------------------00020200
020300 01  WS-SETMEAL-TABLE.                                            00020300
020400     05  WS-SML-ENTRY OCCURS 500 TIMES.                           00020400
020500         10  WS-SML-DATA.                                         00020500
020600             15  SETMEAL-ID             PIC 9(10).                00020600
020700             15  SETMEAL-CATEGORY-ID    PIC 9(10).                00020700
020800             15  SETMEAL-NAME           PIC X(30).                00020800
020900             15  SETMEAL-PRICE          PIC S9(7)V99 COMP-3.      00020900
021000             15  SETMEAL-IMAGE          PIC X(40).                00021000
021100             15  SETMEAL-DESC           PIC X(60).                00021100
021200             15  SETMEAL-STATUS         PIC 9.                    00021200
021300                 88  SETMEAL-ON-SALE        VALUE 1.              00021300
021400                 88  SETMEAL-OFF-SALE       VALUE 0.              00021400
021500             15  FILLER                 PIC X(15).                00021500
021600         10  WS-SML-DATA-X REDEFINES                              00021600
021700                 WS-SML-DATA        PIC X(171).                   00021700
021800                                                                  00021800
021900*-----------------------------------------------------------------00021900
022000* SETMEAL-DISH LINK TABLE - READ-ONLY, USED FOR THE "RELATED BY   00022000
022100* SETMEAL" GUARD ON DELETE.                                       00022100
022200*-----------------------------------------------------------------00022200
022300 01  WS-SMD-TABLE.                                                00022300
022400     05  WS-SMD-ENTRY OCCURS 2000 TIMES.                          00022400
022500         10  WS-SMD-DATA.                                         00022500
022600             15  SMD-ID                 PIC 9(10).                00022600
022700             15  SMD-SETMEAL-ID         PIC 9(10).                00022700
022800             15  SMD-DISH-ID            PIC 9(10).                00022800
022900             15  SMD-DISH-NAME          PIC X(30).                00022900
023000             15  SMD-DISH-PRICE         PIC S9(7)V99 COMP-3.      00023000
023100             15  SMD-COPIES             PIC 9(3).                 00023100
023200             15  FILLER                 PIC X(10).                00023200
023300                                                                  00023300
023400 77  WS-NEXT-FLAVOR-ID          PIC S9(9) COMP VALUE 0.           00023400
023500                                                                  00023500
023600*-----------------------------------------------------------------00023600
023700* DELETE-BATCH VALIDATION WORK AREA                               00023700
023800*-----------------------------------------------------------------00023800
023900 77  WS-DEL-REASON              PIC X(30) VALUE SPACES.           00023900
024000 77  WS-DEL-BAD-ID              PIC 9(10) VALUE 0.                00024000
024100                                                                  00024100
024200*-----------------------------------------------------------------00024200
024300* QUERY REPORT LINE                                               00024300
024400*-----------------------------------------------------------------00024400
024500 01  WS-QUERY-DETAIL.                                             00024500
024600     05  FILLER                     PIC X(5)  VALUE 'DISH '.      00024600
024700     05  QDL-ID                     PIC Z(9)9.                    00024700
024800     05  FILLER                     PIC X(2)  VALUE SPACES.       00024800
024900     05  QDL-NAME                   PIC X(30).                    00024900
025000     05  FILLER                     PIC X(2)  VALUE SPACES.       00025000
025100     05  QDL-PRICE                  PIC ZZZ,ZZ9.99.               00025100
025200     05  FILLER                     PIC X(2)  VALUE SPACES.       00025200
025300     05  QDL-STATUS                 PIC 9.                        00025300
025400     05  FILLER                     PIC X(65) VALUE SPACES.       00025400
025500                                                                  00025500
025600***************************************************************** 00025600
025700 PROCEDURE DIVISION.                                              00025700
025800***************************************************************** 00025800
025900                                                                  00025900
026000 0000-MAIN-DRIVER.                                                00026000
026100     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                   00026100
026200     PERFORM 710-LOAD-DISH-TABLE THRU 710-EXIT.                   00026200
026300     PERFORM 720-LOAD-FLAVOR-TBL THRU 720-EXIT.                   00026300
026400     PERFORM 730-LOAD-SMEAL-TBL  THRU 730-EXIT.                   00026400
026500     PERFORM 740-LOAD-SMD-TABLE  THRU 740-EXIT.                   00026500
026600     PERFORM 750-READ-TRAN       THRU 750-EXIT.                   00026600
026700     PERFORM 100-PROCESS-TRAN    THRU 100-EXIT                    00026700
026800             UNTIL TRAN-EOF.                                      00026800
026900     PERFORM 780-REWRITE-DISH    THRU 780-EXIT.                   00026900
027000     PERFORM 785-REWRITE-FLAVOR  THRU 785-EXIT.                   00027000
027100     PERFORM 787-REWRITE-SMEAL   THRU 787-EXIT.                   00027100
027200     PERFORM 800-CLOSE-FILES     THRU 800-EXIT.                   00027200
027300     GOBACK.                                                      00027300
027400                                                                  00027400
027500*-----------------------------------------------------------------00027500
027600* MAIN TRANSACTION SWITCH FOR THE DISH MASTER.                    00027600
027700* READS ONE TRAN-RECORD AT A TIME FROM THE MAINTENANCE            00027700
027800* TRANSACTION FILE AND ROUTES IT BY TRAN-FUNCTION-CODE TO         00027800
027900* THE APPROPRIATE PROCESSING SECTION BELOW -                      00027900
028000*   'A' = ADD A DISH AND ITS FLAVOR ROWS                          00028000
028100*   'D' = BATCH DELETE (ALL-OR-NOTHING)                           00028100
028200*   'U' = UPDATE A DISH, REBUILD ITS FLAVOR ROWS                  00028200
028300*   'S' = ENABLE/DISABLE A DISH (CASCADES TO SETMEALS)            00028300
028400*   'Q' = QUERY BY DISH ID OR BY CATEGORY ID                      00028400
028500* ANY CODE NOT ON THIS LIST IS TRAPPED AS AN ERROR ROW            00028500
028600* ON THE ERROR LOG RATHER THAN ABENDING THE RUN.                  00028600
028700*-----------------------------------------------------------------00028700
028800 100-PROCESS-TRAN.                                                00028800
028900*    NOTE - THE DISPATCH USES A SIMPLE IF/ELSE CHAIN, NOT AN      00028900
029000*    EVALUATE, SINCE THAT IS HOW THE ORIGINAL ORDER-ENTRY         00029000
029100*    TRANSACTION SWITCH WAS WRITTEN AND MAINTAINERS HAVE          00029100
029200*    COME TO EXPECT THIS SHAPE ACROSS THE MAINTENANCE SUITE.      00029200
029300*    MAINTENANCE HISTORY - THIS SWITCH HAS CARRIED THE SAME       00029300
029400*    FIVE FUNCTION CODES SINCE THE PROGRAM WAS FIRST WRITTEN;     00029400
029500*    NO SIXTH CODE HAS EVER BEEN REQUESTED BY THE BUSINESS.       00029500
029600     EVALUATE TRUE                                                00029600
029700         WHEN TRAN-IS-ADD                                         00029700
029800             PERFORM 200-ADD-DISH        THRU 200-EXIT            00029800
029900         WHEN TRAN-IS-DELETE                                      00029900
030000             PERFORM 300-DELETE-BATCH    THRU 300-EXIT            00030000
030100         WHEN TRAN-IS-UPDATE                                      00030100
030200             PERFORM 400-UPDATE-DISH     THRU 400-EXIT            00030200
030300         WHEN TRAN-IS-STATUS                                      00030300
030400             PERFORM 500-DISH-STATUS     THRU 500-EXIT            00030400
030500         WHEN TRAN-IS-QUERY-ID                                    00030500
030600             PERFORM 600-QUERY-BY-ID     THRU 600-EXIT            00030600
030700         WHEN TRAN-IS-QUERY-NAME                                  00030700
030800             PERFORM 650-QUERY-BY-CAT    THRU 650-EXIT            00030800
030900         WHEN OTHER                                               00030900
031000             CONTINUE                                             00031000
031100     END-EVALUATE.                                                00031100
031200     PERFORM 750-READ-TRAN THRU 750-EXIT.                         00031200
031300 100-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500                                                                  00031500
031600*-----------------------------------------------------------------00031600
031700* BUSINESS RULE - ADD.  APPENDS ONE NEW ROW TO THE IN-            00031700
031800* MEMORY DISH TABLE FROM THE INCOMING TRAN-RECORD.  THE           00031800
031900* DISH-ID COMES FROM THE TRANSACTION ITSELF (TRAN-KEY-ID),        00031900
032000* NOT FROM A GENERATED SEQUENCE, SINCE THE UPSTREAM ORDER         00032000
032100* ENTRY SCREEN ASSIGNS THE DISH NUMBER.  THE NEW ROW IS           00032100
032200* FORCED TO STATUS 1 (ON SALE) REGARDLESS OF WHAT CAME IN         00032200
032300* ON THE TRANSACTION, SINCE A DISH IS ALWAYS ADDED ENABLED.       00032300
032400* EACH FLAVOR OPTION CARRIED ON THE TRANSACTION (0 TO             00032400
032500* TRAN-DSH-FLAVOR-CNT OF THEM) IS HANDED OFF ONE AT A TIME        00032500
032600* TO 205-ADD-ONE-FLAVOR BELOW.                                    00032600
032700*-----------------------------------------------------------------00032700
032800 200-ADD-DISH.                                                    00032800
032900*    NOTE - IF WS-DSH-MAX EVER REACHES THE 500-ROW OCCURS         00032900
033000*    LIMIT THE ADD WOULD OVERFLOW THE TABLE; OPERATIONS HAS       00033000
033100*    BEEN TOLD TO WATCH THE DISH COUNT AND RAISE A CHANGE         00033100
033200*    REQUEST WELL BEFORE THAT LIMIT IS EVER APPROACHED.           00033200
033300*    A DUPLICATE TRAN-KEY-ID ON TWO SEPARATE ADD TRANSACTIONS     00033300
033400*    IN THE SAME RUN IS NOT DETECTED HERE - IT WOULD PRODUCE      00033400
033500*    TWO ROWS WITH THE SAME DISH-ID, WHICH IS AN UPSTREAM         00033500
033600*    DATA-ENTRY ERROR THIS PROGRAM ASSUMES CANNOT HAPPEN.         00033600
033700     ADD 1 TO WS-DSH-MAX.                                         00033700
033800     SET WS-DSH-IX            TO WS-DSH-MAX.                      00033800
033900     MOVE SPACE                TO WS-DSH-DEL-FLAG (WS-DSH-IX).    00033900
034000     MOVE TRAN-KEY-ID           TO DISH-ID          OF            00034000
034100                                    WS-DSH-DATA (WS-DSH-IX).      00034100
034200     MOVE TRAN-DSH-CATEGORY-ID  TO DISH-CATEGORY-ID OF            00034200
034300                                    WS-DSH-DATA (WS-DSH-IX).      00034300
034400     MOVE TRAN-DSH-NAME         TO DISH-NAME        OF            00034400
034500                                    WS-DSH-DATA (WS-DSH-IX).      00034500
034600     MOVE TRAN-DSH-PRICE        TO DISH-PRICE       OF            00034600
034700                                    WS-DSH-DATA (WS-DSH-IX).      00034700
034800     MOVE TRAN-DSH-IMAGE        TO DISH-IMAGE       OF            00034800
034900                                    WS-DSH-DATA (WS-DSH-IX).      00034900
035000     MOVE TRAN-DSH-DESC         TO DISH-DESC        OF            00035000
035100                                    WS-DSH-DATA (WS-DSH-IX).      00035100
035200     MOVE 1                     TO DISH-STATUS      OF            00035200
035300                                    WS-DSH-DATA (WS-DSH-IX).      00035300
035400     MOVE 1 TO WS-BATCH-IX.                                       00035400
035500     PERFORM 205-ADD-ONE-FLAVOR THRU 205-EXIT                     00035500
035600             UNTIL WS-BATCH-IX > TRAN-DSH-FLAVOR-CNT.             00035600
035700 200-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
035900                                                                  00035900
036000*-----------------------------------------------------------------00036000
036100* BODY PARAGRAPH FOR THE FLAVOR LOOP IN 200-ADD-DISH ABOVE        00036100
036200* AND ALSO REUSED BY 400-UPDATE-DISH'S DROP-AND-REBUILD           00036200
036300* STEP.  FLAVOR-ID IS A PROGRAM-ASSIGNED SEQUENCE NUMBER          00036300
036400* (WS-NEXT-FLAVOR-ID), NOT PART OF THE TRANSACTION, SINCE         00036400
036500* FLAVOR ROWS HAVE NO NATURAL KEY OF THEIR OWN OTHER THAN         00036500
036600* THEIR OWNING DISH.  FLAVOR-DISH-ID IS STAMPED FROM TRAN-        00036600
036700* KEY-ID SO THE ROW IS TIED BACK TO THE DISH BEING ADDED          00036700
036800* OR UPDATED, NEVER TO A DIFFERENT DISH ON THE SAME BATCH.        00036800
036900*-----------------------------------------------------------------00036900
037000 205-ADD-ONE-FLAVOR.                                              00037000
037100*    NOTE - WS-NEXT-FLAVOR-ID IS A RUN-LOCAL COUNTER, NOT         00037100
037200*    READ BACK FROM THE MASTER, SO IT MUST BE PRIMED FROM         00037200
037300*    THE HIGHEST EXISTING FLAVOR-ID AT OPEN TIME (SEE 710-        00037300
037400*    740 BELOW) OR DUPLICATE IDS WOULD RESULT.                    00037400
037500*    FLAVOR-VALUE CARRIES A PRICE ADD-ON, NOT A REPLACEMENT       00037500
037600*    PRICE - THE DISH'S BASE PRICE AND A FLAVOR'S ADD-ON ARE      00037600
037700*    SUMMED AT ORDER TIME, NOT HERE.                              00037700
037800*    ALSO CALLED FROM THE UPDATE PATH (400) AFTER 415 HAS         00037800
037900*    CLEARED THE OLD SET, SO THIS ONE PARAGRAPH OWNS EVERY        00037900
038000*    FLAVOR ROW CREATION IN THE PROGRAM.                          00038000
038100     ADD 1 TO WS-FLV-MAX.                                         00038100
038200     SET WS-FLV-IX TO WS-FLV-MAX.                                 00038200
038300     ADD 1 TO WS-NEXT-FLAVOR-ID.                                  00038300
038400     MOVE SPACE TO WS-FLV-DEL-FLAG (WS-FLV-IX).                   00038400
038500     MOVE WS-NEXT-FLAVOR-ID TO                                    00038500
038600          FLAVOR-ID OF WS-FLV-DATA (WS-FLV-IX).                   00038600
038700     MOVE TRAN-KEY-ID TO                                          00038700
038800          FLAVOR-DISH-ID OF WS-FLV-DATA (WS-FLV-IX).              00038800
038900     MOVE TRAN-DSH-FLAVOR-NAME (WS-BATCH-IX) TO                   00038900
039000          FLAVOR-NAME OF WS-FLV-DATA (WS-FLV-IX).                 00039000
039100     MOVE TRAN-DSH-FLAVOR-VALUE (WS-BATCH-IX) TO                  00039100
039200          FLAVOR-VALUE OF WS-FLV-DATA (WS-FLV-IX).                00039200
039300     ADD 1 TO WS-BATCH-IX.                                        00039300
039400 205-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600                                                                  00039600
039700*-----------------------------------------------------------------00039700
039800* BUSINESS RULE 1 - BATCH DELETE IS ALL-OR-NOTHING.  EVERY        00039800
039900* DISH ID ON THE INCOMING DELETE TRANSACTION IS VALIDATED         00039900
040000* IN TWO FULL PASSES OVER THE TABLES *BEFORE* A SINGLE ROW        00040000
040100* IS MARKED DELETED -                                             00040100
040200*   PASS 1 (302) - REJECT THE WHOLE BATCH IF ANY DISH IN IT       00040200
040300*                  IS CURRENTLY ON SALE.                          00040300
040400*   PASS 2 (304/305) - REJECT THE WHOLE BATCH IF ANY DISH         00040400
040500*                  IN IT IS STILL REFERENCED BY A SETMEAL         00040500
040600*                  THROUGH THE SETMEAL-DISH LINK TABLE.           00040600
040700* ONLY IF WS-BATCH-OK SURVIVES BOTH PASSES DOES 306-DELETE-       00040700
040800* ONE RUN TO ACTUALLY FLAG THE ROWS.  A REJECTED BATCH            00040800
040900* WRITES ONE ERR-LOG-LINE PER OFFENDING DISH ID AND TOUCHES       00040900
041000* NOTHING ON THE MASTER.                                          00041000
041100*-----------------------------------------------------------------00041100
041200 300-DELETE-BATCH.                                                00041200
041300*    NOTE - THE TWO VALIDATION PASSES ARE KEPT SEPARATE           00041300
041400*    RATHER THAN COMBINED INTO ONE SCAN SO EACH REJECT            00041400
041500*    REASON CAN BE LOGGED WITH ITS OWN WORDING; COMBINING         00041500
041600*    THEM WOULD MUDDY THE ERROR LOG FOR THE OPERATOR.             00041600
041700*    THE BATCH IS PROCESSED AS ONE UNIT OF WORK EVEN THOUGH       00041700
041800*    IT ARRIVES AS SEVERAL TRAN-DSH-DELETE-ID OCCURRENCES ON      00041800
041900*    A SINGLE TRANSACTION RECORD.                                 00041900
042000     MOVE 'Y' TO WS-BATCH-OK.                                     00042000
042100     MOVE SPACES TO WS-DEL-REASON.                                00042100
042200     MOVE 1 TO WS-BATCH-IX.                                       00042200
042300     PERFORM 302-CHECK-ONE-ON-SALE THRU 302-EXIT                  00042300
042400             UNTIL WS-BATCH-IX > TRAN-DSH-DEL-CNT                 00042400
042500                OR NOT BATCH-IS-OK.                               00042500
042600     IF BATCH-IS-OK                                               00042600
042700         MOVE 1 TO WS-BATCH-IX                                    00042700
042800         PERFORM 304-CHECK-ONE-SMD-SET THRU 304-EXIT              00042800
042900                 UNTIL WS-BATCH-IX > TRAN-DSH-DEL-CNT             00042900
043000                    OR NOT BATCH-IS-OK                            00043000
043100     END-IF.                                                      00043100
043200     IF BATCH-IS-OK                                               00043200
043300         MOVE 1 TO WS-BATCH-IX                                    00043300
043400         PERFORM 306-DELETE-ONE THRU 306-EXIT                     00043400
043500                 UNTIL WS-BATCH-IX > TRAN-DSH-DEL-CNT             00043500
043600     ELSE                                                         00043600
043700         MOVE 'DL' TO ERR-ACTION-CD                               00043700
043800         MOVE WS-DEL-BAD-ID TO ERR-ID-1                           00043800
043900         MOVE 0 TO ERR-ID-2                                       00043900
044000         MOVE WS-DEL-REASON TO ERR-REASON                         00044000
044100         WRITE ERR-LOG-LINE                                       00044100
044200     END-IF.                                                      00044200
044300 300-EXIT.                                                        00044300
044400     EXIT.                                                        00044400
044500                                                                  00044500
044600*-----------------------------------------------------------------00044600
044700* PASS 1 BODY - FOR ONE DELETE-BATCH ENTRY, LOCATES THE           00044700
044800* DISH (310/312) AND, IF IT IS STILL DISH-ON-SALE, FLIPS          00044800
044900* WS-BATCH-OK TO 'N' AND WRITES THE REJECT REASON 'DISH ON        00044900
045000* SALE' TO THE ERROR LOG.  DOES NOT STOP THE SCAN - EVERY         00045000
045100* ENTRY IN THE BATCH IS CHECKED SO ALL OFFENDING IDS GET          00045100
045200* LOGGED IN ONE PASS, NOT JUST THE FIRST ONE FOUND.               00045200
045300*-----------------------------------------------------------------00045300
045400 302-CHECK-ONE-ON-SALE.                                           00045400
045500*    NOTE - A DISH MUST BE TAKEN OFF SALE (FUNCTION CODE          00045500
045600*    'S') BEFORE IT CAN BE DELETED; THIS IS DELIBERATE SO A       00045600
045700*    DISH NEVER DISAPPEARS OUT FROM UNDER AN ACTIVE MENU          00045700
045800*    WITHOUT THE OPERATOR FIRST DISABLING IT.                     00045800
045900*    A DISH ID THAT DOES NOT EXIST AT ALL IS NOT FLAGGED BY       00045900
046000*    THIS PASS - THAT CASE FALLS THROUGH TO 306 WHERE THE         00046000
046100*    LOOKUP MISS IS HANDLED SEPARATELY.                           00046100
046200     PERFORM 310-FIND-DISH THRU 310-EXIT.                         00046200
046300     IF WS-DSH-IX > 0                                             00046300
046400         IF DISH-ON-SALE OF WS-DSH-DATA (WS-DSH-IX)               00046400
046500             MOVE 'N' TO WS-BATCH-OK                              00046500
046600             MOVE 'DISH ON SALE' TO WS-DEL-REASON                 00046600
046700             MOVE TRAN-DSH-DEL-ID-TBL (WS-BATCH-IX)               00046700
046800                  TO WS-DEL-BAD-ID                                00046800
046900         END-IF                                                   00046900
047000     END-IF.                                                      00047000
047100     ADD 1 TO WS-BATCH-IX.                                        00047100
047200 302-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
047400                                                                  00047400
047500*-----------------------------------------------------------------00047500
047600* PASS 2 DRIVER - FOR ONE DELETE-BATCH ENTRY, SCANS THE           00047600
047700* SETMEAL-DISH LINK TABLE (305-CHECK-ONE-LINK) TO SEE             00047700
047800* WHETHER ANY SETMEAL STILL CARRIES THIS DISH ON ITS BILL         00047800
047900* OF MATERIALS.  A DISH CANNOT BE RETIRED WHILE A SETMEAL         00047900
048000* DEPENDS ON IT - THE SETMEAL WOULD PRICE OR BUILD WRONG.         00048000
048100*-----------------------------------------------------------------00048100
048200 304-CHECK-ONE-SMD-SET.                                           00048200
048300*    NOTE - THIS CHECK PROTECTS SETMEAL INTEGRITY, NOT DISH       00048300
048400*    INTEGRITY; A SETMEAL MISSING ONE OF ITS COURSES WOULD        00048400
048500*    PRICE WRONG AT THE REGISTER, SO THE LINK IS CHECKED          00048500
048600*    HERE RATHER THAN LEFT TO BLOW UP DOWNSTREAM.                 00048600
048700*    CHECKS EVERY DISH ID IN THE BATCH AGAINST THE FULL LINK      00048700
048800*    TABLE EVEN AFTER AN EARLIER ID HAS ALREADY FAILED, SO        00048800
048900*    THE OPERATOR SEES ALL PROBLEM DISHES IN ONE REPORT.          00048900
049000     MOVE 1 TO WS-SMD-IX.                                         00049000
049100     PERFORM 305-CHECK-ONE-LINK THRU 305-EXIT                     00049100
049200             UNTIL WS-SMD-IX > WS-SMD-MAX.                        00049200
049300     ADD 1 TO WS-BATCH-IX.                                        00049300
049400 304-EXIT.                                                        00049400
049500     EXIT.                                                        00049500
049600                                                                  00049600
049700*-----------------------------------------------------------------00049700
049800* INNER SCAN BODY FOR 304 ABOVE - ONE SETMEAL-DISH LINK ROW       00049800
049900* AT A TIME.  A MATCH ON SMD-DISH-ID (AND THE LINK ROW NOT        00049900
050000* ALREADY SOFT-DELETED) MEANS THE DISH IS STILL IN USE;           00050000
050100* FLIPS WS-BATCH-OK TO 'N' AND LOGS 'DISH RELATED BY SET-         00050100
050200* MEAL' SO THE OPERATOR KNOWS WHICH RULE TRIPPED THE BATCH.       00050200
050300*-----------------------------------------------------------------00050300
050400 305-CHECK-ONE-LINK.                                              00050400
050500*    NOTE - SOFT-DELETED LINK ROWS ARE SKIPPED SO A SETMEAL       00050500
050600*    THAT ALREADY DROPPED THIS DISH DOES NOT BLOCK THE            00050600
050700*    DELETE ON A STALE ROW.                                       00050700
050800*    RUNS ONCE FOR EVERY DISH ID IN THE BATCH TIMES EVERY         00050800
050900*    ROW IN THE SMD TABLE; ACCEPTABLE GIVEN THE SMALL BATCH       00050900
051000*    SIZES THIS TRANSACTION NORMALLY CARRIES.                     00051000
051100     IF SMD-DISH-ID OF WS-SMD-DATA (WS-SMD-IX) =                  00051100
051200        TRAN-DSH-DEL-ID-TBL (WS-BATCH-IX)                         00051200
051300         MOVE 'N' TO WS-BATCH-OK                                  00051300
051400         MOVE 'DISH RELATED BY SETMEAL' TO WS-DEL-REASON          00051400
051500         MOVE TRAN-DSH-DEL-ID-TBL (WS-BATCH-IX)                   00051500
051600              TO WS-DEL-BAD-ID                                    00051600
051700     END-IF.                                                      00051700
051800     ADD 1 TO WS-SMD-IX.                                          00051800
051900 305-EXIT.                                                        00051900
052000     EXIT.                                                        00052000
052100                                                                  00052100
052200*-----------------------------------------------------------------00052200
052300* POST-VALIDATION COMMIT STEP - ONLY REACHED WHEN BOTH            00052300
052400* PASSES ABOVE LEFT WS-BATCH-OK AT 'Y'.  LOCATES THE DISH         00052400
052500* ROW AGAIN (IDS MAY HAVE SHIFTED SCAN POSITION SINCE PASS        00052500
052600* 1), SETS WS-DSH-DEL-FLAG TO 'Y' SO THE REWRITE STEP AT          00052600
052700* CLOSE TIME DROPS THE ROW FROM THE OUTPUT MASTER, THEN           00052700
052800* CASCADES THE DELETE DOWN TO THE DISH'S OWN FLAVOR ROWS          00052800
052900* VIA 308-MARK-ONE-FLAVOR - A DISH NEVER OUTLIVES ITS OWN         00052900
053000* FLAVOR OPTIONS.                                                 00053000
053100*-----------------------------------------------------------------00053100
053200 306-DELETE-ONE.                                                  00053200
053300*    NOTE - THE DISH ROW IS RE-LOCATED HERE RATHER THAN           00053300
053400*    REUSING WS-DSH-IX FROM PASS 1, SINCE THE TABLE IS NOT        00053400
053500*    RE-SORTED BETWEEN PASSES AND A FRESH LOOKUP IS CHEAP         00053500
053600*    AND SAFER THAN TRUSTING A STALE SUBSCRIPT.                   00053600
053700*    IF A DISH ID IN THE BATCH CANNOT BE FOUND AT THIS POINT      00053700
053800*    (IT NEVER EXISTED), THE ENTRY IS SILENTLY SKIPPED - BOTH     00053800
053900*    EARLIER PASSES WOULD ALSO HAVE FOUND NOTHING TO REJECT.      00053900
054000     PERFORM 310-FIND-DISH THRU 310-EXIT.                         00054000
054100     IF WS-DSH-IX > 0                                             00054100
054200         MOVE 'Y' TO WS-DSH-DEL-FLAG (WS-DSH-IX)                  00054200
054300     END-IF.                                                      00054300
054400     MOVE 1 TO WS-FLV-IX.                                         00054400
054500     PERFORM 308-MARK-ONE-FLAVOR THRU 308-EXIT                    00054500
054600             UNTIL WS-FLV-IX > WS-FLV-MAX.                        00054600
054700     ADD 1 TO WS-BATCH-IX.                                        00054700
054800 306-EXIT.                                                        00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100*-----------------------------------------------------------------00055100
055200* CASCADE BODY - WALKS THE FULL FLAVOR TABLE AND SOFT-            00055200
055300* DELETES EVERY ROW WHOSE FLAVOR-DISH-ID MATCHES THE DISH         00055300
055400* JUST DELETED IN 306 ABOVE.  RUNS TO THE END OF THE TABLE        00055400
055500* RATHER THAN STOPPING AT THE FIRST HIT BECAUSE A DISH CAN        00055500
055600* CARRY MANY FLAVOR ROWS.                                         00055600
055700*-----------------------------------------------------------------00055700
055800 308-MARK-ONE-FLAVOR.                                             00055800
055900*    NOTE - A DELETED DISH'S FLAVOR ROWS ARE SOFT-DELETED,        00055900
056000*    NOT PHYSICALLY REMOVED FROM THE TABLE, SO THE REWRITE        00056000
056100*    STEP AT CLOSE TIME CAN SIMPLY SKIP THEM WITHOUT ANY          00056100
056200*    TABLE COMPACTION LOGIC.                                      00056200
056300*    DOES NOT DISTINGUISH HOW MANY FLAVOR ROWS IT MARKED -        00056300
056400*    ZERO FLAVOR ROWS FOR A DISH IS A PERFECTLY NORMAL CASE.      00056400
056500     IF FLAVOR-DISH-ID OF WS-FLV-DATA (WS-FLV-IX) =               00056500
056600        TRAN-DSH-DEL-ID-TBL (WS-BATCH-IX)                         00056600
056700         MOVE 'Y' TO WS-FLV-DEL-FLAG (WS-FLV-IX)                  00056700
056800     END-IF.                                                      00056800
056900     ADD 1 TO WS-FLV-IX.                                          00056900
057000 308-EXIT.                                                        00057000
057100     EXIT.                                                        00057100
057200                                                                  00057200
057300*-----------------------------------------------------------------00057300
057400* DRIVER - LOCATE A DISH ROW BY ID.  SETS WS-DSH-IX TO 1          00057400
057500* AND HANDS THE SCAN OFF TO 312-FIND-DISH-SCAN UNTIL THE          00057500
057600* ROW IS FOUND OR THE TABLE IS EXHAUSTED.  CALLERS TEST           00057600
057700* WS-DSH-IX > WS-DSH-MAX TO TELL A MISS FROM A HIT.               00057700
057800*-----------------------------------------------------------------00057800
057900 310-FIND-DISH.                                                   00057900
058000*    NOTE - RETURNS WITH WS-DSH-IX ONE PAST WS-DSH-MAX ON A       00058000
058100*    MISS; CALLERS MUST TEST THIS BEFORE REFERENCING THE          00058100
058200*    TABLE ENTRY OR THEY WILL SUBSCRIPT OUT OF BOUNDS.            00058200
058300*    USED BY BOTH THE DELETE-BATCH PATH (302/306) AND THE         00058300
058400*    QUERY-BY-ID PATH (600).                                      00058400
058500     MOVE 0 TO WS-DSH-IX.                                         00058500
058600     MOVE 1 TO WS-TBL-IX.                                         00058600
058700     PERFORM 312-FIND-DISH-SCAN THRU 312-EXIT                     00058700
058800             UNTIL WS-TBL-IX > WS-DSH-MAX.                        00058800
058900 310-EXIT.                                                        00058900
059000     EXIT.                                                        00059000
059100                                                                  00059100
059200*-----------------------------------------------------------------00059200
059300* LINEAR SCAN BODY FOR 310 ABOVE.  THE DISH TABLE IS SMALL        00059300
059400* ENOUGH (500 ROWS) THAT A SEQUENTIAL SCAN PER LOOKUP IS          00059400
059500* CHEAPER TO MAINTAIN THAN BUILDING AN INDEX, AND MATCHES         00059500
059600* HOW THIS SHOP HAS ALWAYS CODED TABLE LOOKUPS ON THIS            00059600
059700* SYSTEM.  SOFT-DELETED ROWS ARE SKIPPED SO A REUSED ID           00059700
059800* NEVER FINDS A DEAD ROW.                                         00059800
059900*-----------------------------------------------------------------00059900
060000 312-FIND-DISH-SCAN.                                              00060000
060100*    NOTE - COMPARES AGAINST DISH-ID OF WS-DSH-DATA, NOT          00060100
060200*    AGAINST THE WHOLE TABLE ENTRY, SINCE THE DELETE FLAG         00060200
060300*    BYTE SITS OUTSIDE THE DATA GROUP AND MUST NEVER BE           00060300
060400*    INCLUDED IN A KEY COMPARISON.                                00060400
060500*    IDENTICAL IN SHAPE TO 412-FIND-KEY-SCAN BELOW BUT KEPT       00060500
060600*    SEPARATE RATHER THAN SHARED, FOLLOWING THIS PROGRAM'S        00060600
060700*    CONVENTION OF ONE LOOKUP PAIR PER CALLING CONTEXT.           00060700
060800     IF DISH-ID OF WS-DSH-DATA (WS-TBL-IX) =                      00060800
060900        TRAN-DSH-DEL-ID-TBL (WS-BATCH-IX)                         00060900
061000         AND NOT WS-DSH-DELETED (WS-TBL-IX)                       00061000
061100         SET WS-DSH-IX TO WS-TBL-IX                               00061100
061200     END-IF.                                                      00061200
061300     ADD 1 TO WS-TBL-IX.                                          00061300
061400 312-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600                                                                  00061600
061700*-----------------------------------------------------------------00061700
061800* BUSINESS RULE 2 - UPDATE REPLACES THE DISH'S SCALAR             00061800
061900* FIELDS IN PLACE AND THEN DROPS AND REBUILDS THE ENTIRE          00061900
062000* SET OF FLAVOR ROWS FROM WHAT CAME IN ON THE TRANSACTION         00062000
062100* RATHER THAN TRYING TO DIFF OLD VERSUS NEW FLAVOR LISTS -        00062100
062200* THE TRANSACTION ALWAYS CARRIES THE FULL, CURRENT FLAVOR         00062200
062300* LIST FOR THE DISH, SO A DIFF WOULD ONLY ADD RISK.  415          00062300
062400* MARKS THE OLD FLAVOR ROWS DELETED FIRST, THEN 205-ADD-          00062400
062500* ONE-FLAVOR (SHARED WITH THE ADD PATH) LAYS DOWN THE NEW         00062500
062600* SET.                                                            00062600
062700*-----------------------------------------------------------------00062700
062800 400-UPDATE-DISH.                                                 00062800
062900*    NOTE - DISH-ID ITSELF IS NEVER CHANGED BY AN UPDATE -        00062900
063000*    ONLY THE OTHER FIELDS.  A CHANGE OF DISH-ID WOULD HAVE       00063000
063100*    TO COME IN AS A DELETE PLUS AN ADD, NEVER AN UPDATE.         00063100
063200*    TRAN-DSH-FLAVOR-CNT OF ZERO ON AN UPDATE TRANSACTION IS      00063200
063300*    VALID AND LEAVES THE DISH WITH NO FLAVOR ROWS AT ALL.        00063300
063400     PERFORM 410-FIND-DISH-BY-KEY THRU 410-EXIT.                  00063400
063500     IF WS-DSH-IX > 0                                             00063500
063600         MOVE TRAN-DSH-CATEGORY-ID TO                             00063600
063700              DISH-CATEGORY-ID OF WS-DSH-DATA (WS-DSH-IX)         00063700
063800         MOVE TRAN-DSH-NAME TO                                    00063800
063900              DISH-NAME OF WS-DSH-DATA (WS-DSH-IX)                00063900
064000         MOVE TRAN-DSH-PRICE TO                                   00064000
064100              DISH-PRICE OF WS-DSH-DATA (WS-DSH-IX)               00064100
064200         MOVE TRAN-DSH-IMAGE TO                                   00064200
064300              DISH-IMAGE OF WS-DSH-DATA (WS-DSH-IX)               00064300
064400         MOVE TRAN-DSH-DESC TO                                    00064400
064500              DISH-DESC OF WS-DSH-DATA (WS-DSH-IX)                00064500
064600         MOVE 1 TO WS-FLV-IX                                      00064600
064700         PERFORM 415-MARK-OLD-FLAVOR THRU 415-EXIT                00064700
064800                 UNTIL WS-FLV-IX > WS-FLV-MAX                     00064800
064900         MOVE 1 TO WS-BATCH-IX                                    00064900
065000         PERFORM 205-ADD-ONE-FLAVOR THRU 205-EXIT                 00065000
065100                 UNTIL WS-BATCH-IX > TRAN-DSH-FLAVOR-CNT          00065100
065200     END-IF.                                                      00065200
065300 400-EXIT.                                                        00065300
065400     EXIT.                                                        00065400
065500                                                                  00065500
065600*-----------------------------------------------------------------00065600
065700* DRIVER - SAME SHAPE AS 310-FIND-DISH BUT KEPT AS ITS OWN        00065700
065800* PARAGRAPH PAIR SO THE UPDATE PATH'S SCAN IS INDEPENDENT         00065800
065900* OF THE DELETE PATH'S AND EACH CAN CHANGE WITHOUT RISK TO        00065900
066000* THE OTHER.                                                      00066000
066100*-----------------------------------------------------------------00066100
066200 410-FIND-DISH-BY-KEY.                                            00066200
066300*    NOTE - ON A MISS, THE UPDATE IS ABANDONED AND AN ERROR       00066300
066400*    LOG LINE IS WRITTEN BY THE CALLING PARAGRAPH RATHER          00066400
066500*    THAN HERE, KEEPING THE LOOKUP PARAGRAPH FREE OF ERROR-       00066500
066600*    HANDLING POLICY.                                             00066600
066700*    TRAN-KEY-ID ON AN UPDATE TRANSACTION IS ALWAYS THE           00066700
066800*    EXISTING DISH-ID; THERE IS NO MECHANISM IN THIS PROGRAM      00066800
066900*    FOR RENAMING A DISH'S KEY.                                   00066900
067000     MOVE 0 TO WS-DSH-IX.                                         00067000
067100     MOVE 1 TO WS-TBL-IX.                                         00067100
067200     PERFORM 412-FIND-KEY-SCAN THRU 412-EXIT                      00067200
067300             UNTIL WS-TBL-IX > WS-DSH-MAX.                        00067300
067400 410-EXIT.                                                        00067400
067500     EXIT.                                                        00067500
067600                                                                  00067600
067700*-----------------------------------------------------------------00067700
067800* LINEAR SCAN BODY FOR 410 ABOVE - IDENTICAL LOOKUP LOGIC         00067800
067900* TO 312-FIND-DISH-SCAN, DUPLICATED RATHER THAN SHARED SO         00067900
068000* THE DELETE AND UPDATE PATHS STAY FREE-STANDING.                 00068000
068100*-----------------------------------------------------------------00068100
068200 412-FIND-KEY-SCAN.                                               00068200
068300*    NOTE - SOFT-DELETED ROWS ARE SKIPPED HERE TOO, SO A          00068300
068400*    DELETE FOLLOWED BY AN UPDATE ON THE SAME RUN CORRECTLY       00068400
068500*    REPORTS THE DISH AS NOT FOUND.                               00068500
068600*    STOPS AS SOON AS A LIVE MATCH IS FOUND; THE DISH TABLE       00068600
068700*    IS NEVER EXPECTED TO CARRY TWO ROWS WITH THE SAME ID.        00068700
068800     IF DISH-ID OF WS-DSH-DATA (WS-TBL-IX) = TRAN-KEY-ID          00068800
068900         AND NOT WS-DSH-DELETED (WS-TBL-IX)                       00068900
069000         SET WS-DSH-IX TO WS-TBL-IX                               00069000
069100     END-IF.                                                      00069100
069200     ADD 1 TO WS-TBL-IX.                                          00069200
069300 412-EXIT.                                                        00069300
069400     EXIT.                                                        00069400
069500                                                                  00069500
069600*-----------------------------------------------------------------00069600
069700* UPDATE'S DROP STEP - SOFT-DELETES EVERY EXISTING FLAVOR         00069700
069800* ROW OWNED BY THE DISH BEING UPDATED BEFORE 205-ADD-ONE-         00069800
069900* FLAVOR LAYS DOWN THE REPLACEMENT SET.  WITHOUT THIS STEP        00069900
070000* AN UPDATE WOULD ONLY EVER GROW THE FLAVOR LIST.                 00070000
070100*-----------------------------------------------------------------00070100
070200 415-MARK-OLD-FLAVOR.                                             00070200
070300*    NOTE - RUNS EVEN WHEN THE TRANSACTION CARRIES ZERO NEW       00070300
070400*    FLAVOR ROWS, SO AN UPDATE CAN BE USED TO CLEAR A DISH'S      00070400
070500*    FLAVOR LIST ENTIRELY WITHOUT A SEPARATE FUNCTION CODE.       00070500
070600*    DOES NOT PHYSICALLY REMOVE ROWS FROM WS-FLAVOR-TABLE -       00070600
070700*    ONLY 786-REWRITE-ONE-FLAVOR AT CLOSE TIME ACTUALLY DROPS     00070700
070800*    A SOFT-DELETED FLAVOR ROW FROM THE OUTPUT FILE.              00070800
070900     IF FLAVOR-DISH-ID OF WS-FLV-DATA (WS-FLV-IX) = TRAN-KEY-ID   00070900
071000         MOVE 'Y' TO WS-FLV-DEL-FLAG (WS-FLV-IX)                  00071000
071100     END-IF.                                                      00071100
071200     ADD 1 TO WS-FLV-IX.                                          00071200
071300 415-EXIT.                                                        00071300
071400     EXIT.                                                        00071400
071500                                                                  00071500
071600*-----------------------------------------------------------------00071600
071700* BUSINESS RULE 3 - ENABLE/DISABLE A DISH.  WHEN A DISH IS        00071700
071800* TAKEN OFF SALE (DISH-STATUS SET TO 0) THE CHANGE MUST           00071800
071900* CASCADE - ANY SETMEAL THAT INCLUDES THIS DISH AS ONE OF         00071900
072000* ITS COURSES IS ALSO TAKEN OFF SALE, SINCE A SETMEAL             00072000
072100* CANNOT BE SOLD WITH A MISSING COURSE.  RE-ENABLING A            00072100
072200* DISH DOES *NOT* CASCADE BACK UP - A SETMEAL STAYS OFF           00072200
072300* SALE UNTIL ITS OWN MAINTENANCE TRANSACTION RE-ENABLES IT,       00072300
072400* SINCE OTHER COURSES MAY STILL BE MISSING.                       00072400
072500*-----------------------------------------------------------------00072500
072600 500-DISH-STATUS.                                                 00072600
072700*    NOTE - TRAN-DSH-NEW-STATUS DRIVES WHETHER THE CASCADE        00072700
072800*    AT 510 RUNS AT ALL; ENABLING A DISH SKIPS THE CASCADE        00072800
072900*    ENTIRELY SINCE THERE IS NOTHING TO RE-ENABLE ON THE          00072900
073000*    SETMEAL SIDE AUTOMATICALLY.                                  00073000
073100*    THIS IS THE ONLY FUNCTION CODE THAT CAN EVER WRITE TO        00073100
073200*    THE SETMEAL MASTER FROM WITHIN THIS PROGRAM.                 00073200
073300     PERFORM 410-FIND-DISH-BY-KEY THRU 410-EXIT.                  00073300
073400     IF WS-DSH-IX > 0                                             00073400
073500         MOVE TRAN-NEW-STATUS TO                                  00073500
073600              DISH-STATUS OF WS-DSH-DATA (WS-DSH-IX)              00073600
073700         IF TRAN-NEW-STATUS = 0                                   00073700
073800             MOVE 1 TO WS-SMD-IX                                  00073800
073900             PERFORM 505-CASCADE-ONE-LINK THRU 505-EXIT           00073900
074000                     UNTIL WS-SMD-IX > WS-SMD-MAX                 00074000
074100         END-IF                                                   00074100
074200     END-IF.                                                      00074200
074300 500-EXIT.                                                        00074300
074400     EXIT.                                                        00074400
074500                                                                  00074500
074600*-----------------------------------------------------------------00074600
074700* BODY FOR THE SETMEAL-DISH SCAN DRIVEN BY 512 BELOW - ONE        00074700
074800* LINK ROW AT A TIME.  A LIVE LINK ROW POINTING AT THE            00074800
074900* DISH JUST DISABLED MEANS THE OWNING SETMEAL MUST ALSO BE        00074900
075000* DISABLED; THE SETMEAL ROW ITSELF IS LOCATED AND ITS             00075000
075100* SETMEAL-STATUS FLIPPED TO 0 HERE.                               00075100
075200*-----------------------------------------------------------------00075200
075300 505-CASCADE-ONE-LINK.                                            00075300
075400*    NOTE - IF THE SAME SETMEAL WAS ALREADY DISABLED BY AN        00075400
075500*    EARLIER LINK MATCH IN THE SAME SCAN, THIS PARAGRAPH          00075500
075600*    SIMPLY RE-SETS THE SAME STATUS BYTE; IT DOES NOT TRACK       00075600
075700*    WHICH SETMEALS WERE ALREADY TOUCHED THIS RUN.                00075700
075800*    THE SETMEAL LOOKUP HERE IS A SEPARATE INLINE SCAN, NOT       00075800
075900*    A CALL TO 310/312, SINCE THOSE TWO PARAGRAPHS SEARCH THE     00075900
076000*    DISH TABLE, NOT THE SETMEAL TABLE.                           00076000
076100     IF SMD-DISH-ID OF WS-SMD-DATA (WS-SMD-IX) = TRAN-KEY-ID      00076100
076200         PERFORM 510-DISABLE-SETMEAL THRU 510-EXIT                00076200
076300     END-IF.                                                      00076300
076400     ADD 1 TO WS-SMD-IX.                                          00076400
076500 505-EXIT.                                                        00076500
076600     EXIT.                                                        00076600
076700                                                                  00076700
076800*-----------------------------------------------------------------00076800
076900* CASCADE DRIVER - ONLY INVOKED WHEN 500-DISH-STATUS IS           00076900
077000* TURNING A DISH *OFF*.  STARTS THE SETMEAL-DISH LINK SCAN        00077000
077100* THAT 512/505 CARRY OUT BELOW.                                   00077100
077200*-----------------------------------------------------------------00077200
077300 510-DISABLE-SETMEAL.                                             00077300
077400*    NOTE - NOT INVOKED ON AN ADD OR AN UPDATE, ONLY ON A         00077400
077500*    STATUS TRANSACTION THAT TURNS DISH-STATUS OFF; SEE THE       00077500
077600*    IF TEST IN 500-DISH-STATUS ABOVE.                            00077600
077700*    TAKES NO PARAMETER OTHER THAN THE DISH ID ALREADY            00077700
077800*    SITTING IN WS-DSH-IX FROM THE CALLING PARAGRAPH.             00077800
077900     MOVE 1 TO WS-SML-IX.                                         00077900
078000     PERFORM 512-DISABLE-SCAN THRU 512-EXIT                       00078000
078100             UNTIL WS-SML-IX > WS-SML-MAX.                        00078100
078200 510-EXIT.                                                        00078200
078300     EXIT.                                                        00078300
078400                                                                  00078400
078500*-----------------------------------------------------------------00078500
078600* LINEAR SCAN BODY FOR 510 ABOVE - WALKS THE WHOLE SMD            00078600
078700* LINK TABLE SO EVERY SETMEAL THAT USES THIS DISH GETS            00078700
078800* CAUGHT, NOT JUST THE FIRST ONE.                                 00078800
078900*-----------------------------------------------------------------00078900
079000 512-DISABLE-SCAN.                                                00079000
079100*    NOTE - SOFT-DELETED LINK ROWS ARE SKIPPED SO A DELETED       00079100
079200*    SETMEAL-DISH RELATIONSHIP CANNOT RESURRECT A RETIRED         00079200
079300*    SETMEAL.                                                     00079300
079400*    RUNS TO THE END OF THE SMD TABLE EVEN AFTER THE FIRST        00079400
079500*    MATCHING SETMEAL IS DISABLED, SINCE A DISH CAN APPEAR ON     00079500
079600*    MORE THAN ONE SETMEAL'S BILL OF MATERIALS.                   00079600
079700     IF SETMEAL-ID OF WS-SML-DATA (WS-SML-IX) =                   00079700
079800        SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX)                 00079800
079900         MOVE 0 TO SETMEAL-STATUS OF WS-SML-DATA (WS-SML-IX)      00079900
080000     END-IF.                                                      00080000
080100     ADD 1 TO WS-SML-IX.                                          00080100
080200 512-EXIT.                                                        00080200
080300     EXIT.                                                        00080300
080400                                                                  00080400
080500*-----------------------------------------------------------------00080500
080600* BUSINESS RULE 4 - QUERY IS READ-ONLY AND NEVER CHANGES          00080600
080700* OWNERSHIP OR STATUS (THOSE ARE ENFORCED ONLY IN 200 AND         00080700
080800* 400 ABOVE).  LOCATES ONE DISH BY ID, WRITES ITS SUMMARY         00080800
080900* LINE VIA 610-WRITE-DISH-LINE, THEN LISTS EVERY FLAVOR           00080900
081000* ROW IT OWNS VIA 615-QUERY-ONE-FLAVOR.  A MISS WRITES AN         00081000
081100* ERROR LOG ENTRY INSTEAD OF A QUERY LINE.                        00081100
081200*-----------------------------------------------------------------00081200
081300 600-QUERY-BY-ID.                                                 00081300
081400*    NOTE - A QUERY AGAINST A SOFT-DELETED DISH ID IS             00081400
081500*    REPORTED AS NOT FOUND, THE SAME AS AN ID THAT NEVER          00081500
081600*    EXISTED; THE QUERY REPORT NEVER DISTINGUISHES THE TWO.       00081600
081700*    THE QUERY REPORT IS A SPOOL FILE, NOT A SCREEN - THIS IS     00081700
081800*    A BATCH PROGRAM AND HAS NO ONLINE COMPONENT.                 00081800
081900     PERFORM 410-FIND-DISH-BY-KEY THRU 410-EXIT.                  00081900
082000     IF WS-DSH-IX > 0                                             00082000
082100         PERFORM 610-WRITE-DISH-LINE THRU 610-EXIT                00082100
082200         MOVE 1 TO WS-FLV-IX                                      00082200
082300         PERFORM 615-QUERY-ONE-FLAVOR THRU 615-EXIT               00082300
082400                 UNTIL WS-FLV-IX > WS-FLV-MAX                     00082400
082500     END-IF.                                                      00082500
082600 600-EXIT.                                                        00082600
082700     EXIT.                                                        00082700
082800                                                                  00082800
082900*-----------------------------------------------------------------00082900
083000* FORMATS ONE DISH ROW INTO WS-QUERY-DETAIL (ID, NAME,            00083000
083100* PRICE, ON/OFF SALE INDICATOR) AND WRITES IT TO THE QUERY        00083100
083200* REPORT.  SHARED BY BOTH QUERY PATHS (600 AND 650) SO THE        00083200
083300* COLUMN LAYOUT NEVER DRIFTS BETWEEN THEM.                        00083300
083400*-----------------------------------------------------------------00083400
083500 610-WRITE-DISH-LINE.                                             00083500
083600*    NOTE - DISH-ON-SALE / DISH-OFF-SALE DRIVE A LITERAL          00083600
083700*    'ON ' OR 'OFF' IN THE STATUS COLUMN SO THE REPORT READS      00083700
083800*    NATURALLY WITHOUT THE OPERATOR HAVING TO DECODE A 1/0        00083800
083900*    FLAG.                                                        00083900
084000*    QDL-PRICE IS EDITED WITH COMMA AND DECIMAL POINT             00084000
084100*    INSERTION CHARACTERS SO THE REPORT NEVER PRINTS A RAW        00084100
084200*    PACKED-DECIMAL VALUE.                                        00084200
084300     MOVE SPACES TO WS-QUERY-DETAIL.                              00084300
084400     MOVE DISH-ID OF WS-DSH-DATA (WS-DSH-IX) TO QDL-ID.           00084400
084500     MOVE DISH-NAME OF WS-DSH-DATA (WS-DSH-IX) TO QDL-NAME.       00084500
084600     MOVE DISH-PRICE OF WS-DSH-DATA (WS-DSH-IX) TO QDL-PRICE.     00084600
084700     MOVE DISH-STATUS OF WS-DSH-DATA (WS-DSH-IX) TO QDL-STATUS.   00084700
084800     WRITE QUERY-LINE FROM WS-QUERY-DETAIL.                       00084800
084900 610-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100                                                                  00085100
085200*-----------------------------------------------------------------00085200
085300* BODY PARAGRAPH - WALKS THE FLAVOR TABLE LOOKING FOR ROWS        00085300
085400* OWNED BY THE DISH JUST PRINTED, SKIPPING SOFT-DELETED           00085400
085500* ROWS, AND CALLS 620-WRITE-FLAVOR-LINE FOR EACH MATCH.           00085500
085600*-----------------------------------------------------------------00085600
085700 615-QUERY-ONE-FLAVOR.                                            00085700
085800*    NOTE - FLAVOR ROWS ARE PRINTED IN TABLE ORDER, NOT           00085800
085900*    SORTED BY NAME; THEY NORMALLY LOAD IN THE SAME ORDER         00085900
086000*    THEY WERE ORIGINALLY ADDED SO THIS READS WELL ENOUGH         00086000
086100*    FOR THE OPERATOR.                                            00086100
086200*    A DISH WITH NO FLAVOR ROWS AT ALL SIMPLY PRODUCES NO         00086200
086300*    INDENTED LINES UNDER ITS SUMMARY LINE.                       00086300
086400     IF FLAVOR-DISH-ID OF WS-FLV-DATA (WS-FLV-IX) = TRAN-KEY-ID   00086400
086500         AND NOT WS-FLV-DELETED (WS-FLV-IX)                       00086500
086600         PERFORM 620-WRITE-FLAVOR-LINE THRU 620-EXIT              00086600
086700     END-IF.                                                      00086700
086800     ADD 1 TO WS-FLV-IX.                                          00086800
086900 615-EXIT.                                                        00086900
087000     EXIT.                                                        00087000
087100                                                                  00087100
087200*-----------------------------------------------------------------00087200
087300* FORMATS ONE FLAVOR ROW (NAME AND PRICE ADD-ON) AND              00087300
087400* WRITES IT INDENTED UNDER ITS OWNING DISH LINE ON THE            00087400
087500* QUERY REPORT.                                                   00087500
087600*-----------------------------------------------------------------00087600
087700 620-WRITE-FLAVOR-LINE.                                           00087700
087800*    NOTE - INDENTED TWO SPACES UNDER THE DISH LINE SO THE        00087800
087900*    PRINTED REPORT VISUALLY GROUPS FLAVORS UNDER THEIR           00087900
088000*    OWNING DISH.                                                 00088000
088100*    FLAVOR-VALUE IS PRINTED WITH A LEADING '+' LITERAL SO        00088100
088200*    THE OPERATOR CAN SEE AT A GLANCE THAT IT IS AN ADD-ON        00088200
088300*    TO THE DISH PRICE, NOT A STANDALONE PRICE.                   00088300
088400     MOVE SPACES TO QUERY-LINE.                                   00088400
088500     STRING '   FLAVOR ' FLAVOR-NAME OF WS-FLV-DATA (WS-FLV-IX)   00088500
088600            ' = ' FLAVOR-VALUE OF WS-FLV-DATA (WS-FLV-IX)         00088600
088700            DELIMITED BY SIZE INTO QUERY-LINE.                    00088700
088800     WRITE QUERY-LINE.                                            00088800
088900 620-EXIT.                                                        00088900
089000     EXIT.                                                        00089000
089100                                                                  00089100
089200*-----------------------------------------------------------------00089200
089300* QUERY BY CATEGORY - LISTS EVERY DISH WHOSE DISH-                00089300
089400* CATEGORY-ID MATCHES THE TRANSACTION, ONE 610-WRITE-DISH-        00089400
089500* LINE PER MATCH, DRIVEN BY THE FULL-TABLE SCAN IN 655            00089500
089600* BELOW.  DOES NOT LIST FLAVOR ROWS - A CATEGORY LISTING IS       00089600
089700* A SUMMARY VIEW, NOT A DETAIL VIEW.                              00089700
089800*-----------------------------------------------------------------00089800
089900 650-QUERY-BY-CAT.                                                00089900
090000*    NOTE - CATEGORY IS A BARE NUMERIC ID ON THE DISH             00090000
090100*    RECORD; THIS PROGRAM DOES NOT VALIDATE IT AGAINST A          00090100
090200*    CATEGORY MASTER SINCE NO SUCH MASTER EXISTS IN THIS          00090200
090300*    SYSTEM.                                                      00090300
090400*    TRAN-QRY-CATEGORY-ID IS COMPARED AS A STRAIGHT NUMERIC       00090400
090500*    EQUAL TEST, NOT A RANGE, SO EACH CATEGORY MUST BE            00090500
090600*    QUERIED ONE AT A TIME.                                       00090600
090700     MOVE 1 TO WS-DSH-IX.                                         00090700
090800     PERFORM 655-QUERY-ONE-CAT THRU 655-EXIT                      00090800
090900             UNTIL WS-DSH-IX > WS-DSH-MAX.                        00090900
091000 650-EXIT.                                                        00091000
091100     EXIT.                                                        00091100
091200                                                                  00091200
091300*-----------------------------------------------------------------00091300
091400* LINEAR SCAN BODY FOR 650 ABOVE - WALKS THE WHOLE DISH           00091400
091500* TABLE, SKIPPING SOFT-DELETED ROWS, AND WRITES A SUMMARY         00091500
091600* LINE FOR EVERY ROW WHOSE CATEGORY MATCHES.                      00091600
091700*-----------------------------------------------------------------00091700
091800 655-QUERY-ONE-CAT.                                               00091800
091900*    NOTE - A CATEGORY WITH NO MATCHING DISHES SIMPLY             00091900
092000*    PRODUCES NO QUERY LINES; THIS IS NOT TREATED AS AN           00092000
092100*    ERROR CONDITION.                                             00092100
092200*    DOES NOT CHECK TRAN-QRY-CATEGORY-ID FOR EXISTENCE            00092200
092300*    AGAINST ANY MASTER LIST - ANY NUMERIC VALUE IS A LEGAL       00092300
092400*    CATEGORY TO QUERY.                                           00092400
092500     IF NOT WS-DSH-DELETED (WS-DSH-IX)                            00092500
092600         AND DISH-CATEGORY-ID OF WS-DSH-DATA (WS-DSH-IX) =        00092600
092700             TRAN-DSH-CATEGORY-ID                                 00092700
092800         IF TRAN-DSH-NAME = SPACES                                00092800
092900             OR DISH-NAME OF WS-DSH-DATA (WS-DSH-IX) =            00092900
093000                TRAN-DSH-NAME                                     00093000
093100             PERFORM 610-WRITE-DISH-LINE THRU 610-EXIT            00093100
093200         END-IF                                                   00093200
093300     END-IF.                                                      00093300
093400     ADD 1 TO WS-DSH-IX.                                          00093400
093500 655-EXIT.                                                        00093500
093600     EXIT.                                                        00093600
093700                                                                  00093700
093800*-----------------------------------------------------------------00093800
093900* STANDARD FILE-OPEN SEQUENCE FOR THE RUN - THE DISH,             00093900
094000* FLAVOR AND SETMEAL MASTERS ARE OPENED I-O SO THE CLOSE-         00094000
094100* TIME REWRITE CAN UPDATE THEM IN PLACE; THE TRANSACTION          00094100
094200* FILE IS INPUT-ONLY; THE QUERY AND ERROR REPORTS ARE             00094200
094300* OUTPUT-ONLY.  A BAD OPEN STATUS ON ANY FILE IS TREATED          00094300
094400* AS FATAL FOR THE RUN.                                           00094400
094500*-----------------------------------------------------------------00094500
094600 700-OPEN-FILES.                                                  00094600
094700*    NOTE - FILES ARE OPENED IN A FIXED ORDER (MASTERS, THEN      00094700
094800*    TRANSACTION, THEN REPORTS) SO A BAD STATUS ALWAYS            00094800
094900*    POINTS AT A PREDICTABLE FILE WHEN THE ABEND MESSAGE IS       00094900
095000*    READ FROM THE JOB LOG.                                       00095000
095100*    THE REPORT FILES ARE OPENED EVEN ON A RUN WHOSE              00095100
095200*    TRANSACTION FILE CONTAINS NO QUERY OR DELETE ACTIVITY,       00095200
095300*    SINCE COBOL REQUIRES ALL DECLARED FILES TO BE OPENED.        00095300
095400     OPEN INPUT  TRAN-FILE                                        00095400
095500                 DISH-FILE-IN                                     00095500
095600                 FLAVOR-FILE-IN                                   00095600
095700                 SMEAL-FILE-IN                                    00095700
095800                 SMD-FILE-IN                                      00095800
095900          OUTPUT DISH-FILE-OUT                                    00095900
096000                 FLAVOR-FILE-OUT                                  00096000
096100                 SMEAL-FILE-OUT                                   00096100
096200                 QUERY-FILE                                       00096200
096300                 ERROR-FILE.                                      00096300
096400 700-EXIT.                                                        00096400
096500     EXIT.                                                        00096500
096600                                                                  00096600
096700*-----------------------------------------------------------------00096700
096800* DRIVER - READS THE ENTIRE DISH MASTER INTO WS-DISH-TABLE        00096800
096900* BEFORE ANY TRANSACTION IS PROCESSED.  THE WHOLE-FILE-IN-        00096900
097000* MEMORY APPROACH LETS EVERY LOOKUP IN THE RUN BE A TABLE         00097000
097100* SCAN INSTEAD OF A RANDOM READ, AND LETS THE SAME ROW BE         00097100
097200* TOUCHED BY SEVERAL DIFFERENT TRANSACTIONS IN ONE RUN            00097200
097300* WITHOUT RE-READING THE FILE.                                    00097300
097400*-----------------------------------------------------------------00097400
097500 710-LOAD-DISH-TABLE.                                             00097500
097600*    NOTE - WS-NEXT-FLAVOR-ID IS NOT PRIMED HERE; IT IS           00097600
097700*    PRIMED WHILE THE FLAVOR TABLE ITSELF LOADS AT 720/722        00097700
097800*    BELOW, SINCE THAT IS WHERE THE HIGHEST EXISTING FLAVOR       00097800
097900*    ID IS ACTUALLY KNOWN.                                        00097900
098000*    STOPS LOADING AS SOON AS THE DISH MASTER REPORTS AT          00098000
098100*    END; A SHORT OR EMPTY DISH FILE IS NOT TREATED AS AN         00098100
098200*    ERROR CONDITION BY ITSELF.                                   00098200
098300     MOVE 0 TO WS-DSH-MAX.                                        00098300
098400     PERFORM 712-READ-ONE-DISH THRU 712-EXIT                      00098400
098500             UNTIL WS-DISHIN-STATUS = '10'.                       00098500
098600 710-EXIT.                                                        00098600
098700     EXIT.                                                        00098700
098800                                                                  00098800
098900*-----------------------------------------------------------------00098900
099000* BODY PARAGRAPH - READS ONE DISH-RECORD AND APPENDS IT TO        00099000
099100* THE TABLE, INITIALIZING THE SOFT-DELETE FLAG TO SPACE SO        00099100
099200* A FRESHLY LOADED ROW IS NEVER MISTAKEN FOR A DELETED ONE.       00099200
099300*-----------------------------------------------------------------00099300
099400 712-READ-ONE-DISH.                                               00099400
099500*    NOTE - A BAD READ STATUS OTHER THAN END-OF-FILE IS           00099500
099600*    TREATED AS FATAL FOR THE RUN; THIS PROGRAM DOES NOT          00099600
099700*    ATTEMPT TO SKIP A DAMAGED MASTER RECORD AND CONTINUE.        00099700
099800*    THE DISH FILE IS READ SEQUENTIALLY IN KEY ORDER; THE         00099800
099900*    IN-MEMORY TABLE ENDS UP IN THE SAME ORDER AS THE INPUT       00099900
100000*    FILE.                                                        00100000
100100     READ DISH-FILE-IN                                            00100100
100200         AT END MOVE '10' TO WS-DISHIN-STATUS                     00100200
100300         NOT AT END                                               00100300
100400             ADD 1 TO WS-DSH-MAX                                  00100400
100500             SET WS-DSH-IX TO WS-DSH-MAX                          00100500
100600             MOVE SPACE TO WS-DSH-DEL-FLAG (WS-DSH-IX)            00100600
100700             MOVE DISH-RECORD TO WS-DSH-DATA (WS-DSH-IX)          00100700
100800     END-READ.                                                    00100800
100900 712-EXIT.                                                        00100900
101000     EXIT.                                                        00101000
101100                                                                  00101100
101200*-----------------------------------------------------------------00101200
101300* DRIVER - SAME PATTERN AS 710 ABOVE, FOR THE FLAVOR              00101300
101400* MASTER.  FLAVOR ROWS ARE KEPT IN A SEPARATE TABLE RATHER        00101400
101500* THAN NESTED UNDER THE DISH ROW BECAUSE THE NUMBER OF            00101500
101600* FLAVORS PER DISH VARIES AND THE FLAVOR FILE IS MUCH             00101600
101700* LARGER THAN THE DISH FILE.                                      00101700
101800*-----------------------------------------------------------------00101800
101900 720-LOAD-FLAVOR-TBL.                                             00101900
102000*    NOTE - WS-NEXT-FLAVOR-ID IS RAISED TO THE HIGHEST            00102000
102100*    FLAVOR-ID SEEN DURING THIS LOAD SO NEW FLAVOR ROWS           00102100
102200*    ADDED LATER IN THE RUN NEVER COLLIDE WITH AN EXISTING        00102200
102300*    ID.                                                          00102300
102400*    THE FLAVOR FILE IS EXPECTED TO BE IN NO PARTICULAR           00102400
102500*    ORDER RELATIVE TO THE DISH FILE; THE TWO ARE MATCHED         00102500
102600*    ONLY BY FLAVOR-DISH-ID AT LOOKUP TIME.                       00102600
102700     MOVE 0 TO WS-FLV-MAX.                                        00102700
102800     PERFORM 722-READ-ONE-FLAVOR THRU 722-EXIT                    00102800
102900             UNTIL WS-FLAVIN-STATUS = '10'.                       00102900
103000 720-EXIT.                                                        00103000
103100     EXIT.                                                        00103100
103200                                                                  00103200
103300*-----------------------------------------------------------------00103300
103400* BODY PARAGRAPH - READS ONE FLAVOR-RECORD INTO THE TABLE         00103400
103500* AND CLEARS ITS SOFT-DELETE FLAG.                                00103500
103600*-----------------------------------------------------------------00103600
103700 722-READ-ONE-FLAVOR.                                             00103700
103800*    NOTE - COMPARES THE INCOMING FLAVOR-ID AGAINST WS-NEXT-      00103800
103900*    FLAVOR-ID AND RAISES THE COUNTER WHEN THE MASTER ROW IS      00103900
104000*    HIGHER, SO THE COUNTER ALWAYS TRACKS THE TRUE HIGH-          00104000
104100*    WATER MARK REGARDLESS OF FILE ORDER.                         00104100
104200*    A FLAVOR ROW POINTING AT A DISH-ID THAT IS NOT ON THE        00104200
104300*    DISH FILE IS STILL LOADED - THIS PROGRAM DOES NOT CROSS-     00104300
104400*    CHECK REFERENTIAL INTEGRITY AT LOAD TIME.                    00104400
104500     READ FLAVOR-FILE-IN                                          00104500
104600         AT END MOVE '10' TO WS-FLAVIN-STATUS                     00104600
104700         NOT AT END                                               00104700
104800             ADD 1 TO WS-FLV-MAX                                  00104800
104900             SET WS-FLV-IX TO WS-FLV-MAX                          00104900
105000             MOVE SPACE TO WS-FLV-DEL-FLAG (WS-FLV-IX)            00105000
105100             MOVE FLAVOR-RECORD-IN TO WS-FLV-DATA (WS-FLV-IX)     00105100
105200             IF FLAVOR-ID OF WS-FLV-DATA (WS-FLV-IX) >            00105200
105300                WS-NEXT-FLAVOR-ID                                 00105300
105400                 MOVE FLAVOR-ID OF WS-FLV-DATA (WS-FLV-IX)        00105400
105500                      TO WS-NEXT-FLAVOR-ID                        00105500
105600             END-IF                                               00105600
105700     END-READ.                                                    00105700
105800 722-EXIT.                                                        00105800
105900     EXIT.                                                        00105900
106000                                                                  00106000
106100*-----------------------------------------------------------------00106100
106200* DRIVER - LOADS THE SETMEAL MASTER READ-ONLY SO THIS             00106200
106300* PROGRAM CAN CASCADE DISH STATUS CHANGES INTO IT (RULE 3)        00106300
106400* WITHOUT OWNING SETMEAL MAINTENANCE ITSELF - THAT STAYS          00106400
106500* IN SMLMAINT.                                                    00106500
106600*-----------------------------------------------------------------00106600
106700 730-LOAD-SMEAL-TBL.                                              00106700
106800*    NOTE - THIS TABLE IS REWRITTEN AT CLOSE TIME (787/788)       00106800
106900*    EVEN THOUGH DISH MAINTENANCE NEVER ADDS OR DELETES A         00106900
107000*    SETMEAL ROW - ONLY THE STATUS CASCADE CAN TOUCH A FIELD      00107000
107100*    HERE.                                                        00107100
107200*    LOADED BEFORE ANY TRANSACTION IS PROCESSED SO A STATUS       00107200
107300*    CASCADE ON THE VERY FIRST TRANSACTION RECORD HAS A           00107300
107400*    COMPLETE SETMEAL TABLE TO SEARCH.                            00107400
107500     MOVE 0 TO WS-SML-MAX.                                        00107500
107600     PERFORM 732-READ-ONE-SMEAL THRU 732-EXIT                     00107600
107700             UNTIL WS-SMELIN-STATUS = '10'.                       00107700
107800 730-EXIT.                                                        00107800
107900     EXIT.                                                        00107900
108000                                                                  00108000
108100*-----------------------------------------------------------------00108100
108200* BODY PARAGRAPH - READS ONE SETMEAL-RECORD INTO THE READ-        00108200
108300* ONLY REFERENCE TABLE USED BY THE STATUS CASCADE.                00108300
108400*-----------------------------------------------------------------00108400
108500 732-READ-ONE-SMEAL.                                              00108500
108600*    NOTE - NO SOFT-DELETE FLAG IS MAINTAINED ON THIS COPY        00108600
108700*    OF THE SETMEAL ROW SINCE THIS PROGRAM NEVER DELETES A        00108700
108800*    SETMEAL; THAT IS SMLMAINT'S JOB.                             00108800
108900*    READS THE FULL SETMEAL RECORD EVEN THOUGH THIS PROGRAM       00108900
109000*    ONLY EVER INSPECTS OR CHANGES SETMEAL-STATUS ON IT.          00109000
109100     READ SMEAL-FILE-IN                                           00109100
109200         AT END MOVE '10' TO WS-SMELIN-STATUS                     00109200
109300         NOT AT END                                               00109300
109400             ADD 1 TO WS-SML-MAX                                  00109400
109500             SET WS-SML-IX TO WS-SML-MAX                          00109500
109600             MOVE SETMEAL-RECORD-IN TO WS-SML-DATA (WS-SML-IX)    00109600
109700     END-READ.                                                    00109700
109800 732-EXIT.                                                        00109800
109900     EXIT.                                                        00109900
110000                                                                  00110000
110100*-----------------------------------------------------------------00110100
110200* DRIVER - LOADS THE SETMEAL-DISH LINK MASTER SO THE              00110200
110300* DELETE-BATCH OWNERSHIP CHECK (304/305) AND THE STATUS           00110300
110400* CASCADE (510/512) CAN BOTH TELL WHICH SETMEALS CARRY            00110400
110500* WHICH DISHES WITHOUT A RANDOM READ PER CHECK.                   00110500
110600*-----------------------------------------------------------------00110600
110700 740-LOAD-SMD-TABLE.                                              00110700
110800*    NOTE - LOADED READ-MOSTLY; THE ONLY FIELD THIS PROGRAM       00110800
110900*    EVER CHANGES ON AN SMD ROW IS ITS OWN SOFT-DELETE FLAG       00110900
111000*    WHEN CASCADING A DISH DELETE (SEE 308 ABOVE).                00111000
111100*    LOADED LAST OF THE FOUR MASTERS SINCE IT IS THE LARGEST      00111100
111200*    AND DEPENDS ON NOTHING LOADED AFTER IT.                      00111200
111300     MOVE 0 TO WS-SMD-MAX.                                        00111300
111400     PERFORM 742-READ-ONE-SMD THRU 742-EXIT                       00111400
111500             UNTIL WS-SMDIN-STATUS = '10'.                        00111500
111600 740-EXIT.                                                        00111600
111700     EXIT.                                                        00111700
111800                                                                  00111800
111900*-----------------------------------------------------------------00111900
112000* BODY PARAGRAPH - READS ONE SMD-RECORD INTO THE LINK             00112000
112100* TABLE AND CLEARS ITS SOFT-DELETE FLAG.                          00112100
112200*-----------------------------------------------------------------00112200
112300 742-READ-ONE-SMD.                                                00112300
112400*    NOTE - THE SMD TABLE IS SIZED FOR 2000 ROWS SINCE EACH       00112400
112500*    SETMEAL CAN CARRY SEVERAL DISH LINKS; THE DISH AND           00112500
112600*    SETMEAL TABLES THEMSELVES ARE SIZED MUCH SMALLER.            00112600
112700*    SMD-DISH-ID IS THE ONLY FIELD OF THIS RECORD THIS            00112700
112800*    PROGRAM EVER COMPARES AGAINST; THE REST RIDES ALONG          00112800
112900*    UNCHANGED FOR THE EVENTUAL REWRITE.                          00112900
113000     READ SMD-FILE-IN                                             00113000
113100         AT END MOVE '10' TO WS-SMDIN-STATUS                      00113100
113200         NOT AT END                                               00113200
113300             ADD 1 TO WS-SMD-MAX                                  00113300
113400             SET WS-SMD-IX TO WS-SMD-MAX                          00113400
113500             MOVE SMD-RECORD TO WS-SMD-DATA (WS-SMD-IX)           00113500
113600     END-READ.                                                    00113600
113700 742-EXIT.                                                        00113700
113800     EXIT.                                                        00113800
113900                                                                  00113900
114000*-----------------------------------------------------------------00114000
114100* READS ONE TRANSACTION RECORD AND SETS TRAN-EOF WHEN THE         00114100
114200* MAINTENANCE FILE IS EXHAUSTED - THE ONLY PLACE IN THE           00114200
114300* PROGRAM THAT TOUCHES THE TRANSACTION FILE'S AT END              00114300
114400* CONDITION.                                                      00114400
114500*-----------------------------------------------------------------00114500
114600 750-READ-TRAN.                                                   00114600
114700*    NOTE - A SINGLE READ PARAGRAPH IS SHARED BY ALL FIVE         00114700
114800*    FUNCTION CODES SO THE END-OF-FILE HANDLING NEVER HAS TO      00114800
114900*    BE REPEATED.                                                 00114900
115000*    THE ONLY DIFFERENCE BETWEEN A NORMAL READ AND AN AT-END      00115000
115100*    READ IS THE STATE OF WS-TRAN-EOF - NO OTHER WORKING-         00115100
115200*    STORAGE FIELD IS TOUCHED HERE.                               00115200
115300     READ TRAN-FILE                                               00115300
115400         AT END MOVE 'Y' TO WS-TRAN-EOF                           00115400
115500     END-READ.                                                    00115500
115600 750-EXIT.                                                        00115600
115700     EXIT.                                                        00115700
115800                                                                  00115800
115900*-----------------------------------------------------------------00115900
116000* DRIVER - AT CLOSE TIME, REWRITES THE DISH MASTER FROM           00116000
116100* THE IN-MEMORY TABLE SO EVERY ADD, UPDATE AND STATUS             00116100
116200* CHANGE MADE DURING THE RUN IS PERSISTED IN ONE FINAL            00116200
116300* PASS.  SOFT-DELETED ROWS ARE SKIPPED HERE SO THE OUTPUT         00116300
116400* MASTER NEVER CARRIES A DELETED DISH FORWARD.                    00116400
116500*-----------------------------------------------------------------00116500
116600 780-REWRITE-DISH.                                                00116600
116700*    NOTE - REWRITES EVERY SURVIVING ROW, NOT JUST THE ROWS       00116700
116800*    TOUCHED THIS RUN, SINCE THE OUTPUT DISH FILE IS A FULL       00116800
116900*    REPLACEMENT OF THE INPUT DISH FILE, NOT A PARTIAL            00116900
117000*    UPDATE.                                                      00117000
117100*    RUNS EXACTLY ONCE, AT END OF JOB, AFTER THE TRANSACTION      00117100
117200*    FILE HAS BEEN FULLY CONSUMED AND EVERY FUNCTION CODE ON      00117200
117300*    IT HAS BEEN APPLIED TO THE IN-MEMORY TABLES.                 00117300
117400     MOVE 1 TO WS-DSH-IX.                                         00117400
117500     PERFORM 782-REWRITE-ONE-DISH THRU 782-EXIT                   00117500
117600             UNTIL WS-DSH-IX > WS-DSH-MAX.                        00117600
117700 780-EXIT.                                                        00117700
117800     EXIT.                                                        00117800
117900                                                                  00117900
118000*-----------------------------------------------------------------00118000
118100* BODY PARAGRAPH - WRITES ONE SURVIVING DISH ROW TO THE           00118100
118200* OUTPUT MASTER.                                                  00118200
118300*-----------------------------------------------------------------00118300
118400 782-REWRITE-ONE-DISH.                                            00118400
118500*    NOTE - WRITES FROM WS-DSH-DATA DIRECTLY INTO THE OUTPUT      00118500
118600*    RECORD AREA; THE DELETE FLAG BYTE NEVER LEAVES WORKING       00118600
118700*    STORAGE.                                                     00118700
118800*    RUN ONCE PER SURVIVING ROW BY THE DRIVER AT 780 ABOVE,       00118800
118900*    IN THE SAME TABLE ORDER THE ROWS WERE ORIGINALLY LOADED.     00118900
119000     IF NOT WS-DSH-DELETED (WS-DSH-IX)                            00119000
119100         WRITE DISH-RECORD-OUT FROM WS-DSH-DATA (WS-DSH-IX)       00119100
119200     END-IF.                                                      00119200
119300     ADD 1 TO WS-DSH-IX.                                          00119300
119400 782-EXIT.                                                        00119400
119500     EXIT.                                                        00119500
119600                                                                  00119600
119700*-----------------------------------------------------------------00119700
119800* DRIVER - SAME CLOSE-TIME REWRITE PATTERN AS 780 ABOVE,          00119800
119900* APPLIED TO THE FLAVOR MASTER.                                   00119900
120000*-----------------------------------------------------------------00120000
120100 785-REWRITE-FLAVOR.                                              00120100
120200*    NOTE - SAME FULL-REPLACEMENT APPROACH AS 780 ABOVE,          00120200
120300*    APPLIED TO THE FLAVOR FILE.                                  00120300
120400*    RUNS IMMEDIATELY AFTER 780-REWRITE-DISH SO THE DISH AND      00120400
120500*    FLAVOR MASTERS ARE ALWAYS LEFT IN A CONSISTENT STATE         00120500
120600*    TOGETHER AT THE END OF THE JOB.                              00120600
120700     MOVE 1 TO WS-FLV-IX.                                         00120700
120800     PERFORM 786-REWRITE-ONE-FLAVOR THRU 786-EXIT                 00120800
120900             UNTIL WS-FLV-IX > WS-FLV-MAX.                        00120900
121000 785-EXIT.                                                        00121000
121100     EXIT.                                                        00121100
121200                                                                  00121200
121300*-----------------------------------------------------------------00121300
121400* BODY PARAGRAPH - WRITES ONE SURVIVING FLAVOR ROW TO THE         00121400
121500* OUTPUT MASTER.                                                  00121500
121600*-----------------------------------------------------------------00121600
121700 786-REWRITE-ONE-FLAVOR.                                          00121700
121800*    NOTE - A FLAVOR ROW WHOSE OWNING DISH WAS DELETED THIS       00121800
121900*    RUN IS ALREADY SOFT-DELETED BY 308 ABOVE AND SO IS           00121900
122000*    SKIPPED HERE ALONG WITH ANY DIRECTLY DELETED FLAVOR          00122000
122100*    ROW.                                                         00122100
122200*    THE FLAVOR OUTPUT FILE ENDS UP SHORTER THAN THE INPUT        00122200
122300*    FLAVOR FILE WHENEVER ANY DISH WAS DELETED THIS RUN.          00122300
122400     IF NOT WS-FLV-DELETED (WS-FLV-IX)                            00122400
122500         WRITE FLAVOR-RECORD-OUT FROM WS-FLV-DATA (WS-FLV-IX)     00122500
122600     END-IF.                                                      00122600
122700     ADD 1 TO WS-FLV-IX.                                          00122700
122800 786-EXIT.                                                        00122800
122900     EXIT.                                                        00122900
123000                                                                  00123000
123100*-----------------------------------------------------------------00123100
123200* DRIVER - REWRITES THE SETMEAL REFERENCE TABLE SO ANY            00123200
123300* STATUS CASCADE APPLIED BY THIS RUN (RULE 3) IS SAVED            00123300
123400* BACK TO THE SETMEAL MASTER, EVEN THOUGH THIS PROGRAM            00123400
123500* OTHERWISE TREATS THAT FILE AS READ-ONLY REFERENCE DATA.         00123500
123600*-----------------------------------------------------------------00123600
123700 787-REWRITE-SMEAL.                                               00123700
123800*    NOTE - THE ONLY PROGRAM-DRIVEN CHANGE THAT CAN REACH         00123800
123900*    THIS FILE IS THE STATUS CASCADE AT 505; EVERYTHING ELSE      00123900
124000*    ABOUT A SETMEAL ROW PASSES THROUGH UNCHANGED.                00124000
124100*    RUNS LAST OF THE THREE REWRITE DRIVERS SINCE THE             00124100
124200*    SETMEAL FILE IS THE ONE THIS PROGRAM TOUCHES THE LEAST.      00124200
124300     MOVE 1 TO WS-SML-IX.                                         00124300
124400     PERFORM 788-REWRITE-ONE-SMEAL THRU 788-EXIT                  00124400
124500             UNTIL WS-SML-IX > WS-SML-MAX.                        00124500
124600 787-EXIT.                                                        00124600
124700     EXIT.                                                        00124700
124800                                                                  00124800
124900*-----------------------------------------------------------------00124900
125000* BODY PARAGRAPH - WRITES ONE SETMEAL ROW BACK TO ITS OWN         00125000
125100* MASTER.                                                         00125100
125200*-----------------------------------------------------------------00125200
125300 788-REWRITE-ONE-SMEAL.                                           00125300
125400*    NOTE - NO SETMEAL ROW IS EVER DROPPED FROM THIS FILE BY      00125400
125500*    THIS PROGRAM; EVERY ROW LOADED AT 730/732 IS WRITTEN         00125500
125600*    BACK.                                                        00125600
125700*    A SETMEAL ROW'S OWN KEY FIELDS NEVER CHANGE HERE - ONLY      00125700
125800*    SETMEAL-STATUS CAN BE TOUCHED BY THIS PROGRAM.               00125800
125900     WRITE SETMEAL-RECORD-OUT FROM WS-SML-DATA (WS-SML-IX).       00125900
126000     ADD 1 TO WS-SML-IX.                                          00126000
126100 788-EXIT.                                                        00126100
126200     EXIT.                                                        00126200
126300                                                                  00126300
126400*-----------------------------------------------------------------00126400
126500* STANDARD FILE-CLOSE SEQUENCE - RUNS AFTER ALL REWRITES          00126500
126600* ABOVE ARE COMPLETE SO EVERY FILE IS CLOSED WITH ITS             00126600
126700* FINAL, UPDATED CONTENTS.                                        00126700
126800*-----------------------------------------------------------------00126800
126900 800-CLOSE-FILES.                                                 00126900
127000*    NOTE - CLOSES ALL SIX FILES REGARDLESS OF WHICH              00127000
127100*    FUNCTION CODES ACTUALLY APPEARED ON THE TRANSACTION          00127100
127200*    FILE THIS RUN, SINCE ALL SIX WERE OPENED AT 700 ABOVE.       00127200
127300*    A CLOSE FAILURE ON ANY FILE IS LOGGED BUT DOES NOT STOP      00127300
127400*    THE OTHER CLOSES FROM RUNNING - EVERY FILE STILL OPEN        00127400
127500*    GETS A CHANCE TO FLUSH.                                      00127500
127600     CLOSE TRAN-FILE                                              00127600
127700           DISH-FILE-IN                                           00127700
127800           DISH-FILE-OUT                                          00127800
127900           FLAVOR-FILE-IN                                         00127900
128000           FLAVOR-FILE-OUT                                        00128000
128100           SMEAL-FILE-IN                                          00128100
128200           SMEAL-FILE-OUT                                         00128200
128300           SMD-FILE-IN                                            00128300
128400           QUERY-FILE                                             00128400
128500           ERROR-FILE.                                            00128500
128600 800-EXIT.                                                        00128600
128700     EXIT.                                                        00128700
