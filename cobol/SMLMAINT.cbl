000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP                       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    SMLMAINT.                                         00000600
000700 AUTHOR.        R W KOVACS.                                       00000700
000800 INSTALLATION.  SYSTEMS GROUP - CATALOG TEAM.                     00000800
000900 DATE-WRITTEN.  01/09/1989.                                       00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* SMLMAINT  -  MEAL PACKAGE (SETMEAL) MAINTENANCE                 00001300
001400*                                                                 00001400
001500* READS THE MAINTENANCE TRANSACTION FILE AND APPLIES ADD, DELETE, 00001500
001600* UPDATE, STATUS (ENABLE/DISABLE) AND QUERY ACTIONS AGAINST THE   00001600
001700* SETMEAL AND SETMEAL-DISH LINK MASTERS.  A PACKAGE MAY ONLY BE   00001700
001800* ENABLED WHEN EVERY MEMBER DISH IS ITSELF ON SALE; DISABLE IS    00001800
001900* ALWAYS ALLOWED.  BATCH DELETE IS ALL-OR-NOTHING.  DISH MASTER   00001900
002000* IS READ FOR REFERENCE ONLY -- THIS PROGRAM NEVER REWRITES IT.   00002000
002100*-----------------------------------------------------------------00002100
002200* CHANGE LOG                                                      00002200
002300*-----------------------------------------------------------------00002300
002400* 1989-01-09  RWK  TK-0110  ORIGINAL PROGRAM, PACKAGE BATCH TOOL  00002400
002500* 1989-07-22  RWK  TK-0158  ADDED BATCH DELETE ALL-OR-NOTHING EDIT00002500
002600* 1990-10-30  JFM  TK-0377  ADDED ENABLE GUARD AGAINST DISH MASTER00002600
002700* 1993-05-12  RWK  TK-0552  RAISED SETMEAL TABLE CAPACITY TO 500  00002700
002800* 1995-02-27  LCH  TK-0690  RAISED LINK TABLE CAPACITY TO 2000    00002800
002900* 1998-10-02  DMS  TK-0994  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   00002900
003000*                           FOUND IN THIS PROGRAM, NO CHANGE MADE 00003000
003100* 1999-01-06  DMS  TK-1002  Y2K SIGN-OFF RECORDED FOR THIS PROGRAM00003100
003200* 2001-07-09  LCH  TK-5120  ENABLE GUARD REWRITTEN AS TABLE SCAN  00003200
003300* 2003-10-06  LCH  TK-5540  CONVERTED TRANSACTION LAYOUT TO THE   00003300
003400*                           SHARED TRANREC COPYBOOK               00003400
003500* 2005-06-15  DMS  TK-5901  WIDENED DELETE BATCH TABLE TO 15 IDS  00003500
003600***************************************************************** 00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER.  IBM-370.                                       00003900
004000 OBJECT-COMPUTER.  IBM-370.                                       00004000
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400                                                                  00004400
004500     SELECT TRAN-FILE       ASSIGN TO TRANFILE                    00004500
004600            FILE STATUS  IS WS-TRANFILE-STATUS.                   00004600
004700                                                                  00004700
004800     SELECT SMEAL-FILE-IN   ASSIGN TO SMELIN                      00004800
004900            FILE STATUS  IS WS-SMELIN-STATUS.                     00004900
005000                                                                  00005000
005100     SELECT SMEAL-FILE-OUT  ASSIGN TO SMELOUT                     00005100
005200            FILE STATUS  IS WS-SMELOUT-STATUS.                    00005200
005300                                                                  00005300
005400     SELECT SMD-FILE-IN     ASSIGN TO SMDIN                       00005400
005500            FILE STATUS  IS WS-SMDIN-STATUS.                      00005500
005600                                                                  00005600
005700     SELECT SMD-FILE-OUT    ASSIGN TO SMDOUT                      00005700
005800            FILE STATUS  IS WS-SMDOUT-STATUS.                     00005800
005900                                                                  00005900
006000     SELECT DISH-FILE-IN    ASSIGN TO DISHIN                      00006000
006100            FILE STATUS  IS WS-DISHIN-STATUS.                     00006100
006200                                                                  00006200
006300     SELECT QUERY-FILE      ASSIGN TO SMLQOUT                     00006300
006400            FILE STATUS  IS WS-QUERY-STATUS.                      00006400
006500                                                                  00006500
006600     SELECT ERROR-FILE      ASSIGN TO SMLERR                      00006600
006700            FILE STATUS  IS WS-ERROR-STATUS.                      00006700
006800                                                                  00006800
006900***************************************************************** 00006900
007000 DATA DIVISION.                                                   00007000
007100 FILE SECTION.                                                    00007100
007200                                                                  00007200
007300 FD  TRAN-FILE                                                    00007300
007400     RECORDING MODE IS F.                                         00007400
007500 COPY TRANREC.                                                    00007500
007600                                                                  00007600
007700 FD  SMEAL-FILE-IN                                                00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY SMELREC REPLACING SETMEAL-RECORD BY SETMEAL-RECORD-IN.      00007900
008000                                                                  00008000
008100 FD  SMEAL-FILE-OUT                                               00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY SMELREC REPLACING SETMEAL-RECORD BY SETMEAL-RECORD-OUT.     00008300
008400                                                                  00008400
008500 FD  SMD-FILE-IN                                                  00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY SMDKREC REPLACING SMD-RECORD BY SMD-RECORD-IN.              00008700
008800                                                                  00008800
008900 FD  SMD-FILE-OUT                                                 00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY SMDKREC REPLACING SMD-RECORD BY SMD-RECORD-OUT.             00009100
009200                                                                  00009200
009300 FD  DISH-FILE-IN                                                 00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY DISHREC.                                                    00009500
009600                                                                  00009600
009700 FD  QUERY-FILE                                                   00009700
009800     RECORDING MODE IS F.                                         00009800
009900 01  QUERY-LINE                     PIC X(132).                   00009900
010000                                                                  00010000
010100 FD  ERROR-FILE                                                   00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY ERRREC.                                                     00010300
010400                                                                  00010400
010500***************************************************************** 00010500
010600 WORKING-STORAGE SECTION.                                         00010600
010700***************************************************************** 00010700
010800 77  WS-TRANFILE-STATUS         PIC XX VALUE SPACES.              00010800
010900 77  WS-SMELIN-STATUS           PIC XX VALUE SPACES.              00010900
011000 77  WS-SMELOUT-STATUS          PIC XX VALUE SPACES.              00011000
011100 77  WS-SMDIN-STATUS            PIC XX VALUE SPACES.              00011100
011200 77  WS-SMDOUT-STATUS           PIC XX VALUE SPACES.              00011200
011300 77  WS-DISHIN-STATUS           PIC XX VALUE SPACES.              00011300
011400 77  WS-QUERY-STATUS            PIC XX VALUE SPACES.              00011400
011500 77  WS-ERROR-STATUS            PIC XX VALUE SPACES.              00011500
011600                                                                  00011600
011700 77  WS-TRAN-EOF                PIC X  VALUE 'N'.                 00011700
011800     88  TRAN-EOF                   VALUE 'Y'.                    00011800
011900 77  WS-BATCH-OK                PIC X  VALUE 'Y'.                 00011900
012000     88  BATCH-IS-OK                VALUE 'Y'.                    00012000
012100 77  WS-ENABLE-OK               PIC X  VALUE 'Y'.                 00012100
012200     88  ENABLE-IS-OK               VALUE 'Y'.                    00012200
012300                                                                  00012300
012400 77  WS-SML-IX                  PIC S9(4) COMP.                   00012400
012500 77  WS-SMD-IX                  PIC S9(4) COMP.                   00012500
012600 77  WS-DSH-IX                  PIC S9(4) COMP.                   00012600
012700 77  WS-BATCH-IX                PIC S9(4) COMP.                   00012700
012800 77  WS-TBL-IX                  PIC S9(4) COMP.                   00012800
012900                                                                  00012900
013000 77  WS-SML-MAX                 PIC S9(4) COMP VALUE 0.           00013000
013100 77  WS-SMD-MAX                 PIC S9(4) COMP VALUE 0.           00013100
013200 77  WS-DSH-MAX                 PIC S9(4) COMP VALUE 0.           00013200
013300                                                                  00013300
013400*-----------------------------------------------------------------00013400
013500* SETMEAL TABLE - LOADED FROM SMEAL-FILE-IN, REWRITTEN AT CLOSE   00013500
013600*-----------------------------------------------------------------00013600
013700 01  WS-SETMEAL-TABLE.                                            00013700
013800     05  WS-SML-ENTRY OCCURS 500 TIMES.                           00013800
013900         10  WS-SML-DEL-FLAG        PIC X.                        00013900
014000             88  WS-SML-DELETED         VALUE 'Y'.                00014000
014100         10  WS-SML-DATA.                                         00014100
014200             15  SETMEAL-ID             PIC 9(10).                00014200
014300             15  SETMEAL-CATEGORY-ID    PIC 9(10).                00014300
014400             15  SETMEAL-NAME           PIC X(30).                00014400
014500             15  SETMEAL-PRICE          PIC S9(7)V99 COMP-3.      00014500
014600             15  SETMEAL-IMAGE          PIC X(40).                00014600
014700             15  SETMEAL-DESC           PIC X(60).                00014700
014800             15  SETMEAL-STATUS         PIC 9.                    00014800
014900                 88  SETMEAL-ON-SALE        VALUE 1.              00014900
015000                 88  SETMEAL-OFF-SALE       VALUE 0.              00015000
015100             15  FILLER                 PIC X(15).                00015100
015200         10  WS-SML-DATA-X REDEFINES                              00015200
015300                 WS-SML-DATA        PIC X(171).                   00015300
015400                                                                  00015400
015500*-----------------------------------------------------------------00015500
015600* SETMEAL-DISH LINK TABLE - LOADED FROM SMD-FILE-IN, REWRITTEN AT 00015600
015700* CLOSE                                                           00015700
015800*-----------------------------------------------------------------00015800
015900 01  WS-SMD-TABLE.                                                00015900
016000     05  WS-SMD-ENTRY OCCURS 2000 TIMES.                          00016000
016100         10  WS-SMD-DEL-FLAG        PIC X.                        00016100
016200             88  WS-SMD-DELETED         VALUE 'Y'.                00016200
016300         10  WS-SMD-DATA.                                         00016300
016400             15  SMD-ID                 PIC 9(10).                00016400
016500             15  SMD-SETMEAL-ID         PIC 9(10).                00016500
016600             15  SMD-DISH-ID            PIC 9(10).                00016600
016700             15  SMD-DISH-NAME          PIC X(30).                00016700
016800             15  SMD-DISH-PRICE         PIC S9(7)V99 COMP-3.      00016800
016900             15  SMD-COPIES             PIC 9(3).                 00016900
017000             15  FILLER                 PIC X(10).                00017000
017100         10  WS-SMD-DATA-X REDEFINES                              00017100
017200                 WS-SMD-DATA        PIC X(78).                    00017200
017300                                                                  00017300
017400*-----------------------------------------------------------------00017400
017500* DISH TABLE - READ-ONLY REFERENCE, USED FOR THE ENABLE GUARD     00017500
017600*-----------------------------------------------------------------00017600
017700 01  WS-DISH-TABLE.                                               00017700
017800     05  WS-DSH-ENTRY OCCURS 500 TIMES.                           00017800
017900         10  WS-DSH-DATA.                                         00017900
018000             15  DISH-ID                PIC 9(10).                00018000
018100             15  DISH-CATEGORY-ID       PIC 9(10).                00018100
018200             15  DISH-NAME              PIC X(30).                00018200
018300             15  DISH-PRICE             PIC S9(7)V99 COMP-3.      00018300
018400             15  DISH-IMAGE             PIC X(40).                00018400
018500             15  DISH-DESC              PIC X(60).                00018500
018600             15  DISH-STATUS            PIC 9.                    00018600
018700                 88  DISH-ON-SALE           VALUE 1.              00018700
018800                 88  DISH-OFF-SALE          VALUE 0.              00018800
018900             15  FILLER                 PIC X(15).                00018900
019000         10  WS-DSH-DATA-X REDEFINES                              00019000
019100                 WS-DSH-DATA        PIC X(171).                   00019100
019200                                                                  00019200
019300 77  WS-NEXT-SMD-ID             PIC S9(9) COMP VALUE 0.           00019300
019400                                                                  00019400
019500*-----------------------------------------------------------------00019500
019600* DELETE-BATCH / QUERY WORK AREAS                                 00019600
019700*-----------------------------------------------------------------00019700
019800 77  WS-DEL-REASON              PIC X(30) VALUE SPACES.           00019800
019900 77  WS-DEL-BAD-ID              PIC 9(10) VALUE 0.                00019900
020000                                                                  00020000
020100 01  WS-QUERY-DETAIL.                                             00020100
020200     05  FILLER                     PIC X(5)  VALUE 'SETM '.      00020200
020300     05  QSL-ID                     PIC Z(9)9.                    00020300
020400     05  FILLER                     PIC X(2)  VALUE SPACES.       00020400
020500     05  QSL-NAME                   PIC X(30).                    00020500
020600     05  FILLER                     PIC X(2)  VALUE SPACES.       00020600
020700     05  QSL-PRICE                  PIC ZZZ,ZZ9.99.               00020700
020800     05  FILLER                     PIC X(2)  VALUE SPACES.       00020800
020900     05  QSL-STATUS                 PIC 9.                        00020900
021000     05  FILLER                     PIC X(65) VALUE SPACES.       00021000
021100                                                                  00021100
021200***************************************************************** 00021200
021300 PROCEDURE DIVISION.                                              00021300
021400***************************************************************** 00021400
021500                                                                  00021500
021600 0000-MAIN-DRIVER.                                                00021600
021700     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                   00021700
021800     PERFORM 710-LOAD-SMEAL-TBL  THRU 710-EXIT.                   00021800
021900     PERFORM 720-LOAD-SMD-TABLE  THRU 720-EXIT.                   00021900
022000     PERFORM 730-LOAD-DISH-TABLE THRU 730-EXIT.                   00022000
022100     PERFORM 750-READ-TRAN       THRU 750-EXIT.                   00022100
022200     PERFORM 100-PROCESS-TRAN    THRU 100-EXIT                    00022200
022300             UNTIL TRAN-EOF.                                      00022300
022400     PERFORM 780-REWRITE-SMEAL   THRU 780-EXIT.                   00022400
022500     PERFORM 785-REWRITE-SMD     THRU 785-EXIT.                   00022500
022600     PERFORM 800-CLOSE-FILES     THRU 800-EXIT.                   00022600
022700     GOBACK.                                                      00022700
022800                                                                  00022800
022900*-----------------------------------------------------------------00022900
023000* MAIN TRANSACTION SWITCH FOR THE SETMEAL MASTER.  READS          00023000
023100* ONE TRAN-RECORD AT A TIME AND ROUTES IT BY TRAN-                00023100
023200* FUNCTION-CODE -                                                 00023200
023300*   'A' = ADD A SETMEAL AND ITS DISH-LINK ROWS                    00023300
023400*   'D' = BATCH DELETE (ALL-OR-NOTHING)                           00023400
023500*   'U' = UPDATE A SETMEAL, REBUILD ITS LINK ROWS                 00023500
023600*   'S' = ENABLE/DISABLE A SETMEAL (ENABLE GUARDED)               00023600
023700*   'Q' = QUERY BY SETMEAL ID                                     00023700
023800* UNRECOGNIZED CODES ARE LOGGED, NOT ABENDED.                     00023800
023900*-----------------------------------------------------------------00023900
024000 100-PROCESS-TRAN.                                                00024000
024100*    NOTE - THE FIVE FUNCTION CODES HERE MIRROR DSHMAINT'S        00024100
024200*    SWITCH EXACTLY, EXCEPT THAT 'S' CARRIES THE ADDITIONAL       00024200
024300*    ENABLE-GUARD LOGIC DESCRIBED AT 500 BELOW.                   00024300
024400*    MAINTENANCE HISTORY - THE ENABLE GUARD WAS ADDED AT          00024400
024500*    TK-0377 AFTER AN INCIDENT WHERE A SETMEAL WAS RE-            00024500
024600*    ENABLED WHILE ONE OF ITS DISHES WAS STILL OFF SALE.          00024600
024700*    THE SWITCH DOES NOT RE-READ A TRANSACTION IT HAS             00024700
024800*    ALREADY CONSUMED - 750-READ-TRAN IS CALLED EXACTLY           00024800
024900*    ONCE PER PASS THROUGH THIS PARAGRAPH.                        00024900
025000     EVALUATE TRUE                                                00025000
025100         WHEN TRAN-IS-ADD                                         00025100
025200             PERFORM 200-ADD-SETMEAL     THRU 200-EXIT            00025200
025300         WHEN TRAN-IS-DELETE                                      00025300
025400             PERFORM 300-DELETE-BATCH    THRU 300-EXIT            00025400
025500         WHEN TRAN-IS-UPDATE                                      00025500
025600             PERFORM 400-UPDATE-SETMEAL  THRU 400-EXIT            00025600
025700         WHEN TRAN-IS-STATUS                                      00025700
025800             PERFORM 500-SETMEAL-STATUS  THRU 500-EXIT            00025800
025900         WHEN TRAN-IS-QUERY-ID                                    00025900
026000             PERFORM 600-QUERY-BY-ID     THRU 600-EXIT            00026000
026100         WHEN OTHER                                               00026100
026200             CONTINUE                                             00026200
026300     END-EVALUATE.                                                00026300
026400     PERFORM 750-READ-TRAN THRU 750-EXIT.                         00026400
026500 100-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800*-----------------------------------------------------------------00026800
026900* BUSINESS RULE - ADD.  APPENDS ONE ROW TO THE SETMEAL            00026900
027000* TABLE FROM THE TRANSACTION.  SETMEAL-ID COMES FROM TRAN-        00027000
027100* KEY-ID, THE SAME AS A DISH ADD, SINCE THE ORDER-ENTRY           00027100
027200* SCREEN ASSIGNS THE NUMBER UP FRONT.  A NEW SETMEAL IS           00027200
027300* ALWAYS FORCED ON SALE REGARDLESS OF THE INCOMING STATUS         00027300
027400* BYTE.  EACH DISH COURSE CARRIED ON THE TRANSACTION IS           00027400
027500* HANDED OFF ONE AT A TIME TO 205-ADD-ONE-LINK BELOW.             00027500
027600*-----------------------------------------------------------------00027600
027700 200-ADD-SETMEAL.                                                 00027700
027800*    NOTE - IF WS-SML-MAX EVER REACHES THE 500-ROW OCCURS         00027800
027900*    LIMIT THE ADD WOULD OVERFLOW THE TABLE; SEE TK-0552          00027900
028000*    WHICH LAST RAISED THIS CAPACITY.                             00028000
028100*    A DUPLICATE TRAN-KEY-ID ON TWO SEPARATE ADD                  00028100
028200*    TRANSACTIONS IN THE SAME RUN IS NOT DETECTED HERE - THE      00028200
028300*    SAME ASSUMPTION DSHMAINT'S ADD PATH MAKES.                   00028300
028400*    SETMEAL-CATEGORY-ID IS CARRIED ALONG UNVALIDATED, THE        00028400
028500*    SAME AS DISH-CATEGORY-ID IN DSHMAINT - NO CATEGORY           00028500
028600*    MASTER EXISTS TO CHECK IT AGAINST.                           00028600
028700     ADD 1 TO WS-SML-MAX.                                         00028700
028800     SET WS-SML-IX             TO WS-SML-MAX.                     00028800
028900     MOVE SPACE                 TO WS-SML-DEL-FLAG (WS-SML-IX).   00028900
029000     MOVE TRAN-KEY-ID            TO SETMEAL-ID        OF          00029000
029100                                     WS-SML-DATA (WS-SML-IX).     00029100
029200     MOVE TRAN-SM-CATEGORY-ID    TO SETMEAL-CATEGORY-ID OF        00029200
029300                                     WS-SML-DATA (WS-SML-IX).     00029300
029400     MOVE TRAN-SM-NAME           TO SETMEAL-NAME      OF          00029400
029500                                     WS-SML-DATA (WS-SML-IX).     00029500
029600     MOVE TRAN-SM-PRICE          TO SETMEAL-PRICE     OF          00029600
029700                                     WS-SML-DATA (WS-SML-IX).     00029700
029800     MOVE TRAN-SM-IMAGE          TO SETMEAL-IMAGE     OF          00029800
029900                                     WS-SML-DATA (WS-SML-IX).     00029900
030000     MOVE TRAN-SM-DESC           TO SETMEAL-DESC      OF          00030000
030100                                     WS-SML-DATA (WS-SML-IX).     00030100
030200     MOVE 1                      TO SETMEAL-STATUS    OF          00030200
030300                                     WS-SML-DATA (WS-SML-IX).     00030300
030400     MOVE 1 TO WS-BATCH-IX.                                       00030400
030500     PERFORM 205-ADD-ONE-LINK THRU 205-EXIT                       00030500
030600             UNTIL WS-BATCH-IX > TRAN-SM-LINK-CNT.                00030600
030700 200-EXIT.                                                        00030700
030800     EXIT.                                                        00030800
030900                                                                  00030900
031000*-----------------------------------------------------------------00031000
031100* BODY PARAGRAPH FOR THE COURSE LOOP IN 200-ADD-SETMEAL           00031100
031200* AND ALSO REUSED BY 400-UPDATE-SETMEAL'S DROP-AND-REBUILD        00031200
031300* STEP.  SMD-ID IS A PROGRAM-ASSIGNED SEQUENCE NUMBER;            00031300
031400* THE LINK ROW'S DISH NAME AND PRICE ARE COPIED FROM THE          00031400
031500* DISH REFERENCE TABLE AT ADD TIME SO THE SETMEAL RECORD          00031500
031600* NEVER HAS TO JOIN BACK TO THE DISH FILE AT ORDER TIME.          00031600
031700*-----------------------------------------------------------------00031700
031800 205-ADD-ONE-LINK.                                                00031800
031900*    NOTE - SMD-DISH-NAME AND SMD-DISH-PRICE ARE SNAPSHOTS        00031900
032000*    TAKEN AT ADD TIME; IF THE DISH'S NAME OR PRICE CHANGES       00032000
032100*    LATER IN DSHMAINT, THIS LINK ROW IS NOT AUTOMATICALLY        00032100
032200*    REFRESHED - THE SETMEAL MUST BE RE-SAVED TO PICK IT UP.      00032200
032300*    ALSO CALLED FROM THE UPDATE PATH (400) AFTER 415 HAS         00032300
032400*    CLEARED THE OLD LINK SET, SO THIS ONE PARAGRAPH OWNS         00032400
032500*    EVERY DISH-LINK ROW CREATION IN THE PROGRAM.                 00032500
032600*    SMD-COPIES DEFAULTS TO ONE SERVING PER COURSE UNLESS         00032600
032700*    THE TRANSACTION SAYS OTHERWISE; MULTI-SERVING COURSES        00032700
032800*    ARE RARE BUT DO OCCUR ON FAMILY-STYLE SETMEALS.              00032800
032900     ADD 1 TO WS-SMD-MAX.                                         00032900
033000     SET WS-SMD-IX TO WS-SMD-MAX.                                 00033000
033100     ADD 1 TO WS-NEXT-SMD-ID.                                     00033100
033200     MOVE SPACE TO WS-SMD-DEL-FLAG (WS-SMD-IX).                   00033200
033300     MOVE WS-NEXT-SMD-ID TO                                       00033300
033400          SMD-ID OF WS-SMD-DATA (WS-SMD-IX).                      00033400
033500     MOVE TRAN-KEY-ID TO                                          00033500
033600          SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX).              00033600
033700     MOVE TRAN-SM-LINK-DISH-ID (WS-BATCH-IX) TO                   00033700
033800          SMD-DISH-ID OF WS-SMD-DATA (WS-SMD-IX).                 00033800
033900     MOVE TRAN-SM-LINK-DISH-NAME (WS-BATCH-IX) TO                 00033900
034000          SMD-DISH-NAME OF WS-SMD-DATA (WS-SMD-IX).               00034000
034100     MOVE TRAN-SM-LINK-DISH-PRICE (WS-BATCH-IX) TO                00034100
034200          SMD-DISH-PRICE OF WS-SMD-DATA (WS-SMD-IX).              00034200
034300     MOVE TRAN-SM-LINK-COPIES (WS-BATCH-IX) TO                    00034300
034400          SMD-COPIES OF WS-SMD-DATA (WS-SMD-IX).                  00034400
034500     ADD 1 TO WS-BATCH-IX.                                        00034500
034600 205-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800                                                                  00034800
034900*-----------------------------------------------------------------00034900
035000* BUSINESS RULE 1 - BATCH DELETE IS ALL-OR-NOTHING, SAME          00035000
035100* SHAPE AS THE DISH PROGRAM'S DELETE-BATCH.  A SINGLE             00035100
035200* VALIDATION PASS (302) REJECTS THE WHOLE BATCH IF ANY            00035200
035300* SETMEAL IN IT IS STILL ON SALE; A SETMEAL HAS NO                00035300
035400* DOWNSTREAM DEPENDENT THE WAY A DISH DOES, SO ONLY ONE           00035400
035500* CHECK IS NEEDED HERE, NOT TWO.                                  00035500
035600*-----------------------------------------------------------------00035600
035700 300-DELETE-BATCH.                                                00035700
035800*    NOTE - UNLIKE THE DISH PROGRAM'S DELETE-BATCH, ONLY ONE      00035800
035900*    VALIDATION PASS RUNS HERE SINCE NOTHING IN THIS SYSTEM       00035900
036000*    REFERENCES A SETMEAL THE WAY A SETMEAL REFERENCES A          00036000
036100*    DISH.                                                        00036100
036200*    THE BATCH ARRIVES AS SEVERAL TRAN-SML-DELETE-ID              00036200
036300*    OCCURRENCES ON A SINGLE TRANSACTION RECORD, PROCESSED        00036300
036400*    AS ONE UNIT OF WORK.                                         00036400
036500*    A REJECTED BATCH WRITES ONE ERR-LOG-LINE PER OFFENDING       00036500
036600*    SETMEAL ID AND LEAVES EVERY ROW IN THE BATCH UNTOUCHED,      00036600
036700*    INCLUDING ANY THAT WOULD OTHERWISE HAVE PASSED.              00036700
036800     MOVE 'Y' TO WS-BATCH-OK.                                     00036800
036900     MOVE SPACES TO WS-DEL-REASON.                                00036900
037000     MOVE 1 TO WS-BATCH-IX.                                       00037000
037100     PERFORM 302-CHECK-ONE-ON-SALE THRU 302-EXIT                  00037100
037200             UNTIL WS-BATCH-IX > TRAN-SM-DEL-CNT                  00037200
037300                OR NOT BATCH-IS-OK.                               00037300
037400     IF BATCH-IS-OK                                               00037400
037500         MOVE 1 TO WS-BATCH-IX                                    00037500
037600         PERFORM 306-DELETE-ONE THRU 306-EXIT                     00037600
037700                 UNTIL WS-BATCH-IX > TRAN-SM-DEL-CNT              00037700
037800     ELSE                                                         00037800
037900         MOVE 'DL' TO ERR-ACTION-CD                               00037900
038000         MOVE WS-DEL-BAD-ID TO ERR-ID-1                           00038000
038100         MOVE 0 TO ERR-ID-2                                       00038100
038200         MOVE WS-DEL-REASON TO ERR-REASON                         00038200
038300         WRITE ERR-LOG-LINE                                       00038300
038400     END-IF.                                                      00038400
038500 300-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700                                                                  00038700
038800*-----------------------------------------------------------------00038800
038900* VALIDATION BODY - LOCATES THE SETMEAL (310/312) AND, IF         00038900
039000* IT IS STILL SETMEAL-ON-SALE, FLIPS WS-BATCH-OK TO 'N'           00039000
039100* AND LOGS THE REJECT REASON.  SCANS THE WHOLE BATCH              00039100
039200* REGARDLESS SO EVERY OFFENDING ID IS REPORTED AT ONCE.           00039200
039300*-----------------------------------------------------------------00039300
039400 302-CHECK-ONE-ON-SALE.                                           00039400
039500*    NOTE - A SETMEAL MUST BE TAKEN OFF SALE (FUNCTION CODE       00039500
039600*    'S') BEFORE IT CAN BE DELETED, THE SAME POLICY AS THE        00039600
039700*    DISH PROGRAM.                                                00039700
039800*    A SETMEAL ID THAT DOES NOT EXIST AT ALL IS NOT FLAGGED       00039800
039900*    BY THIS PASS - THAT CASE FALLS THROUGH TO 306 WHERE THE      00039900
040000*    LOOKUP MISS IS HANDLED.                                      00040000
040100*    IF THE SAME SETMEAL ID APPEARS TWICE IN ONE DELETE           00040100
040200*    BATCH, THIS PASS SIMPLY CHECKS IT TWICE - NO                 00040200
040300*    DEDUPLICATION IS PERFORMED ON THE BATCH LIST.                00040300
040400     PERFORM 310-FIND-SETMEAL THRU 310-EXIT.                      00040400
040500     IF WS-SML-IX > 0                                             00040500
040600         IF SETMEAL-ON-SALE OF WS-SML-DATA (WS-SML-IX)            00040600
040700             MOVE 'N' TO WS-BATCH-OK                              00040700
040800             MOVE 'SETMEAL ON SALE' TO WS-DEL-REASON              00040800
040900             MOVE TRAN-SM-DEL-ID-TBL (WS-BATCH-IX)                00040900
041000                  TO WS-DEL-BAD-ID                                00041000
041100         END-IF                                                   00041100
041200     END-IF.                                                      00041200
041300     ADD 1 TO WS-BATCH-IX.                                        00041300
041400 302-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600                                                                  00041600
041700*-----------------------------------------------------------------00041700
041800* POST-VALIDATION COMMIT - ONLY REACHED WHEN WS-BATCH-OK          00041800
041900* SURVIVED THE CHECK ABOVE.  MARKS THE SETMEAL ROW                00041900
042000* DELETED AND CASCADES THE DELETE DOWN TO ITS OWN DISH-           00042000
042100* LINK ROWS VIA 308-MARK-ONE-LINK - A SETMEAL NEVER               00042100
042200* OUTLIVES ITS OWN BILL OF MATERIALS.                             00042200
042300*-----------------------------------------------------------------00042300
042400 306-DELETE-ONE.                                                  00042400
042500*    NOTE - THE SETMEAL ROW IS RE-LOCATED HERE RATHER THAN        00042500
042600*    REUSING THE SUBSCRIPT FROM THE VALIDATION PASS, FOR THE      00042600
042700*    SAME REASON DSHMAINT DOES.                                   00042700
042800*    IF A SETMEAL ID IN THE BATCH CANNOT BE FOUND (IT NEVER       00042800
042900*    EXISTED), THE ENTRY IS SILENTLY SKIPPED.                     00042900
043000     PERFORM 310-FIND-SETMEAL THRU 310-EXIT.                      00043000
043100     IF WS-SML-IX > 0                                             00043100
043200         MOVE 'Y' TO WS-SML-DEL-FLAG (WS-SML-IX)                  00043200
043300     END-IF.                                                      00043300
043400     MOVE 1 TO WS-SMD-IX.                                         00043400
043500     PERFORM 308-MARK-ONE-LINK THRU 308-EXIT                      00043500
043600             UNTIL WS-SMD-IX > WS-SMD-MAX.                        00043600
043700     ADD 1 TO WS-BATCH-IX.                                        00043700
043800 306-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100*-----------------------------------------------------------------00044100
044200* CASCADE BODY - WALKS THE FULL SMD TABLE AND SOFT-               00044200
044300* DELETES EVERY LINK ROW OWNED BY THE SETMEAL JUST                00044300
044400* DELETED.  RUNS TO THE END OF THE TABLE SINCE A SETMEAL          00044400
044500* TYPICALLY CARRIES SEVERAL COURSES.                              00044500
044600*-----------------------------------------------------------------00044600
044700 308-MARK-ONE-LINK.                                               00044700
044800*    DOES NOT DISTINGUISH HOW MANY LINK ROWS IT MARKED -          00044800
044900*    ZERO COURSES LEFT ON A DELETED SETMEAL IS NORMAL.            00044900
045000*    A DELETED SETMEAL'S LINK ROWS ARE SOFT-DELETED, NOT          00045000
045100*    PHYSICALLY REMOVED, SO THE REWRITE STEP CAN SIMPLY SKIP      00045100
045200*    THEM WITHOUT ANY TABLE COMPACTION LOGIC.                     00045200
045300*    A SETMEAL DELETED WITH ZERO LINK ROWS LEFT (ALL ALREADY      00045300
045400*    SOFT-DELETED BY AN EARLIER UPDATE) SIMPLY RUNS THIS          00045400
045500*    SCAN TO COMPLETION WITHOUT MARKING ANYTHING.                 00045500
045600     IF SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX) =               00045600
045700        TRAN-SM-DEL-ID-TBL (WS-BATCH-IX)                          00045700
045800         MOVE 'Y' TO WS-SMD-DEL-FLAG (WS-SMD-IX)                  00045800
045900     END-IF.                                                      00045900
046000     ADD 1 TO WS-SMD-IX.                                          00046000
046100 308-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400*-----------------------------------------------------------------00046400
046500* DRIVER - LOCATE A SETMEAL ROW BY ID.  SAME SHAPE AS THE         00046500
046600* DISH LOOKUP IN DSHMAINT; HANDS THE SCAN OFF TO 312              00046600
046700* BELOW UNTIL THE ROW IS FOUND OR THE TABLE IS EXHAUSTED.         00046700
046800*-----------------------------------------------------------------00046800
046900 310-FIND-SETMEAL.                                                00046900
047000*    NOTE - USED BY BOTH THE DELETE-BATCH PATH AND THE            00047000
047100*    QUERY-BY-ID PATH.                                            00047100
047200*    RETURNS WITH WS-SML-IX ONE PAST WS-SML-MAX ON A MISS;        00047200
047300*    CALLERS MUST TEST THIS BEFORE REFERENCING THE TABLE          00047300
047400*    ENTRY.                                                       00047400
047500     MOVE 0 TO WS-SML-IX.                                         00047500
047600     MOVE 1 TO WS-TBL-IX.                                         00047600
047700     PERFORM 312-FIND-SETMEAL-SCAN THRU 312-EXIT                  00047700
047800             UNTIL WS-TBL-IX > WS-SML-MAX.                        00047800
047900 310-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100                                                                  00048100
048200*-----------------------------------------------------------------00048200
048300* LINEAR SCAN BODY FOR 310 ABOVE.  SOFT-DELETED ROWS ARE          00048300
048400* SKIPPED SO A REUSED ID CAN NEVER FIND A DEAD ROW.               00048400
048500*-----------------------------------------------------------------00048500
048600 312-FIND-SETMEAL-SCAN.                                           00048600
048700*    IDENTICAL IN SHAPE TO 412-FIND-KEY-SCAN BELOW BUT KEPT       00048700
048800*    SEPARATE, FOLLOWING THIS PROGRAM'S CONVENTION OF ONE         00048800
048900*    LOOKUP PAIR PER CALLING CONTEXT.                             00048900
049000*    COMPARES AGAINST SETMEAL-ID OF WS-SML-DATA, NOT AGAINST      00049000
049100*    THE WHOLE TABLE ENTRY, SINCE THE DELETE FLAG BYTE SITS       00049100
049200*    OUTSIDE THE DATA GROUP.                                      00049200
049300     IF SETMEAL-ID OF WS-SML-DATA (WS-TBL-IX) =                   00049300
049400        TRAN-SM-DEL-ID-TBL (WS-BATCH-IX)                          00049400
049500         AND NOT WS-SML-DELETED (WS-TBL-IX)                       00049500
049600         SET WS-SML-IX TO WS-TBL-IX                               00049600
049700     END-IF.                                                      00049700
049800     ADD 1 TO WS-TBL-IX.                                          00049800
049900 312-EXIT.                                                        00049900
050000     EXIT.                                                        00050000
050100                                                                  00050100
050200*-----------------------------------------------------------------00050200
050300* BUSINESS RULE 2 - UPDATE REPLACES THE SETMEAL'S SCALAR          00050300
050400* FIELDS IN PLACE AND DROPS/REBUILDS THE ENTIRE SET OF            00050400
050500* DISH-LINK ROWS FROM WHAT CAME IN ON THE TRANSACTION,            00050500
050600* THE SAME DROP-AND-REBUILD APPROACH DSHMAINT USES FOR            00050600
050700* FLAVOR ROWS.  415 MARKS THE OLD LINKS DELETED FIRST,            00050700
050800* THEN 205-ADD-ONE-LINK LAYS DOWN THE NEW COURSE LIST.            00050800
050900*-----------------------------------------------------------------00050900
051000 400-UPDATE-SETMEAL.                                              00051000
051100*    NOTE - SETMEAL-ID ITSELF IS NEVER CHANGED BY AN UPDATE;      00051100
051200*    A KEY CHANGE WOULD HAVE TO COME IN AS A DELETE PLUS AN       00051200
051300*    ADD.                                                         00051300
051400*    TRAN-SML-DISH-CNT OF ZERO ON AN UPDATE TRANSACTION IS        00051400
051500*    VALID AND LEAVES THE SETMEAL WITH NO COURSES AT ALL,         00051500
051600*    THOUGH IT WOULD THEN FAIL THE ENABLE GUARD LATER.            00051600
051700*    FIELDS NOT CARRIED ON THE UPDATE TRANSACTION ARE LEFT        00051700
051800*    AT THEIR PRIOR VALUE - THIS PARAGRAPH ONLY MOVES THE         00051800
051900*    FIELDS THE TRANSACTION ACTUALLY SUPPLIES.                    00051900
052000     PERFORM 410-FIND-SETMEAL-BY-KEY THRU 410-EXIT.               00052000
052100     IF WS-SML-IX > 0                                             00052100
052200         MOVE TRAN-SM-CATEGORY-ID TO                              00052200
052300              SETMEAL-CATEGORY-ID OF WS-SML-DATA (WS-SML-IX)      00052300
052400         MOVE TRAN-SM-NAME TO                                     00052400
052500              SETMEAL-NAME OF WS-SML-DATA (WS-SML-IX)             00052500
052600         MOVE TRAN-SM-PRICE TO                                    00052600
052700              SETMEAL-PRICE OF WS-SML-DATA (WS-SML-IX)            00052700
052800         MOVE TRAN-SM-IMAGE TO                                    00052800
052900              SETMEAL-IMAGE OF WS-SML-DATA (WS-SML-IX)            00052900
053000         MOVE TRAN-SM-DESC TO                                     00053000
053100              SETMEAL-DESC OF WS-SML-DATA (WS-SML-IX)             00053100
053200         MOVE 1 TO WS-SMD-IX                                      00053200
053300         PERFORM 415-MARK-OLD-LINK THRU 415-EXIT                  00053300
053400                 UNTIL WS-SMD-IX > WS-SMD-MAX                     00053400
053500         MOVE 1 TO WS-BATCH-IX                                    00053500
053600         PERFORM 205-ADD-ONE-LINK THRU 205-EXIT                   00053600
053700                 UNTIL WS-BATCH-IX > TRAN-SM-LINK-CNT             00053700
053800     END-IF.                                                      00053800
053900 400-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100                                                                  00054100
054200*-----------------------------------------------------------------00054200
054300* DRIVER - SAME SHAPE AS 310-FIND-SETMEAL BUT KEPT AS ITS         00054300
054400* OWN PARAGRAPH PAIR SO THE UPDATE PATH'S SCAN IS FREE-           00054400
054500* STANDING FROM THE DELETE PATH'S.                                00054500
054600*-----------------------------------------------------------------00054600
054700 410-FIND-SETMEAL-BY-KEY.                                         00054700
054800*    TRAN-KEY-ID ON AN UPDATE TRANSACTION IS ALWAYS THE           00054800
054900*    EXISTING SETMEAL-ID.                                         00054900
055000*    ON A MISS, THE UPDATE IS ABANDONED AND AN ERROR LOG          00055000
055100*    LINE IS WRITTEN BY THE CALLING PARAGRAPH.                    00055100
055200     MOVE 0 TO WS-SML-IX.                                         00055200
055300     MOVE 1 TO WS-TBL-IX.                                         00055300
055400     PERFORM 412-FIND-KEY-SCAN THRU 412-EXIT                      00055400
055500             UNTIL WS-TBL-IX > WS-SML-MAX.                        00055500
055600 410-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800                                                                  00055800
055900*-----------------------------------------------------------------00055900
056000* LINEAR SCAN BODY FOR 410 ABOVE - DUPLICATED RATHER THAN         00056000
056100* SHARED WITH 312 SO EACH CALLING CONTEXT STAYS                   00056100
056200* INDEPENDENT.                                                    00056200
056300*-----------------------------------------------------------------00056300
056400 412-FIND-KEY-SCAN.                                               00056400
056500*    STOPS AS SOON AS A LIVE MATCH IS FOUND; THE SETMEAL          00056500
056600*    TABLE IS NEVER EXPECTED TO CARRY TWO ROWS WITH THE SAME      00056600
056700*    ID.                                                          00056700
056800*    SOFT-DELETED ROWS ARE SKIPPED HERE TOO, SO A DELETE          00056800
056900*    FOLLOWED BY AN UPDATE IN THE SAME RUN CORRECTLY REPORTS      00056900
057000*    THE SETMEAL AS NOT FOUND.                                    00057000
057100     IF SETMEAL-ID OF WS-SML-DATA (WS-TBL-IX) = TRAN-KEY-ID       00057100
057200         AND NOT WS-SML-DELETED (WS-TBL-IX)                       00057200
057300         SET WS-SML-IX TO WS-TBL-IX                               00057300
057400     END-IF.                                                      00057400
057500     ADD 1 TO WS-TBL-IX.                                          00057500
057600 412-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800                                                                  00057800
057900*-----------------------------------------------------------------00057900
058000* UPDATE'S DROP STEP - SOFT-DELETES EVERY EXISTING DISH-          00058000
058100* LINK ROW OWNED BY THE SETMEAL BEING UPDATED, BEFORE 205         00058100
058200* LAYS DOWN THE REPLACEMENT COURSE LIST.                          00058200
058300*-----------------------------------------------------------------00058300
058400 415-MARK-OLD-LINK.                                               00058400
058500*    RUNS EVEN WHEN THE TRANSACTION CARRIES ZERO NEW DISH-        00058500
058600*    LINK ROWS, SO AN UPDATE CAN CLEAR A SETMEAL'S COURSE         00058600
058700*    LIST ENTIRELY.                                               00058700
058800*    DOES NOT PHYSICALLY REMOVE ROWS FROM WS-SMD-TABLE - ONLY     00058800
058900*    786-REWRITE-ONE-SMD AT CLOSE TIME ACTUALLY DROPS A SOFT-     00058900
059000*    DELETED LINK ROW FROM THE OUTPUT FILE.                       00059000
059100*    THE NUMBER OF OLD LINK ROWS CLEARED HERE HAS NO              00059100
059200*    RELATIONSHIP TO THE NUMBER OF NEW LINK ROWS 205 WILL         00059200
059300*    LAY DOWN RIGHT AFTER IT.                                     00059300
059400     IF SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX) = TRAN-KEY-ID   00059400
059500         MOVE 'Y' TO WS-SMD-DEL-FLAG (WS-SMD-IX)                  00059500
059600     END-IF.                                                      00059600
059700     ADD 1 TO WS-SMD-IX.                                          00059700
059800 415-EXIT.                                                        00059800
059900     EXIT.                                                        00059900
060000                                                                  00060000
060100*-----------------------------------------------------------------00060100
060200* BUSINESS RULE 3 - ENABLE/DISABLE A SETMEAL.  DISABLING          00060200
060300* NEVER NEEDS A GUARD - A SETMEAL CAN ALWAYS BE TAKEN OFF         00060300
060400* SALE.  ENABLING IS GUARDED - A SETMEAL CANNOT BE PUT            00060400
060500* BACK ON SALE UNLESS EVERY DISH IT DEPENDS ON IS ITSELF          00060500
060600* CURRENTLY ON SALE (520/522/530/532), SINCE A SETMEAL            00060600
060700* MISSING A LIVE COURSE CANNOT BE SOLD.  A FAILED ENABLE          00060700
060800* ATTEMPT IS LOGGED AND THE STATUS IS LEFT UNCHANGED.             00060800
060900*-----------------------------------------------------------------00060900
061000 500-SETMEAL-STATUS.                                              00061000
061100*    NOTE - THIS IS THE ONLY PLACE IN THE PROGRAM WHERE THE       00061100
061200*    DISH REFERENCE TABLE LOADED AT 730/732 IS EVER               00061200
061300*    CONSULTED.                                                   00061300
061400*    TRAN-SML-NEW-STATUS DRIVES WHETHER THE ENABLE GUARD AT       00061400
061500*    520 RUNS AT ALL - DISABLING SKIPS THE GUARD ENTIRELY         00061500
061600*    SINCE THERE IS NOTHING TO VALIDATE ON THE WAY OFF SALE.      00061600
061700*    A STATUS TRANSACTION THAT ARRIVES FOR A SETMEAL ID NOT       00061700
061800*    ON FILE IS LOGGED AS AN ERROR THE SAME WAY A MISSING ID      00061800
061900*    ON AN UPDATE OR DELETE IS.                                   00061900
062000     PERFORM 410-FIND-SETMEAL-BY-KEY THRU 410-EXIT.               00062000
062100     IF WS-SML-IX > 0                                             00062100
062200         IF TRAN-NEW-STATUS = 1                                   00062200
062300             PERFORM 520-CHECK-ALL-DISHES-ON THRU 520-EXIT        00062300
062400             IF ENABLE-IS-OK                                      00062400
062500                 MOVE 1 TO                                        00062500
062600                      SETMEAL-STATUS OF WS-SML-DATA (WS-SML-IX)   00062600
062700             ELSE                                                 00062700
062800                 MOVE 'ST' TO ERR-ACTION-CD                       00062800
062900                 MOVE TRAN-KEY-ID TO ERR-ID-1                     00062900
063000                 MOVE 0 TO ERR-ID-2                               00063000
063100                 MOVE 'SETMEAL ENABLE FAILED' TO ERR-REASON       00063100
063200                 WRITE ERR-LOG-LINE                               00063200
063300             END-IF                                               00063300
063400         ELSE                                                     00063400
063500             MOVE 0 TO SETMEAL-STATUS OF WS-SML-DATA (WS-SML-IX)  00063500
063600         END-IF                                                   00063600
063700     END-IF.                                                      00063700
063800 500-EXIT.                                                        00063800
063900     EXIT.                                                        00063900
064000                                                                  00064000
064100*-----------------------------------------------------------------00064100
064200* ENABLE-GUARD DRIVER - SCANS EVERY LINK ROW OWNED BY THE         00064200
064300* SETMEAL (522) AND, FOR EACH ONE, CONFIRMS THE COURSE'S          00064300
064400* DISH IS STILL ON SALE (530/532).  IF ANY COURSE FAILS           00064400
064500* THE CHECK, WS-ENABLE-OK IS FLIPPED TO 'N' AND THE WHOLE         00064500
064600* ENABLE IS REFUSED.                                              00064600
064700*-----------------------------------------------------------------00064700
064800 520-CHECK-ALL-DISHES-ON.                                         00064800
064900*    NOTE - A SETMEAL WITH ZERO DISH-LINK ROWS (SHOULD NEVER      00064900
065000*    HAPPEN IN PRACTICE) PASSES THIS GUARD TRIVIALLY SINCE        00065000
065100*    THE SCAN FINDS NOTHING TO FAIL ON.                           00065100
065200*    IF THE GUARD PASSES, SETMEAL-STATUS IS SET TO 1 BY THE       00065200
065300*    CALLING PARAGRAPH (500), NOT HERE - THIS PARAGRAPH ONLY      00065300
065400*    DECIDES YES OR NO.                                           00065400
065500*    THE ENABLE GUARD IS RE-EVALUATED FROM SCRATCH EVERY          00065500
065600*    TIME A STATUS TRANSACTION ASKS TO ENABLE THE SETMEAL -       00065600
065700*    THE RESULT OF A PRIOR ENABLE ATTEMPT IS NEVER CACHED.        00065700
065800     MOVE 'Y' TO WS-ENABLE-OK.                                    00065800
065900     MOVE 1 TO WS-SMD-IX.                                         00065900
066000     PERFORM 522-CHECK-ONE-LINK THRU 522-EXIT                     00066000
066100             UNTIL WS-SMD-IX > WS-SMD-MAX.                        00066100
066200 520-EXIT.                                                        00066200
066300     EXIT.                                                        00066300
066400                                                                  00066400
066500*-----------------------------------------------------------------00066500
066600* BODY PARAGRAPH - ONE DISH-LINK ROW AT A TIME FOR THE            00066600
066700* SETMEAL BEING ENABLED.  LOOKS UP THE LINKED DISH (530/          00066700
066800* 532) AND TESTS DISH-ON-SALE BEFORE MOVING TO THE NEXT           00066800
066900* COURSE.                                                         00066900
067000*-----------------------------------------------------------------00067000
067100 522-CHECK-ONE-LINK.                                              00067100
067200*    STOPS CHECKING FURTHER COURSES AS SOON AS ONE COURSE         00067200
067300*    FAILS THE ON-SALE TEST - THERE IS NO BENEFIT TO LISTING      00067300
067400*    EVERY FAILING COURSE SINCE THE ENABLE IS REFUSED EITHER      00067400
067500*    WAY.                                                         00067500
067600*    RUNS ONCE FOR EVERY LINK ROW OWNED BY THE SETMEAL BEING      00067600
067700*    ENABLED, ACCEPTABLE GIVEN THE SMALL NUMBER OF COURSES A      00067700
067800*    SETMEAL NORMALLY CARRIES.                                    00067800
067900     IF SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX) =               00067900
068000        TRAN-KEY-ID                                               00068000
068100         AND NOT WS-SMD-DELETED (WS-SMD-IX)                       00068100
068200         PERFORM 530-FIND-DISH THRU 530-EXIT                      00068200
068300         IF WS-DSH-IX > 0                                         00068300
068400             IF DISH-OFF-SALE OF WS-DSH-DATA (WS-DSH-IX)          00068400
068500                 MOVE 'N' TO WS-ENABLE-OK                         00068500
068600             END-IF                                               00068600
068700         END-IF                                                   00068700
068800     END-IF.                                                      00068800
068900     ADD 1 TO WS-SMD-IX.                                          00068900
069000 522-EXIT.                                                        00069000
069100     EXIT.                                                        00069100
069200                                                                  00069200
069300*-----------------------------------------------------------------00069300
069400* DRIVER - LOCATES A DISH BY ID IN THE READ-ONLY DISH             00069400
069500* REFERENCE TABLE LOADED AT 730/732 BELOW, USED ONLY BY           00069500
069600* THE ENABLE GUARD.                                               00069600
069700*-----------------------------------------------------------------00069700
069800 530-FIND-DISH.                                                   00069800
069900*    TAKES NO PARAMETER OTHER THAN THE DISH ID ALREADY            00069900
070000*    SITTING IN WS-DSH-IX FROM THE CALLING PARAGRAPH.             00070000
070100*    SEARCHES THE READ-ONLY DISH REFERENCE TABLE, NOT THE         00070100
070200*    LIVE DISH MASTER FILE, SO THE ENABLE GUARD NEVER ISSUES      00070200
070300*    A RANDOM READ.                                               00070300
070400     MOVE 0 TO WS-DSH-IX.                                         00070400
070500     MOVE 1 TO WS-TBL-IX.                                         00070500
070600     PERFORM 532-FIND-DISH-SCAN THRU 532-EXIT                     00070600
070700             UNTIL WS-TBL-IX > WS-DSH-MAX.                        00070700
070800 530-EXIT.                                                        00070800
070900     EXIT.                                                        00070900
071000                                                                  00071000
071100*-----------------------------------------------------------------00071100
071200* LINEAR SCAN BODY FOR 530 ABOVE.  A MISSING DISH ID (THE         00071200
071300* DISH WAS DELETED SINCE THE SETMEAL WAS BUILT) IS                00071300
071400* TREATED THE SAME AS A DISABLED DISH - THE ENABLE IS             00071400
071500* REFUSED EITHER WAY.                                             00071500
071600*-----------------------------------------------------------------00071600
071700 532-FIND-DISH-SCAN.                                              00071700
071800*    THE DISH TABLE SEARCHED HERE IS THE READ-ONLY COPY           00071800
071900*    LOADED AT 730/732, NOT THE LIVE DISH MASTER ITSELF.          00071900
072000*    A MISSING DISH ID (THE DISH WAS DELETED SINCE THE            00072000
072100*    SETMEAL WAS BUILT) IS TREATED THE SAME AS A DISABLED         00072100
072200*    DISH BY THE CALLING PARAGRAPH.                               00072200
072300     IF DISH-ID OF WS-DSH-DATA (WS-TBL-IX) =                      00072300
072400        SMD-DISH-ID OF WS-SMD-DATA (WS-SMD-IX)                    00072400
072500         SET WS-DSH-IX TO WS-TBL-IX                               00072500
072600     END-IF.                                                      00072600
072700     ADD 1 TO WS-TBL-IX.                                          00072700
072800 532-EXIT.                                                        00072800
072900     EXIT.                                                        00072900
073000                                                                  00073000
073100*-----------------------------------------------------------------00073100
073200* BUSINESS RULE 4 - QUERY IS READ-ONLY.  LOCATES ONE              00073200
073300* SETMEAL BY ID, WRITES ITS SUMMARY LINE VIA 610-WRITE-           00073300
073400* SETMEAL-LINE, THEN LISTS EVERY DISH-LINK ROW IT OWNS            00073400
073500* VIA 615-QUERY-ONE-LINK.  A MISS WRITES AN ERROR LOG             00073500
073600* ENTRY INSTEAD OF A QUERY LINE.                                  00073600
073700*-----------------------------------------------------------------00073700
073800 600-QUERY-BY-ID.                                                 00073800
073900*    NOTE - QUERY NEVER TOUCHES WS-ENABLE-OK OR WS-BATCH-OK;      00073900
074000*    IT IS PURELY A READ OF THE CURRENT TABLE STATE.              00074000
074100*    THE QUERY REPORT IS A SPOOL FILE, NOT A SCREEN - LIKE        00074100
074200*    DSHMAINT THIS IS A BATCH PROGRAM WITH NO ONLINE              00074200
074300*    COMPONENT.                                                   00074300
074400*    UNLIKE DSHMAINT THIS PROGRAM HAS NO QUERY-BY-CATEGORY        00074400
074500*    PATH; A SETMEAL CATALOG IS SMALL ENOUGH THAT OPERATORS       00074500
074600*    HAVE NEVER ASKED FOR ONE.                                    00074600
074700     PERFORM 410-FIND-SETMEAL-BY-KEY THRU 410-EXIT.               00074700
074800     IF WS-SML-IX > 0                                             00074800
074900         PERFORM 610-WRITE-SETMEAL-LINE THRU 610-EXIT             00074900
075000         MOVE 1 TO WS-SMD-IX                                      00075000
075100         PERFORM 615-QUERY-ONE-LINK THRU 615-EXIT                 00075100
075200                 UNTIL WS-SMD-IX > WS-SMD-MAX                     00075200
075300     END-IF.                                                      00075300
075400 600-EXIT.                                                        00075400
075500     EXIT.                                                        00075500
075600                                                                  00075600
075700*-----------------------------------------------------------------00075700
075800* BODY PARAGRAPH - WALKS THE SMD TABLE LOOKING FOR LINK           00075800
075900* ROWS OWNED BY THE SETMEAL JUST PRINTED AND CALLS 620-           00075900
076000* WRITE-LINK-LINE FOR EACH MATCH, SKIPPING SOFT-DELETED           00076000
076100* ROWS.                                                           00076100
076200*-----------------------------------------------------------------00076200
076300 615-QUERY-ONE-LINK.                                              00076300
076400*    A SETMEAL WITH NO LINK ROWS AT ALL SIMPLY PRODUCES NO        00076400
076500*    INDENTED LINES UNDER ITS SUMMARY LINE.                       00076500
076600*    LINK ROWS ARE PRINTED IN TABLE ORDER, NOT SORTED, SINCE      00076600
076700*    THEY NORMALLY LOAD IN THE ORDER THE COURSES WERE             00076700
076800*    ORIGINALLY ADDED.                                            00076800
076900     IF SMD-SETMEAL-ID OF WS-SMD-DATA (WS-SMD-IX) =               00076900
077000        TRAN-KEY-ID                                               00077000
077100         AND NOT WS-SMD-DELETED (WS-SMD-IX)                       00077100
077200         PERFORM 620-WRITE-LINK-LINE THRU 620-EXIT                00077200
077300     END-IF.                                                      00077300
077400     ADD 1 TO WS-SMD-IX.                                          00077400
077500 615-EXIT.                                                        00077500
077600     EXIT.                                                        00077600
077700                                                                  00077700
077800*-----------------------------------------------------------------00077800
077900* FORMATS ONE SETMEAL ROW INTO WS-QUERY-DETAIL (ID, NAME,         00077900
078000* PRICE, ON/OFF SALE INDICATOR) AND WRITES IT TO THE              00078000
078100* QUERY REPORT.                                                   00078100
078200*-----------------------------------------------------------------00078200
078300 610-WRITE-SETMEAL-LINE.                                          00078300
078400*    QDL-PRICE IS EDITED WITH COMMA AND DECIMAL POINT             00078400
078500*    INSERTION CHARACTERS SO THE REPORT NEVER PRINTS A RAW        00078500
078600*    PACKED-DECIMAL VALUE.                                        00078600
078700*    SETMEAL-ON-SALE / SETMEAL-OFF-SALE DRIVE A LITERAL           00078700
078800*    'ON ' OR 'OFF' IN THE STATUS COLUMN, THE SAME CONVENTION     00078800
078900*    DSHMAINT USES FOR DISH STATUS.                               00078900
079000     MOVE SPACES TO WS-QUERY-DETAIL.                              00079000
079100     MOVE SETMEAL-ID OF WS-SML-DATA (WS-SML-IX) TO QSL-ID.        00079100
079200     MOVE SETMEAL-NAME OF WS-SML-DATA (WS-SML-IX) TO QSL-NAME.    00079200
079300     MOVE SETMEAL-PRICE OF WS-SML-DATA (WS-SML-IX) TO QSL-PRICE.  00079300
079400     MOVE SETMEAL-STATUS OF WS-SML-DATA (WS-SML-IX) TO            00079400
079500          QSL-STATUS.                                             00079500
079600     WRITE QUERY-LINE FROM WS-QUERY-DETAIL.                       00079600
079700 610-EXIT.                                                        00079700
079800     EXIT.                                                        00079800
079900                                                                  00079900
080000*-----------------------------------------------------------------00080000
080100* FORMATS ONE DISH-LINK ROW (DISH NAME AND PRICE) AND             00080100
080200* WRITES IT INDENTED UNDER ITS OWNING SETMEAL LINE.               00080200
080300*-----------------------------------------------------------------00080300
080400 620-WRITE-LINK-LINE.                                             00080400
080500*    INDENTED TWO SPACES UNDER THE SETMEAL LINE SO THE            00080500
080600*    PRINTED REPORT VISUALLY GROUPS COURSES UNDER THEIR           00080600
080700*    OWNING SETMEAL.                                              00080700
080800*    SMD-DISH-PRICE IS PRINTED AS CAPTURED AT ADD TIME,           00080800
080900*    NOT RE-FETCHED FROM THE DISH MASTER, SO THE QUERY            00080900
081000*    REPORT REFLECTS WHAT THE SETMEAL ACTUALLY CHARGES.           00081000
081100     MOVE SPACES TO QUERY-LINE.                                   00081100
081200     STRING '   DISH ' SMD-DISH-NAME OF WS-SMD-DATA (WS-SMD-IX)   00081200
081300            ' COPIES '                                            00081300
081400            SMD-COPIES OF WS-SMD-DATA (WS-SMD-IX)                 00081400
081500            DELIMITED BY SIZE INTO QUERY-LINE.                    00081500
081600     WRITE QUERY-LINE.                                            00081600
081700 620-EXIT.                                                        00081700
081800     EXIT.                                                        00081800
081900                                                                  00081900
082000*-----------------------------------------------------------------00082000
082100* STANDARD FILE-OPEN SEQUENCE - THE SETMEAL AND SMD               00082100
082200* MASTERS ARE OPENED I-O SO THE CLOSE-TIME REWRITE CAN            00082200
082300* UPDATE THEM IN PLACE; THE DISH MASTER IS OPENED INPUT-          00082300
082400* ONLY SINCE THIS PROGRAM NEVER WRITES TO IT.                     00082400
082500*-----------------------------------------------------------------00082500
082600 700-OPEN-FILES.                                                  00082600
082700*    NOTE - DISH-FILE-IN IS OPENED INPUT, NOT I-O, SINCE THIS     00082700
082800*    PROGRAM NEVER REWRITES THE DISH MASTER - THAT STAYS          00082800
082900*    DSHMAINT'S RESPONSIBILITY ENTIRELY.                          00082900
083000*    FILES ARE OPENED IN A FIXED ORDER SO A BAD OPEN STATUS       00083000
083100*    ALWAYS POINTS AT A PREDICTABLE FILE IN THE JOB LOG.          00083100
083200*    THE QUERY AND ERROR REPORT FILES ARE OPENED EVEN ON A        00083200
083300*    RUN WHOSE TRANSACTION FILE CONTAINS NO QUERY OR DELETE       00083300
083400*    ACTIVITY, SINCE COBOL REQUIRES EVERY DECLARED FILE TO        00083400
083500*    BE OPENED.                                                   00083500
083600*    A BAD OPEN STATUS ON THE ERROR FILE ITSELF IS STILL          00083600
083700*    FATAL - THERE IS NO SECOND CHANNEL TO REPORT THAT            00083700
083800*    FAILURE THROUGH.                                             00083800
083900     OPEN INPUT  TRAN-FILE                                        00083900
084000                 SMEAL-FILE-IN                                    00084000
084100                 SMD-FILE-IN                                      00084100
084200                 DISH-FILE-IN                                     00084200
084300          OUTPUT SMEAL-FILE-OUT                                   00084300
084400                 SMD-FILE-OUT                                     00084400
084500                 QUERY-FILE                                       00084500
084600                 ERROR-FILE.                                      00084600
084700 700-EXIT.                                                        00084700
084800     EXIT.                                                        00084800
084900                                                                  00084900
085000*-----------------------------------------------------------------00085000
085100* DRIVER - READS THE ENTIRE SETMEAL MASTER INTO WS-               00085100
085200* SETMEAL-TABLE BEFORE ANY TRANSACTION IS PROCESSED, THE          00085200
085300* SAME WHOLE-FILE-IN-MEMORY APPROACH USED THROUGHOUT THIS         00085300
085400* SUITE.                                                          00085400
085500*-----------------------------------------------------------------00085500
085600 710-LOAD-SMEAL-TBL.                                              00085600
085700*    STOPS LOADING AS SOON AS THE SETMEAL MASTER REPORTS AT       00085700
085800*    END; A SHORT OR EMPTY SETMEAL FILE IS NOT BY ITSELF AN       00085800
085900*    ERROR CONDITION.                                             00085900
086000*    WS-NEXT-SMD-ID IS NOT PRIMED HERE; IT IS PRIMED WHILE        00086000
086100*    THE LINK TABLE ITSELF LOADS AT 720/722 BELOW.                00086100
086200     MOVE 0 TO WS-SML-MAX.                                        00086200
086300     PERFORM 712-READ-ONE-SMEAL THRU 712-EXIT                     00086300
086400             UNTIL WS-SMELIN-STATUS = '10'.                       00086400
086500 710-EXIT.                                                        00086500
086600     EXIT.                                                        00086600
086700                                                                  00086700
086800*-----------------------------------------------------------------00086800
086900* BODY PARAGRAPH - READS ONE SETMEAL-RECORD AND APPENDS           00086900
087000* IT TO THE TABLE, CLEARING ITS SOFT-DELETE FLAG.                 00087000
087100*-----------------------------------------------------------------00087100
087200 712-READ-ONE-SMEAL.                                              00087200
087300*    A BAD READ STATUS OTHER THAN END-OF-FILE IS TREATED AS       00087300
087400*    FATAL FOR THE RUN.                                           00087400
087500*    THE SETMEAL FILE IS READ SEQUENTIALLY IN KEY ORDER; THE      00087500
087600*    IN-MEMORY TABLE ENDS UP IN THE SAME ORDER AS THE INPUT       00087600
087700*    FILE.                                                        00087700
087800     READ SMEAL-FILE-IN                                           00087800
087900         AT END MOVE '10' TO WS-SMELIN-STATUS                     00087900
088000         NOT AT END                                               00088000
088100             ADD 1 TO WS-SML-MAX                                  00088100
088200             SET WS-SML-IX TO WS-SML-MAX                          00088200
088300             MOVE SPACE TO WS-SML-DEL-FLAG (WS-SML-IX)            00088300
088400             MOVE SETMEAL-RECORD-IN TO WS-SML-DATA (WS-SML-IX)    00088400
088500     END-READ.                                                    00088500
088600 712-EXIT.                                                        00088600
088700     EXIT.                                                        00088700
088800                                                                  00088800
088900*-----------------------------------------------------------------00088900
089000* DRIVER - LOADS THE SETMEAL-DISH LINK MASTER SO ADD,             00089000
089100* DELETE, UPDATE AND THE ENABLE GUARD ALL WORK FROM THE           00089100
089200* SAME IN-MEMORY COPY.                                            00089200
089300*-----------------------------------------------------------------00089300
089400 720-LOAD-SMD-TABLE.                                              00089400
089500*    LOADED AFTER THE SETMEAL TABLE SO ANY CROSS-CHECK            00089500
089600*    BETWEEN THE TWO ALWAYS HAS A COMPLETE SETMEAL TABLE TO       00089600
089700*    REFER TO.                                                    00089700
089800*    THE LINK FILE IS EXPECTED TO BE IN NO PARTICULAR ORDER       00089800
089900*    RELATIVE TO THE SETMEAL FILE; THE TWO ARE MATCHED ONLY       00089900
090000*    BY SMD-SETMEAL-ID AT LOOKUP TIME.                            00090000
090100     MOVE 0 TO WS-SMD-MAX.                                        00090100
090200     PERFORM 722-READ-ONE-SMD THRU 722-EXIT                       00090200
090300             UNTIL WS-SMDIN-STATUS = '10'.                        00090300
090400 720-EXIT.                                                        00090400
090500     EXIT.                                                        00090500
090600                                                                  00090600
090700*-----------------------------------------------------------------00090700
090800* BODY PARAGRAPH - READS ONE SMD-RECORD INTO THE LINK             00090800
090900* TABLE, CLEARING ITS SOFT-DELETE FLAG, AND RAISES WS-            00090900
091000* NEXT-SMD-ID TO THE HIGHEST SMD-ID SEEN SO FAR.                  00091000
091100*-----------------------------------------------------------------00091100
091200 722-READ-ONE-SMD.                                                00091200
091300*    WS-NEXT-SMD-ID MUST BE PRIMED FROM THE HIGHEST EXISTING      00091300
091400*    SMD-ID HERE OR DUPLICATE LINK IDS WOULD RESULT LATER IN      00091400
091500*    THE RUN.                                                     00091500
091600*    A LINK ROW POINTING AT A DISH-ID NOT ON THE DISH FILE        00091600
091700*    IS STILL LOADED - THIS PROGRAM DOES NOT CROSS-CHECK          00091700
091800*    REFERENTIAL INTEGRITY AT LOAD TIME ANY MORE THAN             00091800
091900*    DSHMAINT DOES.                                               00091900
092000     READ SMD-FILE-IN                                             00092000
092100         AT END MOVE '10' TO WS-SMDIN-STATUS                      00092100
092200         NOT AT END                                               00092200
092300             ADD 1 TO WS-SMD-MAX                                  00092300
092400             SET WS-SMD-IX TO WS-SMD-MAX                          00092400
092500             MOVE SPACE TO WS-SMD-DEL-FLAG (WS-SMD-IX)            00092500
092600             MOVE SMD-RECORD-IN TO WS-SMD-DATA (WS-SMD-IX)        00092600
092700             IF SMD-ID OF WS-SMD-DATA (WS-SMD-IX) >               00092700
092800                WS-NEXT-SMD-ID                                    00092800
092900                 MOVE SMD-ID OF WS-SMD-DATA (WS-SMD-IX)           00092900
093000                      TO WS-NEXT-SMD-ID                           00093000
093100             END-IF                                               00093100
093200     END-READ.                                                    00093200
093300 722-EXIT.                                                        00093300
093400     EXIT.                                                        00093400
093500                                                                  00093500
093600*-----------------------------------------------------------------00093600
093700* DRIVER - LOADS THE DISH MASTER READ-ONLY SO THIS                00093700
093800* PROGRAM CAN CHECK DISH-ON-SALE DURING THE ENABLE GUARD          00093800
093900* WITHOUT OWNING DISH MAINTENANCE ITSELF - THAT STAYS IN          00093900
094000* DSHMAINT.                                                       00094000
094100*-----------------------------------------------------------------00094100
094200 730-LOAD-DISH-TABLE.                                             00094200
094300*    LOADED LAST OF THE THREE MASTERS SINCE IT IS ONLY EVER       00094300
094400*    CONSULTED BY THE ENABLE GUARD, NEVER BY ADD, DELETE OR       00094400
094500*    UPDATE.                                                      00094500
094600*    A DISH ROW LOADED HERE IS NEVER WRITTEN BACK - THE           00094600
094700*    TABLE EXISTS ONLY SO THE ENABLE GUARD HAS SOMETHING TO       00094700
094800*    CHECK AGAINST.                                               00094800
094900     MOVE 0 TO WS-DSH-MAX.                                        00094900
095000     PERFORM 732-READ-ONE-DISH THRU 732-EXIT                      00095000
095100             UNTIL WS-DISHIN-STATUS = '10'.                       00095100
095200 730-EXIT.                                                        00095200
095300     EXIT.                                                        00095300
095400                                                                  00095400
095500*-----------------------------------------------------------------00095500
095600* BODY PARAGRAPH - READS ONE DISH-RECORD INTO THE READ-           00095600
095700* ONLY REFERENCE TABLE USED BY THE ENABLE GUARD.                  00095700
095800*-----------------------------------------------------------------00095800
095900 732-READ-ONE-DISH.                                               00095900
096000*    READS THE FULL DISH RECORD EVEN THOUGH THIS PROGRAM          00096000
096100*    ONLY EVER INSPECTS DISH-STATUS ON IT.                        00096100
096200*    A BAD READ STATUS OTHER THAN END-OF-FILE ON THE DISH         00096200
096300*    REFERENCE FILE IS TREATED AS FATAL, EVEN THOUGH THIS         00096300
096400*    PROGRAM NEVER OWNS THAT FILE.                                00096400
096500     READ DISH-FILE-IN                                            00096500
096600         AT END MOVE '10' TO WS-DISHIN-STATUS                     00096600
096700         NOT AT END                                               00096700
096800             ADD 1 TO WS-DSH-MAX                                  00096800
096900             SET WS-DSH-IX TO WS-DSH-MAX                          00096900
097000             MOVE DISH-RECORD TO WS-DSH-DATA (WS-DSH-IX)          00097000
097100     END-READ.                                                    00097100
097200 732-EXIT.                                                        00097200
097300     EXIT.                                                        00097300
097400                                                                  00097400
097500*-----------------------------------------------------------------00097500
097600* READS ONE TRANSACTION RECORD AND SETS TRAN-EOF WHEN THE         00097600
097700* MAINTENANCE FILE IS EXHAUSTED.                                  00097700
097800*-----------------------------------------------------------------00097800
097900 750-READ-TRAN.                                                   00097900
098000*    A SINGLE READ PARAGRAPH IS SHARED BY ALL FIVE FUNCTION       00098000
098100*    CODES SO THE END-OF-FILE HANDLING NEVER HAS TO BE            00098100
098200*    REPEATED.                                                    00098200
098300*    THE ONLY DIFFERENCE BETWEEN A NORMAL READ AND AN AT-END      00098300
098400*    READ IS THE STATE OF WS-TRAN-EOF.                            00098400
098500     READ TRAN-FILE                                               00098500
098600         AT END MOVE 'Y' TO WS-TRAN-EOF                           00098600
098700     END-READ.                                                    00098700
098800 750-EXIT.                                                        00098800
098900     EXIT.                                                        00098900
099000                                                                  00099000
099100*-----------------------------------------------------------------00099100
099200* DRIVER - AT CLOSE TIME, REWRITES THE SETMEAL MASTER             00099200
099300* FROM THE IN-MEMORY TABLE SO EVERY ADD, UPDATE AND               00099300
099400* STATUS CHANGE MADE DURING THE RUN IS PERSISTED IN ONE           00099400
099500* FINAL PASS, SKIPPING SOFT-DELETED ROWS.                         00099500
099600*-----------------------------------------------------------------00099600
099700 780-REWRITE-SMEAL.                                               00099700
099800*    NOTE - RUNS EXACTLY ONCE, AT END OF JOB, THE SAME            00099800
099900*    PLACEMENT AS THE EQUIVALENT STEP IN DSHMAINT.                00099900
100000*    REWRITES EVERY SURVIVING ROW, NOT JUST THE ROWS TOUCHED      00100000
100100*    THIS RUN, SINCE THE OUTPUT SETMEAL FILE IS A FULL            00100100
100200*    REPLACEMENT OF THE INPUT FILE.                               00100200
100300*    IF THE SETMEAL FILE WAS EMPTY ON INPUT AND NOTHING WAS       00100300
100400*    ADDED THIS RUN, THE OUTPUT FILE IS SIMPLY EMPTY TOO -        00100400
100500*    THAT IS NOT TREATED AS AN ERROR.                             00100500
100600     MOVE 1 TO WS-SML-IX.                                         00100600
100700     PERFORM 782-REWRITE-ONE-SMEAL THRU 782-EXIT                  00100700
100800             UNTIL WS-SML-IX > WS-SML-MAX.                        00100800
100900 780-EXIT.                                                        00100900
101000     EXIT.                                                        00101000
101100                                                                  00101100
101200*-----------------------------------------------------------------00101200
101300* BODY PARAGRAPH - WRITES ONE SURVIVING SETMEAL ROW TO            00101300
101400* THE OUTPUT MASTER.                                              00101400
101500*-----------------------------------------------------------------00101500
101600 782-REWRITE-ONE-SMEAL.                                           00101600
101700*    RUN ONCE PER SURVIVING ROW BY THE DRIVER AT 780 ABOVE,       00101700
101800*    IN THE SAME TABLE ORDER THE ROWS WERE ORIGINALLY             00101800
101900*    LOADED.                                                      00101900
102000*    WRITES FROM WS-SML-DATA DIRECTLY INTO THE OUTPUT RECORD      00102000
102100*    AREA; THE DELETE FLAG BYTE NEVER LEAVES WORKING              00102100
102200*    STORAGE.                                                     00102200
102300     IF NOT WS-SML-DELETED (WS-SML-IX)                            00102300
102400         WRITE SETMEAL-RECORD-OUT FROM WS-SML-DATA (WS-SML-IX)    00102400
102500     END-IF.                                                      00102500
102600     ADD 1 TO WS-SML-IX.                                          00102600
102700 782-EXIT.                                                        00102700
102800     EXIT.                                                        00102800
102900                                                                  00102900
103000*-----------------------------------------------------------------00103000
103100* DRIVER - SAME CLOSE-TIME REWRITE PATTERN AS 780 ABOVE,          00103100
103200* APPLIED TO THE SETMEAL-DISH LINK MASTER.                        00103200
103300*-----------------------------------------------------------------00103300
103400 785-REWRITE-SMD.                                                 00103400
103500*    RUNS IMMEDIATELY AFTER 780-REWRITE-SMEAL SO THE SETMEAL      00103500
103600*    AND LINK MASTERS ARE ALWAYS LEFT CONSISTENT TOGETHER AT      00103600
103700*    END OF JOB.                                                  00103700
103800*    RUNS LAST OF THE TWO REWRITE DRIVERS; THE DISH               00103800
103900*    REFERENCE TABLE LOADED AT 730 IS NEVER WRITTEN BACK          00103900
104000*    ANYWHERE.                                                    00104000
104100     MOVE 1 TO WS-SMD-IX.                                         00104100
104200     PERFORM 786-REWRITE-ONE-SMD THRU 786-EXIT                    00104200
104300             UNTIL WS-SMD-IX > WS-SMD-MAX.                        00104300
104400 785-EXIT.                                                        00104400
104500     EXIT.                                                        00104500
104600                                                                  00104600
104700*-----------------------------------------------------------------00104700
104800* BODY PARAGRAPH - WRITES ONE SURVIVING LINK ROW TO THE           00104800
104900* OUTPUT MASTER.                                                  00104900
105000*-----------------------------------------------------------------00105000
105100 786-REWRITE-ONE-SMD.                                             00105100
105200*    THE LINK OUTPUT FILE ENDS UP SHORTER THAN THE INPUT          00105200
105300*    LINK FILE WHENEVER ANY SETMEAL WAS DELETED THIS RUN.         00105300
105400*    A LINK ROW'S OWN KEY FIELDS NEVER CHANGE HERE - ONLY         00105400
105500*    THE SOFT-DELETE FLAG CAN BE SET ON A LINK ROW BY THIS        00105500
105600*    PROGRAM, NEVER ON THE DATA ITSELF.                           00105600
105700     IF NOT WS-SMD-DELETED (WS-SMD-IX)                            00105700
105800         WRITE SMD-RECORD-OUT FROM WS-SMD-DATA (WS-SMD-IX)        00105800
105900     END-IF.                                                      00105900
106000     ADD 1 TO WS-SMD-IX.                                          00106000
106100 786-EXIT.                                                        00106100
106200     EXIT.                                                        00106200
106300                                                                  00106300
106400*-----------------------------------------------------------------00106400
106500* STANDARD FILE-CLOSE SEQUENCE - RUNS AFTER BOTH REWRITES         00106500
106600* ABOVE ARE COMPLETE.                                             00106600
106700*-----------------------------------------------------------------00106700
106800 800-CLOSE-FILES.                                                 00106800
106900*    CLOSES ALL EIGHT FILES REGARDLESS OF WHICH FUNCTION          00106900
107000*    CODES ACTUALLY APPEARED ON THE TRANSACTION FILE THIS         00107000
107100*    RUN.                                                         00107100
107200*    A CLOSE FAILURE ON ANY FILE IS LOGGED BUT DOES NOT STOP      00107200
107300*    THE OTHER CLOSES FROM RUNNING.                               00107300
107400     CLOSE TRAN-FILE                                              00107400
107500           SMEAL-FILE-IN                                          00107500
107600           SMEAL-FILE-OUT                                         00107600
107700           SMD-FILE-IN                                            00107700
107800           SMD-FILE-OUT                                           00107800
107900           DISH-FILE-IN                                           00107900
108000           QUERY-FILE                                             00108000
108100           ERROR-FILE.                                            00108100
108200 800-EXIT.                                                        00108200
108300     EXIT.                                                        00108300
