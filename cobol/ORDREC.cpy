000100***************************************************************** 00000100
000200* ORDREC    -  ORDER RECORD (INPUT TO TURNOVER)                   00000200
000300*                                                                 00000300
000400* READ-ONLY INPUT TO TURNOVER.  ONE ROW PER CUSTOMER ORDER.       00000400
000500* ORD-STATUS OF 5 MEANS THE ORDER COMPLETED; ONLY THOSE ROWS      00000500
000600* COUNT TOWARD A DAY'S TURNOVER.  ORD-ORDER-TS CARRIES THE FULL   00000600
000700* YYYYMMDDHHMMSS STAMP -- THE DATE PORTION DRIVES THE DAY BUCKET. 00000700
000800*                                                                 00000800
000900* 2002-03-04  LCH  TK-5310  ORIGINAL COPYBOOK, TURNOVER REWRITE   00000900
001000***************************************************************** 00001000
001100 01  ORDER-RECORD.                                                00001100
001200     05  ORD-ID                     PIC 9(10).                    00001200
001300     05  ORD-USER-ID                PIC 9(10).                    00001300
001400     05  ORD-STATUS                 PIC 9.                        00001400
001500         88  ORD-COMPLETED              VALUE 5.                  00001500
001600     05  ORD-AMOUNT                 PIC S9(7)V99 COMP-3.          00001600
001700     05  ORD-ORDER-TS               PIC 9(14).                    00001700
001800     05  ORD-ORDER-TS-R REDEFINES ORD-ORDER-TS.                   00001800
001900         10  ORD-ORDER-DATE         PIC 9(8).                     00001900
002000         10  ORD-ORDER-TIME         PIC 9(6).                     00002000
002100     05  FILLER                     PIC X(15).                    00002100
